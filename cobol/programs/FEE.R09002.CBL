000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FEE-R9002.
000300 AUTHOR. R B WOLCOTT.
000400 INSTALLATION. FUND ACCOUNTING SYSTEMS - PERFORMANCE AND FEE GRP.
000500 DATE-WRITTEN. 08/09/1998.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*   FEE-R9002  --  HEDGE FUND FEE SIMULATOR - STATS/REPORT STEP  *
001100*                                                                *
001200*   SECOND OF TWO JOB STEPS.  RE-READS THE RETURNS FEED TO       *
001300*   REBUILD THE FUND'S CALENDAR, ALIGNS THE BENCHMARK FEED TO    *
001400*   THAT CALENDAR (CARRYING THE LAST ACTUAL VALUE FORWARD OVER   *
001500*   MISSING MONTHS), THEN READS BACK THE MONTHLY-FILE AND        *
001600*   ANNUAL-FILE FEE-R9001 WROTE TO COMPUTE THE ANNUAL FEE-        *
001700*   REVENUE STATISTICS AND THE RISK-ADJUSTED PERFORMANCE         *
001800*   STATISTICS, AND PRINTS THE THREE-SECTION STATS REPORT.       *
001900*   MODELED ON THE 858-REPORT FEE-PAYOUT PROGRAM (MTF.R00858)    *
002000*   FOR THE HEADER/TOTAL-LINE PRINT STYLE; THE CONTROL-BREAK      *
002100*   LISTING FOLLOWS THE SAME SCHEME-SUBTOTAL/GRAND-TOTAL SHAPE   *
002200*   AS THE OLD DFA.TIP02 COMMISSION RUN.                         *
002250*                                                                *
002260*   THIS STEP NEVER TOUCHES SCHM-FILE OR THE PARAMETER CARD'S    *
002270*   AUM FIELD -- ALL MONEY AMOUNTS IT REPORTS ON WERE ALREADY    *
002280*   COMPUTED BY FEE-R9001 AND HANDED ACROSS VIA MON-FILE AND     *
002290*   ANN-FILE.  THE ONLY VALUE IT PULLS DIRECTLY OFF THE CARD IS  *
002295*   THE RISK-FREE RATE, NEEDED FOR SHARPE AND SORTINO BELOW.     *
002300*                                                                *
002400*   REVISION HISTORY                                             *
002500*   ----------------                                             *
002600*   08/09/1998  RBW  0781  ORIGINAL PROGRAM WRITTEN.             *RBW0781
002700*   01/20/1999  RBW  0781  WORK TABLES EXPANDED TO 480 MONTHS    *RBW0781
002800*                          WITH WORK.TIP07 OF THE SAME DATE.     *RBW0781
002900*   09/09/1999  TLK  0844  Y2K REVIEW -- ALL DATE FIELDS READ    *TLK0844
003000*                          BACK FROM THE FEEDS ARE ALREADY       *TLK0844
003100*                          FULL 4-DIGIT, NO CHANGE REQUIRED.     *TLK0844
003200*   11/18/2001  JQP  1017  ADDED BENCH-ALIGN AND THE TRACKING    *JQP1017
003300*                          ERROR/INFORMATION RATIO/BETA CALC     *JQP1017
003400*                          AGAINST THE NEW BENCH-FILE FEED.      *JQP1017
003500*   02/11/2002  JQP  1041  BENCH-ALIGN NOW FLAGS EACH ALIGNED    *JQP1041
003600*                          MONTH ACTUAL OR CARRIED-FORWARD AND   *JQP1041
003700*                          DISPLAYS A CARRY-COUNT FOR THE AUDIT  *JQP1041
003710*                          RUN, USING THE NEW BEN-SOURCE-CD.     *JQP1041
003800*   06/30/2003  MHC  1188  ADDED THE MEAN/STD-DEV/COEFF-VAR      *MHC1188
003900*                          ANNUAL FEE-REVENUE SECTION AND THE    *MHC1188
004000*                          CONTROL-BREAK LISTING SECTION.        *MHC1188
004100*   04/14/2009  MHC  1402  UNDEFINED RATIOS (ZERO VOL, ZERO      *MHC1402
004200*                          TRACKING ERROR, ZERO BENCH VARIANCE)  *MHC1402
004300*                          NOW PRINT N/A INSTEAD OF ZERO.        *MHC1402
004310*   10/05/2009  MHC  1402  CROSS-CHECK THE MONTHLY-FILE TRAILER  *MHC1402
004320*                          MONTH COUNT AGAINST WHAT WE LOADED -- *MHC1402
004330*                          ABEND ON A MISMATCH.                  *MHC1402
004340*   03/22/2011  KDW  1556  DOWNSIDE DEVIATION WAS DIVIDING THE    *KDW1556
004350*                          SUM OF SQUARED NEGATIVE MONTHS BY      *KDW1556
004360*                          WS-MONTH-COUNT INSTEAD OF THE COUNT    *KDW1556
004370*                          OF NEGATIVE MONTHS -- EVERY SORTINO    *KDW1556
004380*                          ON THE RUN WAS UNDERSTATED WHEN LOSING *KDW1556
004390*                          MONTHS WERE A MINORITY.  CORRECTED TO  *KDW1556
004395*                          DIVIDE BY WS-DOWNSIDE-COUNT.           *KDW1556
004396*   03/22/2011  KDW  1557  ANN-RETURN AND ANN-VOL ON THE RISK      *KDW1557
004397*                          LINE MOVED STRAIGHT ACROSS FROM THE    *KDW1557
004398*                          DECIMAL FRACTION -- 12.35% PRINTED AS   *KDW1557
004399*                          0.1235.  BOTH NOW SCALE BY 100 FIRST.   *KDW1557
004401*   03/22/2011  KDW  1558  BENCH-ALIGN WAS FLAGGING ACTUAL VS      *KDW1558
004402*                          CARRIED-FORWARD OFF THE LOOKAHEAD       *KDW1558
004403*                          POINTER INSTEAD OF THE RECORD LAST      *KDW1558
004404*                          CONSUMED -- SEE WORK.TIP07 OF THE       *KDW1558
004405*                          SAME DATE FOR WS-LAST-BENCH-DATE.       *KDW1558
004406*   03/22/2011  KDW  1560  MO-TRAILER-TOTAL-MGMT-REV/PERF-REV      *KDW1560
004407*                          SAT ON THE TRAILER UNREAD -- NOW        *KDW1560
004408*                          CROSS-CHECKED AGAINST WHAT WE           *KDW1560
004409*                          ACCUMULATED FROM THE DETAIL RECORDS,    *KDW1560
004410*                          SAME AS THE MONTH COUNT ABOVE.          *KDW1560
004411*   04/02/2011  KDW  1561  COMMENT PASS -- NO LOGIC CHANGE.        *KDW1561
004412*                          NARRATIVE ADDED AHEAD OF EVERY          *KDW1561
004413*                          PARAGRAPH TO BRING THIS PROGRAM IN      *KDW1561
004414*                          LINE WITH THE SHOP'S USUAL DOCUMENT-    *KDW1561
004415*                          ATION DENSITY.  SAME TREATMENT AS       *KDW1561
004416*                          FEE-R9001 OF THE SAME DATE.            *KDW1561
004420******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-3090.
004800 OBJECT-COMPUTER. IBM-3090.
004850*   SPECIAL-NAMES BELOW IS CARRIED ACROSS FROM THE 858-REPORT     *
004860*   SHELL THIS PROGRAM WAS MODELED ON (SEE THE BANNER ABOVE).     *
004870*   C01 IS TOP-OF-FORM WOULD LET A WRITE ... AFTER ADVANCING     *
004880*   SKIP TO A NEW PAGE ON A CARRIAGE-CONTROL PRINTER; THE STATS   *
004890*   REPORT IS SHORT ENOUGH IT NEVER SPANS A PAGE BREAK, SO THE    *
004892*   CLAUSE SITS UNUSED.  UPSI-0 SIMILARLY NEVER GOT WIRED TO A    *
004894*   TEST-MODE BRANCH IN THIS PROGRAM THE WAY IT DID IN SOME OF    *
004896*   THE OLDER BATCH RUNS -- LEFT DECLARED, NOT REMOVED, IN CASE   *
004898*   OPERATIONS EVER NEEDS TO PIN AN UPSI SWITCH ACROSS BOTH       *
004899*   STEPS OF A FEE-SIM JOB FROM THE SAME JCL OVERRIDE CARD.       *
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON STATUS IS FEE-TEST-RUN-SW.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005350*   PARM-FILE, RET-FILE AND BEN-FILE ARE THE SAME THREE FEEDS    *
005360*   FEE-R9001 READ -- THIS STEP RE-READS THEM RATHER THAN        *
005370*   CARRYING ANYTHING FORWARD IN A SCRATCH FILE BETWEEN STEPS,   *
005380*   SAME AS THE TWO-STEP SHAPE OF THE OLD 858-REPORT/858-EDIT    *
005390*   PAIR.  MON-FILE AND ANN-FILE ARE THE OUTPUTS OF STEP ONE.    *
005400     SELECT PARM-FILE ASSIGN TO "PARMFILE"
005500         ORGANIZATION IS SEQUENTIAL.
005520*   RET-FILE IS OPENED, READ ONCE STRAIGHT THROUGH AT 2000 TO      *
005540*   BUILD THE FUND CALENDAR, THEN CLOSED -- THE MONTHLY NET         *
005560*   RETURN ITSELF COMES BACK LATER OFF MON-FILE, NOT FROM HERE.     *
005600     SELECT RET-FILE ASSIGN TO "RETFILE"
005700         ORGANIZATION IS SEQUENTIAL.
005800     SELECT BEN-FILE ASSIGN TO "BENCHFIL"
005900         ORGANIZATION IS SEQUENTIAL.
005950*   MON-FILE AND ANN-FILE CARRY THE LOGICAL NAMES THE JCL GIVES     *
005960*   FEE-R9001'S OUTPUT DD STATEMENTS -- THE TWO STEPS MUST AGREE    *
005970*   ON THESE NAMES OR THIS STEP OPENS AN EMPTY OR MISROUTED FILE.   *
006000     SELECT MON-FILE ASSIGN TO "MONFILE"
006100         ORGANIZATION IS SEQUENTIAL.
006200     SELECT ANN-FILE ASSIGN TO "ANNFILE"
006300         ORGANIZATION IS SEQUENTIAL.
006350*   RPT-FILE IS THIS PROGRAM'S SOLE OUTPUT -- THE THREE-SECTION  *
006360*   STATS REPORT.  NO SCHM-FILE HERE; SCHEME NAMES AND RATE      *
006370*   STRUCTURES ARE NOT NEEDED AGAIN ONCE THE REVENUE IS POSTED.  *
006400     SELECT RPT-FILE ASSIGN TO "RPTFILE"
006500         ORGANIZATION IS SEQUENTIAL.
006600 DATA DIVISION.
006700 FILE SECTION.
006750*   PARM-FILE -- SAME ONE-RECORD PARAMETER CARD FEE-R9001 READS. *
006760*   THIS STEP ONLY PULLS THE RISK-FREE RATE OFF IT AT 1000.      *
006800 FD  PARM-FILE
006900     LABEL RECORDS ARE STANDARD.
007000     COPY PARM.TIP06.
007050*   RET-FILE -- RE-READ HERE TO REBUILD THE FUND CALENDAR AT     *
007060*   2000 BEFORE BENCH-ALIGN CAN RUN.                             *
007100 FD  RET-FILE
007200     LABEL RECORDS ARE STANDARD.
007300     COPY RETN.TIP03.
007350*   BEN-FILE -- THE BENCHMARK FEED, READ ONCE STRAIGHT THROUGH   *JQP1017
007360*   BY 3000-BENCH-ALIGN.                                         *JQP1017
007400 FD  BEN-FILE
007500     LABEL RECORDS ARE STANDARD.
007600     COPY BNCH.TIP04.
007650*   MON-FILE -- FEE-R9001'S MONTHLY DETAIL OUTPUT, READ BACK     *
007660*   SCHEME BLOCK BY SCHEME BLOCK AT 3995.                        *
007700 FD  MON-FILE
007800     LABEL RECORDS ARE STANDARD.
007900     COPY MOUT.TIP02.
007950*   ANN-FILE -- FEE-R9001'S ANNUAL OUTPUT, READ BACK TWICE: ONCE  *
007960*   AT 6900 FOR THE FEE-REVENUE STATISTICS, ONCE AGAIN AT 7300   *
007970*   FOR THE DETAIL/SUBTOTAL/GRAND-TOTAL LISTING.                 *
008000 FD  ANN-FILE
008100     LABEL RECORDS ARE STANDARD.
008200     COPY AOUT.TIP05.
008250*   RPT-FILE -- THE ONE OUTPUT OF THIS STEP, A FIXED-BLOCK       *
008260*   PRINT FILE OPENED AT 1000 AND CLOSED AT 9000/9800.           *
008300 FD  RPT-FILE
008400     LABEL RECORDS ARE STANDARD
008500     RECORDING MODE IS F.
008550*   A 100-BYTE PRINT LINE.  THE THREE REPORT-LINE LAYOUTS THIS    *
008560*   PROGRAM BUILDS (FEE-REV, RISK AND ANNUAL) ALL SIT INSIDE A    *
008570*   WS-REPORT-AREA REDEFINES GROUP PULLED IN FROM WORK.TIP07 --   *
008580*   EACH ONE IS MOVED HERE, UNCHANGED, JUST BEFORE THE WRITE.     *
008600 01  RPT-PRINT-LINE                         PIC X(100).
008700 WORKING-STORAGE SECTION.
008750*   WORK.TIP07 CARRIES THE 480-MONTH WORK TABLES, THE REPORT-     *
008760*   LINE LAYOUTS AND THE RATIO UNDEFINED-FLAG 88-LEVELS SHARED    *
008770*   WITH FEE-R9001; SEE THE COPYBOOK ITSELF FOR FIELD DETAIL.     *
008800     COPY WORK.TIP07.
008900******************************************************************
009000*   PROGRAM-LOCAL WORK AREAS -- NOT SHARED WITH FEE-R9001         *
009100******************************************************************
009150*   RISK-FREE RATE OFF THE PARAMETER CARD, MOVED HERE AT 1000     *
009160*   AND CARRIED UNCHANGED THROUGH BOTH THE SHARPE AND SORTINO     *
009170*   CALCULATIONS BELOW.                                          *
009200 01  WS-RISK-FREE-RATE                      PIC S9(1)V9(8).
009250*   NUMERIC-COMPARABLE FORM OF THE CURRENT BENCHMARK RECORD'S     *
009260*   DATE -- BEN-DATE ITSELF IS A GROUP OF SUBFIELDS AND CANNOT    *
009270*   BE COMPARED DIRECTLY AGAINST WS-MONTH-DATE.                   *
009300 01  WS-BEN-DATE-NUM                        PIC 9(8).
009350*   RUNNING TOTALS OF THE MGMT-REV/PERF-REV DETAIL AMOUNTS FOR    *KDW1560
009360*   THE SCHEME BLOCK CURRENTLY BEING LOADED -- COMPARED AGAINST   *KDW1560
009365*   THE TRAILER'S OWN TOTALS AT 3996 BELOW ONCE THE BLOCK ENDS.   *KDW1560
009370 01  WS-SCHEME-MGMT-ACCUM                   PIC S9(13)V9(2).
009380 01  WS-SCHEME-PERF-ACCUM                   PIC S9(13)V9(2).
009390*   TEXT FOR THE DISPLAY STATEMENT WHEN A CONSISTENCY CHECK      *
009395*   FAILS AND THE RUN HAS TO ABEND AT 9800 BELOW.                *
009400 77  WS-ABEND-MSG                           PIC X(60).
009450*   ONE ROW PER SCHEME -- RESULTS FROM 4000-PERF-METRICS,        *
009460*   5000-BENCH-METRICS AND 6000-FEE-REV-STATS ALL LAND HERE SO   *
009470*   7000-PRINT-REPORT CAN DRIVE ALL THREE REPORT SECTIONS OFF    *
009480*   THE SAME TABLE WITHOUT RE-READING EITHER INPUT FILE A THIRD  *
009490*   TIME.  SIZED FOR 3 SCHEMES, SAME AS WS-SCHEME-TABLE IN       *
009495*   FEE-R9001 -- SEE THAT PROGRAM'S COMMENTARY FOR WHY.          *
009500 01  WS-SCHEME-RESULT-TABLE.
009600     05  WS-SRT-ENTRY OCCURS 3 TIMES.
009650*   FEE-REVENUE SECTION FIELDS (6000-FEE-REV-STATS).              *
009700         10  WS-SRT-NAME                    PIC X(20).
009800         10  WS-SRT-FR-MEAN                 PIC S9(13)V9(2).
009900         10  WS-SRT-FR-STDDEV               PIC S9(13)V9(2).
010000         10  WS-SRT-FR-COEFFVAR             PIC S9(3)V9(4).
010100         10  WS-SRT-FR-COEFFVAR-UNDEF        PIC X(1).
010150*   RISK SECTION FIELDS (4000-PERF-METRICS / 5000-BENCH-METRICS). *
010200         10  WS-SRT-RK-ANNRET                PIC S9(3)V9(8).
010300         10  WS-SRT-RK-ANNVOL                PIC S9(3)V9(8).
010350*   SHARPE, SORTINO AND INFO-RATIO EACH CARRY THEIR OWN UNDEFINED   *
010360*   FLAG RIGHT NEXT TO THE RATIO ITSELF, NOT A SINGLE SHARED FLAG  *
010370*   -- A SCHEME CAN BE UNDEFINED ON ONE RATIO AND DEFINED ON        *
010380*   ANOTHER IN THE SAME ROW (E.G. ZERO DOWNSIDE DEVIATION BUT A     *
010390*   NONZERO TRACKING ERROR).                                       *
010400         10  WS-SRT-RK-SHARPE                PIC S9(3)V9(4).
010500         10  WS-SRT-RK-SHARPE-UNDEF          PIC X(1).
010600         10  WS-SRT-RK-SORTINO               PIC S9(3)V9(4).
010700         10  WS-SRT-RK-SORTINO-UNDEF         PIC X(1).
010800         10  WS-SRT-RK-INFORATIO             PIC S9(3)V9(4).
010900         10  WS-SRT-RK-INFORATIO-UNDEF       PIC X(1).
011000         10  WS-SRT-RK-TRACKINGERR           PIC S9(3)V9(8).
011050*   TRACKING-ERR HAS NO UNDEFINED FLAG -- IT IS A VARIANCE-BASED    *
011060*   MEASURE THAT IS WELL-DEFINED DOWN TO AND INCLUDING ZERO.        *
011100         10  WS-SRT-RK-BETA                  PIC S9(3)V9(4).
011200         10  WS-SRT-RK-BETA-UNDEF            PIC X(1).
011250*   CHARACTER-STRING VIEW OF ONE TABLE ROW -- NOT MOVED TO OR     *
011260*   FROM ANYWHERE TODAY, KEPT FOR THE SAME REASON THE REDEFINES  *
011270*   EXISTS ON WS-SCHEME-TABLE IN FEE-R9001: A QUICK DISPLAY OF    *
011280*   ONE ROW DURING A DUMP READ WITHOUT SPELLING OUT EVERY FIELD.  *
011300 01  WS-SRT-REDEF REDEFINES WS-SCHEME-RESULT-TABLE.
011400     05  WS-SRT-ENTRY-R OCCURS 3 TIMES       PIC X(123).
011450*   END-OF-FILE SWITCHES FOR ALL FIVE INPUT FEEDS THIS PROGRAM    *
011460*   READS.  EACH ONE DRIVES ITS OWN UNTIL CONDITION BELOW --      *
011470*   NONE OF THEM ARE SHARED ACROSS PARAGRAPHS THE WAY THE 88-     *
011480*   LEVELS ON WS-EOF-SWITCHES IN FEE-R9001 ARE.                   *
011500 01  WS-EOF-SWITCHES.
011520*   PARM-EOF AND RET-EOF ARE SET BY 1000-INITIALIZE AND 2000-BUILD- *
011530*   FUND-DATES RESPECTIVELY, THEN NEVER TESTED AGAIN -- BOTH FILES  *
011540*   ARE READ EXACTLY ONCE, SO THE SWITCH ONLY NEEDS TO SURVIVE THE  *
011550*   SINGLE READ ... AT END THAT SETS IT.                           *
011600     05  WS-PARM-EOF-SW                     PIC X(1) VALUE 'N'.
011700         88  WS-PARM-AT-EOF                     VALUE 'Y'.
011800     05  WS-RET-EOF-SW                      PIC X(1) VALUE 'N'.
011900         88  WS-RET-AT-EOF                      VALUE 'Y'.
011950*   BEN-EOF IS THE ONLY ONE OF THE FIVE SWITCHES WHOSE FILE IS     *
011960*   READ BY THIS PROGRAM ALONE -- FEE-R9001 IN THE EARLIER JOB      *
011970*   STEP NEVER OPENS THE BENCHMARK FEED AT ALL.                     *
012000     05  WS-BEN-EOF-SW                      PIC X(1) VALUE 'N'.
012100         88  WS-BEN-AT-EOF                      VALUE 'Y'.
012150*   MON-EOF AND ANN-EOF, BY CONTRAST, DRIVE THE UNTIL CONDITIONS ON *
012160*   LONG-RUNNING PERFORMS (3995 AND 6900/7300) AND ARE TESTED MANY  *
012170*   TIMES OVER THE LIFE OF THE RUN.                                 *
012200     05  WS-MON-EOF-SW                      PIC X(1) VALUE 'N'.
012300         88  WS-MON-AT-EOF                      VALUE 'Y'.
012400     05  WS-ANN-EOF-SW                      PIC X(1) VALUE 'N'.
012500         88  WS-ANN-AT-EOF                      VALUE 'Y'.
012550*   CONTROL-BREAK WORK AREA FOR 7300-PRINT-ANNUAL-SECTION.        *MHC1188
012560*   WS-BRK-PRIOR-SCHEME HOLDS THE SCHEME NAME OF THE LAST         *MHC1188
012570*   RECORD PRINTED SO THE PARAGRAPH CAN TELL WHEN THE BREAK       *MHC1188
012580*   HAPPENS; THE SCHEME/GRAND COUNTERS AND TOTALS BELOW ARE       *MHC1188
012590*   ZEROED AT EACH BREAK (SCHEME LEVEL) OR ONCE AT THE TOP        *MHC1188
012595*   (GRAND LEVEL).                                               *MHC1188
013100 01  WS-BRK-PRIOR-SCHEME                    PIC X(20) VALUE SPACES.
013150*   SCHEME-LEVEL COUNTERS -- ZEROED AT EVERY BREAK.                 *MHC1188
013200 77  WS-BRK-SCHEME-YEARS                    PIC 9(3) COMP.
013300 01  WS-BRK-SCHEME-MGMT                     PIC S9(13)V9(2).
013400 01  WS-BRK-SCHEME-PERF                     PIC S9(13)V9(2).
013500 01  WS-BRK-SCHEME-TOT                      PIC S9(13)V9(2).
013550*   GRAND-LEVEL COUNTERS -- ZEROED ONCE AT 7300, NEVER AGAIN.       *MHC1188
013600 77  WS-BRK-GRAND-SCHEMES                   PIC 9(3) COMP.
013700 01  WS-BRK-GRAND-MGMT                      PIC S9(13)V9(2).
013800 01  WS-BRK-GRAND-PERF                      PIC S9(13)V9(2).
013900 01  WS-BRK-GRAND-TOT                       PIC S9(13)V9(2).
014000 PROCEDURE DIVISION.
014100******************************************************************
014200*   MAIN-CONTROL -- SIX-STEP DRIVER.  THE FIRST TWO PASSES       *
014210*   REBUILD CONTEXT (FUND CALENDAR, ALIGNED BENCHMARK) THE       *
014220*   REMAINING PASSES NEED; 3995 COMPUTES PER-SCHEME PERFORMANCE  *
014230*   AND RISK FIGURES OFF MON-FILE; 6900 COMPUTES PER-SCHEME FEE- *
014240*   REVENUE FIGURES OFF ANN-FILE; 7000 PRINTS ALL THREE REPORT   *
014250*   SECTIONS FROM THE RESULT TABLE THOSE PASSES FILLED.          *
014300******************************************************************
014400 MAIN-CONTROL.
014410*    OPEN FILES, PULL THE RISK-FREE RATE OFF THE PARAMETER CARD. *
014500     PERFORM 1000-INITIALIZE
014600         THRU 1000-INITIALIZE-EXIT.
014610*    REBUILD THE FUND'S MONTH-BY-MONTH CALENDAR FROM RET-FILE.   *
014700     PERFORM 2000-BUILD-FUND-DATES
014800         THRU 2000-BUILD-FUND-DATES-EXIT.
014810*    ALIGN THE BENCHMARK FEED TO THAT CALENDAR.                  *
014900     PERFORM 3000-BENCH-ALIGN
015000         THRU 3990-BENCH-ALIGN-EXIT.
015010*    WALK MON-FILE SCHEME BLOCK BY SCHEME BLOCK, COMPUTING PERF  *
015020*    AND BENCH METRICS FOR EACH ONE AS IT GOES.                  *
015100     PERFORM 3995-PROCESS-SCHEME-BLOCKS
015200         THRU 3995-PROCESS-SCHEME-BLOCKS-EXIT.
015210*    WALK ANN-FILE SCHEME BLOCK BY SCHEME BLOCK, COMPUTING FEE-  *
015220*    REVENUE STATISTICS FOR EACH ONE.                            *
015300     PERFORM 6900-LOAD-ANNUAL-STATS
015400         THRU 6900-LOAD-ANNUAL-STATS-EXIT.
015410*    PRINT ALL THREE REPORT SECTIONS OFF THE RESULT TABLE THE    *
015420*    TWO PASSES ABOVE FILLED.                                    *
015500     PERFORM 7000-PRINT-REPORT
015600         THRU 7990-PRINT-REPORT-EXIT.
015700     PERFORM 9000-TERMINATE
015800         THRU 9000-TERMINATE-EXIT.
015900     STOP RUN.
016000******************************************************************
016100*   1000-INITIALIZE -- OPEN FILES, READ THE PARAMETER CARD FOR   *
016200*   THE RISK-FREE RATE.  AUM IS NOT NEEDED IN THIS STEP.         *
016250*   DEFAULT RISK-FREE RATE IS 2.5 PCT PER YEAR, SAME DEFAULT     *
016260*   POLICY AS THE AUM DEFAULT ON THE SAME CARD IN FEE-R9001 --   *
016270*   A BLANK-OR-ZERO CARD RUNS, IT JUST RUNS AGAINST HOUSE        *
016280*   ASSUMPTIONS RATHER THAN ABENDING THE JOB.                    *
016300******************************************************************
016400 1000-INITIALIZE.
016410*    MON-FILE AND ANN-FILE ARE OPENED LATER, EACH RIGHT BEFORE   *
016420*    THE PASS THAT READS THEM -- NOT HERE, SINCE ANN-FILE GETS  *
016430*    OPENED AND CLOSED TWICE OVER THE RUN (6900 AND 7300).       *
016440*    RPT-FILE IS THE ONE FILE OPENED HERE THAT STAYS OPEN FOR     *
016460*    THE WHOLE RUN -- CLOSED ONLY AT 9000/9800 AT THE VERY END.   *
016500     OPEN INPUT  PARM-FILE
016600                 RET-FILE
016700                 BEN-FILE
016800         OUTPUT  RPT-FILE.
016850*    MISSING PARAMETER CARD IS THE ONE CONDITION WORTH ABENDING     *
016860*    OVER THIS EARLY -- EVERY OTHER FIELD ON IT HAS A DEFAULT,      *
016870*    BUT WITHOUT THE CARD AT ALL THERE IS NOTHING TO DEFAULT.       *
016900     READ PARM-FILE
017000         AT END
017100             MOVE 'PARAMETER CARD MISSING' TO WS-ABEND-MSG
017200             GO TO 9800-ABEND.
017300     MOVE PRM-RISK-FREE-RATE TO WS-RISK-FREE-RATE.
017310*    SAME BLANK-CARD-DEFAULTED CONVENTION FEE-R9001 APPLIES TO   *
017320*    AUM, HERE APPLIED TO THE RISK-FREE RATE.                   *
017400     IF PRM-RISK-FREE-RATE = ZERO AND PRM-RF-DEFAULTED
017500         MOVE .025 TO WS-RISK-FREE-RATE.
017600     CLOSE PARM-FILE.
017700 1000-INITIALIZE-EXIT.
017800     EXIT.
018000******************************************************************
018100*   2000-BUILD-FUND-DATES -- RE-READ THE RETURNS FEED TO REBUILD *
018200*   THE FUND'S MONTH-BY-MONTH CALENDAR.  THE ENGINE STEP ALREADY *
018300*   PROVED ASCENDING DATE SEQUENCE SO WE TRUST IT HERE.          *
018350*   NET RETURN IS ZEROED RATHER THAN LOADED -- THIS PASS ONLY    *
018360*   NEEDS THE DATE SPINE FOR BENCH-ALIGN; THE ACTUAL NET RETURN  *
018370*   PER MONTH GETS OVERLAID LATER, PER SCHEME, AT 3997 BELOW.    *
018390******************************************************************
018400 2000-BUILD-FUND-DATES.
018450*    WS-MONTH-COUNT IS ZEROED HERE TO SIZE THE SHARED CALENDAR      *
018460*    SPINE -- THE SAME FIELD IS ZEROED AND REBUILT AGAIN AT 3996    *
018470*    BELOW, ONCE PER SCHEME, ONCE THIS PASS HAS DONE ITS JOB.       *
018480*    WS-MONTH-DATE AND WS-MONTH-NET-RETURN ARE BOTH SIZED OFF THIS  *
018490*    SAME COUNT ACROSS EVERY SECTION THAT FOLLOWS.                 *
018500     MOVE ZERO TO WS-MONTH-COUNT.
018600     READ RET-FILE
018700         AT END
018800             SET WS-RET-AT-EOF TO TRUE.
018900     PERFORM 2050-LOAD-ONE-FUND-DATE
019000         THRU 2050-LOAD-ONE-FUND-DATE-EXIT
019100         UNTIL WS-RET-AT-EOF.
019150*    RET-FILE IS CLOSED FOR GOOD HERE -- THIS PASS ONLY EVER NEEDS  *
019160*    THE DATE COLUMN, SO ONCE THE CALENDAR SPINE IS BUILT THE FILE  *
019170*    IS DONE FOR THE RUN.                                          *
019200     CLOSE RET-FILE.
019300 2000-BUILD-FUND-DATES-EXIT.
019400     EXIT.
019450*   ONE RETURNS-FILE RECORD PER CALL -- LOADS THE DATE ONLY, NOT *
019460*   THE RETURN ITSELF (SEE THE BANNER ABOVE).                   *
019500 2050-LOAD-ONE-FUND-DATE.
019510*    ONE CALL PER RETURNS-FILE RECORD -- THE UNTIL AT 2000 ABOVE    *
019520*    STOPS THE PERFORM ONCE RET-FILE HAS NOTHING LEFT TO GIVE IT.  *
019550*    WS-MONTH-NET-RETURN IS ZEROED, NOT LEFT UNINITIALIZED -- 3997  *
019560*    BELOW OVERLAYS THE REAL VALUE LATER, BUT UNTIL THEN AN EMPTY   *
019570*    SLOT MUST NOT CARRY WHATEVER GARBAGE SAT HERE LAST RUN.        *
019600     ADD 1 TO WS-MONTH-COUNT.
019620*    WS-MONTH-COUNT DOUBLES AS THE SUBSCRIPT HERE -- EACH CALL       *
019630*    FILES ITS DATE INTO THE SLOT THE ADD JUST ADVANCED TO.          *
019700     MOVE RET-DATE TO WS-MONTH-DATE (WS-MONTH-COUNT).
019800     MOVE ZERO TO WS-MONTH-NET-RETURN (WS-MONTH-COUNT).
019900     READ RET-FILE
020000         AT END
020100             SET WS-RET-AT-EOF TO TRUE.
020200 2050-LOAD-ONE-FUND-DATE-EXIT.
020300     EXIT.
020400******************************************************************
020500*   3000-BENCH-ALIGN -- FOR EVERY FUND DATE, USE THE EXACT-DATE  *
020600*   BENCHMARK RETURN IF ONE EXISTS, ELSE CARRY THE LAST ACTUAL   *
020700*   VALUE FORWARD, ELSE ZERO IF NO BENCHMARK HAS ARRIVED YET.    *
020800*   BOTH FEEDS ARE ASCENDING SO A SINGLE MATCH-MERGE PASS        *
020900*   ALIGNS THE WHOLE CALENDAR.                                  *
021000******************************************************************
021100 3000-BENCH-ALIGN.
021150     MOVE ZERO TO WS-LAST-BENCH-VALUE WS-LAST-BENCH-DATE
021160         WS-CARRIED-FORWARD-COUNT.
021170*    PRIME THE LOOKAHEAD POINTER WITH THE FIRST BENCHMARK        *
021180*    RECORD BEFORE THE PER-MONTH ALIGNMENT LOOP STARTS.          *
021300     READ BEN-FILE
021400         AT END
021500             SET WS-BEN-AT-EOF TO TRUE.
021600     IF NOT WS-BEN-AT-EOF
021700         MOVE BEN-DATE TO WS-BEN-DATE-NUM
021800     END-IF.
021810*    AN EMPTY BENCHMARK FEED LEAVES THE POINTER AT EOF BEFORE THE    *
021820*    LOOP BELOW EVEN STARTS -- 3180-CARRY-FORWARD THEN FILES ZERO    *
021830*    FOR EVERY MONTH, SINCE WS-LAST-BENCH-VALUE WAS ZEROED ABOVE.   *
021850*    ONE PASS, ONE FUND MONTH AT A TIME -- THE BENCHMARK         *
021860*    POINTER ONLY EVER MOVES FORWARD ACROSS THE WHOLE LOOP.      *
021900     PERFORM 3100-ALIGN-ONE-DATE
022000         THRU 3190-CARRY-FORWARD-EXIT
022100         VARYING WS-MONTH-NDX FROM 1 BY 1
022200         UNTIL WS-MONTH-NDX > WS-MONTH-COUNT.
022250*   OPERATIONS WATCHES THIS COUNT ON A STALE BENCHMARK FEED --   *JQP1041
022255*   A HIGH CARRY-COUNT USUALLY MEANS THE LATEST BENCHMARK FILE   *JQP1041
022258*   DID NOT ARRIVE AND SOMEONE RE-RAN THIS STEP AGAINST LAST      *JQP1041
022259*   MONTH'S COPY.                                                *JQP1041
022260     DISPLAY 'FEE-R9002 - MONTHS CARRIED FORWARD ON BENCH-ALIGN - '
022265     WS-CARRIED-FORWARD-COUNT.
022300     CLOSE BEN-FILE.
022400     PERFORM 3200-COMPUTE-BENCH-ANNUALIZED
022500         THRU 3200-COMPUTE-BENCH-ANNUALIZED-EXIT.
022600 3990-BENCH-ALIGN-EXIT.
022700     EXIT.
022750*   ONE FUND MONTH PER CALL.  ADVANCES THE BENCHMARK POINTER AS  *
022760*   FAR AS IT CAN WITHOUT OVERSHOOTING THE CURRENT FUND DATE,    *
022770*   THEN FILES WHATEVER THE POINTER LEFT BEHIND AS THIS MONTH'S  *
022780*   ALIGNED BENCHMARK VALUE.                                     *
022800 3100-ALIGN-ONE-DATE.
022810*    ADVANCE AS LONG AS THE NEXT BENCHMARK RECORD IS STILL ON OR *
022820*    BEFORE THE CURRENT FUND MONTH -- OTHERWISE STOP AND USE     *
022830*    WHAT THE POINTER IS ALREADY SITTING ON.                     *
022900     PERFORM 3150-ADVANCE-BENCH-POINTER
023000         THRU 3150-ADVANCE-BENCH-POINTER-EXIT
023100         UNTIL WS-BEN-AT-EOF
023200         OR WS-BEN-DATE-NUM > WS-MONTH-DATE (WS-MONTH-NDX).
023300     PERFORM 3180-CARRY-FORWARD
023400         THRU 3190-CARRY-FORWARD-EXIT.
023405*    TEST THE DATE OF THE RECORD 3150 ACTUALLY CONSUMED, NOT THE   *KDW1558
023407*    LOOKAHEAD POINTER -- WS-BEN-DATE-NUM IS ALREADY SITTING ON    *KDW1558
023409*    THE NEXT, STILL-UNCONSUMED BENCHMARK RECORD BY THIS POINT.    *KDW1558
023410     IF WS-LAST-BENCH-DATE = WS-MONTH-DATE (WS-MONTH-NDX)
023420         SET WS-BENCH-SRC-ACTUAL (WS-MONTH-NDX) TO TRUE
023430     ELSE
023440         SET WS-BENCH-SRC-CARRIED-FWD (WS-MONTH-NDX) TO TRUE
023450         ADD 1 TO WS-CARRIED-FORWARD-COUNT
023460     END-IF.
023500 3100-ALIGN-ONE-DATE-EXIT.
023600     EXIT.
023650*   PULLS THE BENCHMARK POINTER FORWARD ONE RECORD AT A TIME,    *
023660*   STOPPING AS SOON AS IT WOULD OVERSHOOT THE FUND DATE 3100    *
023670*   IS CURRENTLY ALIGNING -- LEAVES WS-LAST-BENCH-DATE/VALUE      *
023680*   SITTING ON THE LAST RECORD IT ACTUALLY CONSUMED.             *
023700 3150-ADVANCE-BENCH-POINTER.
023740*    SAVE OFF THE RECORD WE ARE ABOUT TO CONSUME BEFORE READING  *
023745*    THE NEXT ONE -- THIS IS "THE RECORD LAST CONSUMED" THE      *KDW1558
023747*    COMMENT AT 3100 ABOVE REFERS TO.                            *KDW1558
023750     MOVE WS-BEN-DATE-NUM TO WS-LAST-BENCH-DATE.
023800     MOVE BEN-RETURN TO WS-LAST-BENCH-VALUE.
023850*    AT END LEAVES WS-BEN-DATE-NUM SITTING ON ITS LAST VALUE, SO  *
023860*    3100'S LOOP TEST ABOVE NEVER SEES A BOGUS DATE AFTER EOF.    *
023900     READ BEN-FILE
024000         AT END
024100             SET WS-BEN-AT-EOF TO TRUE
024200         NOT AT END
024300             MOVE BEN-DATE TO WS-BEN-DATE-NUM
024400     END-READ.
024500 3150-ADVANCE-BENCH-POINTER-EXIT.
024600     EXIT.
024650*   FILES THE ALIGNED DATE/RETURN PAIR FOR THE CURRENT FUND      *
024660*   MONTH INTO THE WORK TABLE -- THE VALUE CAME FROM AN EXACT    *
024670*   MATCH OR A CARRY-FORWARD, 3100 ABOVE HAS ALREADY DECIDED     *
024680*   WHICH AND FLAGGED IT.                                        *
024700 3180-CARRY-FORWARD.
024720*    THE ALIGNED DATE STORED IS ALWAYS THE FUND'S OWN MONTH DATE,   *
024730*    NEVER THE BENCHMARK RECORD'S DATE -- THAT IS WHAT MAKES THIS   *
024740*    TABLE A MONTH-BY-MONTH MATCH TO WS-MONTH-DATE, CARRIED OR NOT. *
024800     MOVE WS-MONTH-DATE (WS-MONTH-NDX)
024900         TO WS-BENCH-ALIGNED-DATE (WS-MONTH-NDX).
025000     MOVE WS-LAST-BENCH-VALUE
025100         TO WS-BENCH-ALIGNED-RETURN (WS-MONTH-NDX).
025200 3190-CARRY-FORWARD-EXIT.
025300     EXIT.
025350*   GEOMETRIC ANNUALIZATION OF THE ALIGNED BENCHMARK SERIES,     *
025360*   SAME FORMULA 4100-COMPUTE-ANN-RETURN USES ON THE FUND'S OWN  *
025370*   RETURNS BELOW -- KEPT AS A SEPARATE PARAGRAPH SINCE IT RUNS  *
025380*   ONCE FOR THE WHOLE FUND CALENDAR, NOT ONCE PER SCHEME.       *
025400 3200-COMPUTE-BENCH-ANNUALIZED.
025420*    WS-PRODUCT IS RESEEDED TO 1 HERE AND AGAIN AT 4000 BELOW --    *
025430*    EACH USE IS A SEPARATE COMPOUNDING RUN OVER A DIFFERENT        *
025440*    SERIES (BENCHMARK HERE, FUND NET RETURN AT 4000).              *
025500     MOVE 1 TO WS-PRODUCT.
025520*    VARYING DRIVES THE SUBSCRIPT, NOT A SEPARATE COUNTER -- ONE   *
025540*    ALIGNED-RETURN ENTRY PER CALENDAR MONTH IN THE FUND RANGE.    *
025600     PERFORM 3210-ACCUM-BENCH-PRODUCT
025700         THRU 3210-ACCUM-BENCH-PRODUCT-EXIT
025800         VARYING WS-MONTH-NDX FROM 1 BY 1
025900         UNTIL WS-MONTH-NDX > WS-MONTH-COUNT.
026000     IF WS-MONTH-COUNT > ZERO
026100         COMPUTE WS-BENCH-ANN-RETURN ROUNDED =
026200             WS-PRODUCT ** (12 / WS-MONTH-COUNT) - 1
026300     ELSE
026350*        ZERO MONTHS NEVER HAPPENS IN PRACTICE -- THE GUARD IS HERE  *
026360*        ONLY BECAUSE 4100-COMPUTE-ANN-RETURN BELOW CARRIES THE       *
026370*        SAME GUARD, AND THE TWO PARAGRAPHS ARE MEANT TO MATCH.       *
026400         MOVE ZERO TO WS-BENCH-ANN-RETURN
026500     END-IF.
026600 3200-COMPUTE-BENCH-ANNUALIZED-EXIT.
026700     EXIT.
026750*   CHAIN-LINKS ONE MONTH'S (1 + RETURN) FACTOR INTO THE RUNNING *
026760*   PRODUCT -- THE COMPOUNDED GROWTH OVER THE WHOLE CALENDAR.    *
026800 3210-ACCUM-BENCH-PRODUCT.
026900     COMPUTE WS-PRODUCT ROUNDED =
027000         WS-PRODUCT * (1 + WS-BENCH-ALIGNED-RETURN (WS-MONTH-NDX)).
027100 3210-ACCUM-BENCH-PRODUCT-EXIT.
027200     EXIT.
027300******************************************************************
027400*   3995-PROCESS-SCHEME-BLOCKS -- THE MONTHLY-FILE FEE-R9001     *
027500*   WROTE HOLDS EACH SCHEME'S DETAIL RECORDS ONE AFTER ANOTHER,  *
027600*   TERMINATED BY A TRAILER RECORD.  LOAD EACH BLOCK, COMPUTE    *
027700*   PERF-METRICS AND BENCH-METRICS OVER IT, SAVE THE RESULTS.    *
027800******************************************************************
027900 3995-PROCESS-SCHEME-BLOCKS.
028000     MOVE ZERO TO WS-SCHEME-COUNT.
028100     OPEN INPUT MON-FILE.
028150*    PRIME ON THE FIRST RECORD OF THE WHOLE FILE -- ALWAYS A     *
028160*    DETAIL RECORD FOR SCHEME ONE, NEVER A TRAILER.              *
028200     READ MON-FILE
028300         AT END
028400             SET WS-MON-AT-EOF TO TRUE.
028500     PERFORM 3996-PROCESS-ONE-SCHEME-BLOCK
028600         THRU 3996-PROCESS-ONE-SCHEME-BLOCK-EXIT
028700         UNTIL WS-MON-AT-EOF.
028750*    MON-FILE IS CLOSED HERE AND RE-OPENED LATER FOR A SECOND PASS   *
028760*    AT 6900 BELOW -- THIS PASS ONLY CARES ABOUT THE PER-MONTH NET   *
028770*    RETURN AND THE TRAILER TOTALS, NOT THE FEE-REV-SECTION DOLLAR   *
028780*    FIGURES THE SECOND PASS NEEDS.                                  *
028800     CLOSE MON-FILE.
028900 3995-PROCESS-SCHEME-BLOCKS-EXIT.
029000     EXIT.
029050*   ONE SCHEME BLOCK (ALL ITS DETAIL RECORDS PLUS THE TRAILER    *
029060*   THAT ENDS IT) PER CALL.  BY THE TIME THIS PARAGRAPH EXITS,   *
029070*   WS-SCHEME-RESULT-TABLE ROW WS-SCHEME-NDX HOLDS EVERY FEE-    *
029080*   REV-SECTION AND RISK-SECTION FIGURE FOR THE SCHEME.          *
029100 3996-PROCESS-ONE-SCHEME-BLOCK.
029150*    WS-SCHEME-NDX DOUBLES HERE AS THE RESULT-TABLE ROW NUMBER   *
029160*    AND AS THE SUBSCRIPT 3997/4000/5000 BELOW ALL USE -- GOOD   *
029170*    FOR AS LONG AS MON-FILE HAS NO MORE THAN 3 SCHEMES.          *
029200     ADD 1 TO WS-SCHEME-COUNT.
029300     MOVE WS-SCHEME-COUNT TO WS-SCHEME-NDX.
029400     MOVE MO-SCHEME-NAME TO WS-SRT-NAME (WS-SCHEME-NDX).
029500     MOVE ZERO TO WS-MONTH-COUNT.
029510*    THE TWO SCHEME ACCUMULATORS BELOW ARE RESET HERE, ONCE PER    *
029515*    SCHEME BLOCK -- 3997 ADDS EACH MONTH'S FIGURES INTO THEM.     *
029520     MOVE ZERO TO WS-SCHEME-MGMT-ACCUM WS-SCHEME-PERF-ACCUM.
029600     PERFORM 3997-LOAD-ONE-MONTH-DETAIL
029700         THRU 3997-LOAD-ONE-MONTH-DETAIL-EXIT
029800         UNTIL WS-MON-AT-EOF
029900         OR MO-RECORD-TYPE-TRAILER.
029910*    TRAILER CARRIES THE MONTH COUNT AND THE MGMT/PERF REVENUE    *MHC1402
029920*    TOTALS FEE.R09001 ALREADY TALLIED FOR THE SCHEME, SO THIS    *MHC1402
029930*    STEP DOES NOT HAVE TO RE-ADD THE DETAIL RECORDS TO CHECK     *MHC1402
029935*    ITS OWN WORK -- COMPARE ALL THREE AGAINST WHAT WE LOADED     *KDW1560
029937*    HERE AND ABEND ON ANY MISMATCH.                              *KDW1560
029940     IF MO-RECORD-TYPE-TRAILER
029950         AND MO-TRAILER-MONTH-COUNT NOT = WS-MONTH-COUNT
029960             MOVE 'MONTH COUNT MISMATCH ON MONFILE TRAILER'
029970                 TO WS-ABEND-MSG
029980             GO TO 9800-ABEND
029990     END-IF.
029991*    SEPARATE IF-TESTS, EACH WITH ITS OWN ABEND MESSAGE, SO OPS      *
029992     IF MO-RECORD-TYPE-TRAILER
029994         AND (MO-TRAILER-TOTAL-MGMT-REV NOT = WS-SCHEME-MGMT-ACCUM
029996         OR MO-TRAILER-TOTAL-PERF-REV NOT = WS-SCHEME-PERF-ACCUM)
029997             MOVE 'MGMT/PERF REVENUE MISMATCH ON MONFILE TRAILER'
029998                 TO WS-ABEND-MSG
029999             GO TO 9800-ABEND
030000     END-IF.
030005*    BOTH CHECKS PASSED -- RUN THE RISK AND BENCH METRICS OVER   *
030007*    THE MONTHS JUST LOADED AND FILE THE RESULT.                 *
030010     PERFORM 4000-PERF-METRICS
030100         THRU 4600-SORTINO-EXIT.
030200     PERFORM 5000-BENCH-METRICS
030300         THRU 5500-BETA-EXIT.
030400     PERFORM 3998-SAVE-SCHEME-RESULTS
030500         THRU 3998-SAVE-SCHEME-RESULTS-EXIT.
030550*    PRIME FOR THE NEXT BLOCK -- EITHER THE NEXT SCHEME'S FIRST  *
030560*    DETAIL RECORD OR END OF FILE.                                *
030600     READ MON-FILE
030700         AT END
030800             SET WS-MON-AT-EOF TO TRUE.
030900 3996-PROCESS-ONE-SCHEME-BLOCK-EXIT.
031000     EXIT.
031050*   LOADS ONE DETAIL RECORD'S DATE AND NET RETURN INTO THE       *
031060*   MONTH WORK TABLE, OVERLAYING THE PLACEHOLDER 2050 LEFT        *
031070*   THERE, AND RUNS THE TRAILER TOTALS FORWARD.  FALLS THROUGH    *
031080*   WITHOUT ADVANCING THE COUNT OR THE FILE POINTER ONCE THE      *
031090*   TRAILER RECORD IS REACHED -- THE CALLING UNTIL AT 3996        *
031095*   STOPS THE LOOP ON THE SAME READ.                              *
031100 3997-LOAD-ONE-MONTH-DETAIL.
031150*    THE MO-RECORD-TYPE-DETAIL TEST IS WHAT LETS THE UNTIL AT    *
031160*    3996 ABOVE STOP THE LOOP CLEANLY ON A TRAILER RECORD --     *
031170*    A TRAILER REACHES THIS PARAGRAPH ONCE, DOES NOTHING, AND    *
031180*    FALLS THROUGH WITHOUT READING PAST IT.                      *
031200     IF MO-RECORD-TYPE-DETAIL
031300         ADD 1 TO WS-MONTH-COUNT
031400         MOVE MO-DATE TO WS-MONTH-DATE (WS-MONTH-COUNT)
031500         MOVE MO-NET-RETURN TO WS-MONTH-NET-RETURN (WS-MONTH-COUNT)
031520*        MGMT/PERF ACCUMULATORS BELOW FEED THE TRAILER CROSS-CHECK   *KDW1560
031530*        AT 029992 ABOVE, NOT ANY PRINTED FIGURE -- 6990 LATER IS     *KDW1560
031540*        WHAT THE REPORT ACTUALLY PRINTS FROM.                       *KDW1560
031550         ADD MO-MGMT-REV TO WS-SCHEME-MGMT-ACCUM
031560         ADD MO-PERF-REV TO WS-SCHEME-PERF-ACCUM
031570*        THE READ BELOW IS INSIDE THE DETAIL BRANCH ONLY -- A        *
031580*        TRAILER RECORD IS LEFT ON THE FILE FOR 3996'S CALLING       *
031590*        UNTIL TO SEE, NOT CONSUMED HERE.                           *
031600         READ MON-FILE
031700             AT END
031800                 SET WS-MON-AT-EOF TO TRUE
031900         END-READ
032000     END-IF.
032100 3997-LOAD-ONE-MONTH-DETAIL-EXIT.
032200     EXIT.
032250*   COPIES THE RISK-SECTION RESULTS JUST COMPUTED AT 4000/5000    *
032260*   INTO THIS SCHEME'S ROW OF THE RESULT TABLE.  THE FEE-REV-    *
032270*   SECTION HALF OF THE SAME ROW IS FILLED IN SEPARATELY, LATER, *
032280*   BY 6990-SAVE-FEE-REV-RESULT OFF THE ANNUAL-FILE PASS.         *
032300 3998-SAVE-SCHEME-RESULTS.
032310*    ANN-RETURN AND ANN-VOL MOVE IN UNSCALED HERE -- 7250 BELOW IS     *
032320*    WHAT APPLIES THE TIMES-100 SCALING WHEN IT PRINTS THEM.          *
032400     MOVE WS-ANN-RETURN     TO WS-SRT-RK-ANNRET (WS-SCHEME-NDX).
032500     MOVE WS-ANN-VOL        TO WS-SRT-RK-ANNVOL (WS-SCHEME-NDX).
032600     MOVE WS-SHARPE         TO WS-SRT-RK-SHARPE (WS-SCHEME-NDX).
032700     MOVE WS-SHARPE-UNDEF-SW
032800                            TO WS-SRT-RK-SHARPE-UNDEF (WS-SCHEME-NDX).
032850*   EACH UNDEFINED SWITCH MOVES IMMEDIATELY AFTER ITS OWN RATIO SO  *
032860*   THE TWO STAY TOGETHER ON THE PAGE THE SAME WAY THEY SIT         *
032870*   TOGETHER IN THE RESULT-TABLE LAYOUT ABOVE.                      *
032900     MOVE WS-SORTINO        TO WS-SRT-RK-SORTINO (WS-SCHEME-NDX).
033000     MOVE WS-SORTINO-UNDEF-SW
033100                            TO WS-SRT-RK-SORTINO-UNDEF (WS-SCHEME-NDX).
033200     MOVE WS-INFO-RATIO     TO WS-SRT-RK-INFORATIO (WS-SCHEME-NDX).
033300     MOVE WS-INFO-UNDEF-SW
033400                            TO WS-SRT-RK-INFORATIO-UNDEF (WS-SCHEME-NDX).
033500     MOVE WS-TRACKING-ERROR TO WS-SRT-RK-TRACKINGERR (WS-SCHEME-NDX).
033550*    TRACKING-ERROR HAS NO UNDEFINED SWITCH OF ITS OWN (SEE THE        *
033560*    WORKING-STORAGE NOTE ABOVE) -- BETA DOES, SAME AS THE THREE       *
033570*    RATIOS MOVED ABOVE, SO ITS UNDEF-SW MOVE IS RIGHT BELOW IT.       *
033600     MOVE WS-BETA           TO WS-SRT-RK-BETA (WS-SCHEME-NDX).
033700     MOVE WS-BETA-UNDEF-SW
033800                            TO WS-SRT-RK-BETA-UNDEF (WS-SCHEME-NDX).
033900 3998-SAVE-SCHEME-RESULTS-EXIT.
034000     EXIT.
034100******************************************************************
034200*   4000-PERF-METRICS -- ANNUALIZED RETURN, ANNUALIZED VOLATILITY*
034300*   SHARPE AND SORTINO RATIO OVER ONE SCHEME'S MONTHLY NET        *
034400*   RETURNS.  RF DEFAULTS TO 2.5 PCT PER YEAR PER THE PARAMETER   *
034500*   CARD.  THIS FLAT RANGE IS PERFORM...THRU FROM 3996 ABOVE --   *
034600*   ITS OWN ACCUMULATION LOOPS LIVE IN THE 8000 HELPER SECTION    *
034640*   SO THE THRU RANGE DOES NOT RE-DRIVE THEM ON FALL-THROUGH.     *
034700*   PARAGRAPHS 4100-4600 RUN IN STRAIGHT-LINE SEQUENCE, EACH ONE  *
034710*   FEEDING THE NEXT -- THEY ARE NUMBERED AS SEPARATE PARAGRAPHS  *
034720*   ONLY FOR READABILITY, NOT BECAUSE ANYTHING ELSE PERFORMS      *
034730*   THEM INDIVIDUALLY.                                           *
034800******************************************************************
034900 4000-PERF-METRICS.
034920*    ALL FIVE RUNNING SUMS RESET BEFORE 8100 ACCUMULATES THIS        *
034940*    SCHEME'S MONTHS -- LEFT-OVER FIGURES FROM THE PRIOR SCHEME      *
034960*    IN THIS SAME TABLE WOULD OTHERWISE LEAK FORWARD.                *
035000     MOVE ZERO TO WS-SUM WS-SUM-SQ WS-DOWNSIDE-SUM-SQ
035100                  WS-DOWNSIDE-COUNT.
035200     MOVE 1 TO WS-PRODUCT.
035300     PERFORM 8100-ACCUM-MONTH-STATS
035400         THRU 8100-ACCUM-MONTH-STATS-EXIT.
035450*   GEOMETRIC (COMPOUND) ANNUALIZED RETURN -- THE SAME FORMULA    *
035460*   3200-COMPUTE-BENCH-ANNUALIZED USES ON THE BENCHMARK SERIES.   *
035500 4100-COMPUTE-ANN-RETURN.
035600     IF WS-MONTH-COUNT > ZERO
035700         COMPUTE WS-ANN-RETURN ROUNDED =
035800             WS-PRODUCT ** (12 / WS-MONTH-COUNT) - 1
035900     ELSE
036000         MOVE ZERO TO WS-ANN-RETURN
036100     END-IF.
036150*   A ZERO-MONTH SCHEME CANNOT HAPPEN IN PRACTICE (3996 WOULD NEVER *
036160*   HAVE CALLED THIS SECTION), BUT THE GUARD COSTS NOTHING AND      *
036170*   KEEPS THE EXPONENT ABOVE FROM DIVIDING BY ZERO IF IT EVER DID.  *
036200 4200-COMPUTE-ANN-VOL.
036250*   POPULATION VARIANCE OF THE MONTHLY NET RETURNS, ANNUALIZED    *
036260*   BY THE SQUARE ROOT OF 12 RULE-OF-THUMB -- STANDARD FOR A      *
036270*   MONTHLY RETURN SERIES BEING SCALED TO AN ANNUAL FIGURE.       *
036280*   VARIANCE COMPUTED AS E(X SQUARED) MINUS (E(X)) SQUARED --     *
036285*   A SINGLE PASS OVER WS-SUM/WS-SUM-SQ RATHER THAN A SECOND      *
036290*   LOOP OVER THE MONTH TABLE TO SUBTRACT THE MEAN FIRST.         *
036300     IF WS-MONTH-COUNT > ZERO
036400         COMPUTE WS-MEAN ROUNDED = WS-SUM / WS-MONTH-COUNT
036500         COMPUTE WS-VARIANCE ROUNDED =
036600             (WS-SUM-SQ / WS-MONTH-COUNT) - (WS-MEAN * WS-MEAN)
036650*    GUARD AGAINST A TINY NEGATIVE VARIANCE FROM ROUNDING ON A   *
036660*    FLAT RETURN SERIES -- TREAT IT AS ZERO, NOT AS A NEGATIVE    *
036670*    ARGUMENT TO THE SQUARE ROOT BELOW.                           *
036700         IF WS-VARIANCE NOT > ZERO
036800             MOVE ZERO TO WS-ANN-VOL
036900         ELSE
037000             COMPUTE WS-ANN-VOL ROUNDED =
037100                 (WS-VARIANCE ** .5) * (12 ** .5)
037200         END-IF
037300     ELSE
037400         MOVE ZERO TO WS-ANN-VOL
037500     END-IF.
037520*   WS-ANN-RETURN AND WS-ANN-VOL BELOW BOTH COME STRAIGHT OUT OF     *
037560*   4100/4200 ABOVE -- NEITHER IS RECOMPUTED IN THIS PARAGRAPH.      *
037600 4300-COMPUTE-SHARPE.
037650*   SHARPE IS UNDEFINED, NOT ZERO, WHEN VOLATILITY IS ZERO -- A   *MHC1402
037660*   FLAT RETURN SERIES DIVIDES BY ZERO RATHER THAN SCORING A      *MHC1402
037670*   PERFECT RATIO.  7250 BELOW PRINTS N/A FOR THIS CASE.          *MHC1402
037700     IF WS-ANN-VOL = ZERO
037800         SET WS-SHARPE-IS-UNDEFINED TO TRUE
037900         MOVE ZERO TO WS-SHARPE
038000     ELSE
038100         SET WS-SHARPE-IS-DEFINED TO TRUE
038200         COMPUTE WS-SHARPE ROUNDED =
038300             (WS-ANN-RETURN - WS-RISK-FREE-RATE) / WS-ANN-VOL
038400     END-IF.
038500 4400-COMPUTE-DOWNSIDE-DEV.
038550*    DOWNSIDE DEV IS THE RMS OF THE NEGATIVE MONTHS ONLY -- DIVIDE *KDW1556
038560*    THE SUM OF SQUARES BY WS-DOWNSIDE-COUNT, NOT WS-MONTH-COUNT.  *KDW1556
038570*    A SCHEME WITH NO LOSING MONTHS AT ALL HAS NOTHING TO         *
038580*    MEASURE DOWNSIDE RISK AGAINST -- ZERO, NOT UNDEFINED, SINCE  *
038590*    SORTINO BELOW TREATS ZERO DOWNSIDE DEV AS ITS OWN CASE.       *
038600     IF WS-DOWNSIDE-COUNT = ZERO OR WS-MONTH-COUNT = ZERO
038700         MOVE ZERO TO WS-DOWNSIDE-DEV
038800     ELSE
038900         COMPUTE WS-DOWNSIDE-DEV ROUNDED =
039000             ((WS-DOWNSIDE-SUM-SQ / WS-DOWNSIDE-COUNT) ** .5)
039100                 * (12 ** .5)
039150*    ANNUALIZED THE SAME SQUARE-ROOT-OF-12 WAY AS ANN-VOL AT 4200     *
039170*    ABOVE, BUT OVER ONLY THE LOSING MONTHS' SUM OF SQUARES.          *
039200     END-IF.
039300 4600-COMPUTE-SORTINO.
039350*   SORTINO IS SHARPE'S COUSIN, PENALIZING ONLY DOWNSIDE          *
039360*   VOLATILITY -- SAME UNDEFINED-WHEN-ZERO TREATMENT AS SHARPE.   *
039400     IF WS-DOWNSIDE-DEV = ZERO
039500         SET WS-SORTINO-IS-UNDEFINED TO TRUE
039600         MOVE ZERO TO WS-SORTINO
039700     ELSE
039800         SET WS-SORTINO-IS-DEFINED TO TRUE
039900         COMPUTE WS-SORTINO ROUNDED =
040000             (WS-ANN-RETURN - WS-RISK-FREE-RATE) / WS-DOWNSIDE-DEV
040100     END-IF.
040120*    SORTINO USES THE SAME WS-ANN-RETURN AS SHARPE ABOVE BUT DIVIDES   *
040140*    BY DOWNSIDE DEVIATION RATHER THAN TOTAL VOLATILITY.               *
040200 4600-SORTINO-EXIT.
040300     EXIT.
040400******************************************************************
040500*   5000-BENCH-METRICS -- TRACKING ERROR, INFORMATION RATIO AND  *
040600*   BETA OF ONE SCHEME'S MONTHLY NET RETURNS AGAINST THE ALIGNED *
040700*   BENCHMARK SERIES BUILT IN 3000-BENCH-ALIGN.                  *
040750*   SAME FLAT-RANGE/8000-HELPER-SECTION SPLIT AS 4000 ABOVE, FOR *
040760*   THE SAME REASON -- THE ACCUMULATION LOOP MUST NOT RE-DRIVE   *
040770*   ON FALL-THROUGH INTO 5100.                                   *
040800******************************************************************
040900 5000-BENCH-METRICS.
040950*   RESET THE FIVE BENCHMARK RUNNING SUMS BEFORE ACCUMULATING    *
040960*   THIS SCHEME'S MONTHS -- THE SAME WS-MEAN/WS-SUM FROM 4000    *
040970*   ABOVE ARE STILL SITTING THERE AND ARE REUSED, NOT RESET.     *
041000     MOVE ZERO TO WS-DIFF-SUM WS-DIFF-SUM-SQ WS-RB-SUM
041100                  WS-BEN-SUM WS-BEN-SUM-SQ.
041200     PERFORM 8200-ACCUM-BENCH-STATS
041300         THRU 8200-ACCUM-BENCH-STATS-EXIT.
041350*   TRACKING ERROR IS THE POPULATION STANDARD DEVIATION OF THE    *
041360*   MONTH-BY-MONTH RETURN DIFFERENCE (FUND MINUS BENCHMARK),      *
041370*   ANNUALIZED THE SAME SQUARE-ROOT-OF-12 WAY AS ANN-VOL ABOVE.   *
041400 5100-COMPUTE-TRACKING-ERROR.
041420*    SAME E(X SQUARED) MINUS (E(X)) SQUARED SHORTCUT AS 4200 ABOVE, *
041430*    HERE OVER THE FUND-MINUS-BENCHMARK DIFFERENCE SERIES RATHER    *
041440*    THAN THE FUND'S RAW RETURNS.                                   *
041500     IF WS-MONTH-COUNT > ZERO
041600         COMPUTE WS-VARIANCE ROUNDED =
041700             (WS-DIFF-SUM-SQ / WS-MONTH-COUNT)
041750             - ((WS-DIFF-SUM / WS-MONTH-COUNT)
041760                 * (WS-DIFF-SUM / WS-MONTH-COUNT))
041850*        WS-VARIANCE IS REUSED FROM 4200 ABOVE -- ITS ANN-VOL VALUE *
041870*        IS LONG SINCE SAVED OFF INTO WS-ANN-VOL BY THIS POINT.     *
041900         IF WS-VARIANCE NOT > ZERO
042000             MOVE ZERO TO WS-TRACKING-ERROR
042100         ELSE
042200             COMPUTE WS-TRACKING-ERROR ROUNDED =
042300                 (WS-VARIANCE ** .5) * (12 ** .5)
042400         END-IF
042500     ELSE
042600         MOVE ZERO TO WS-TRACKING-ERROR
042700     END-IF.
042720*   TRACKING ERROR OF ZERO MEANS THE FUND MATCHED ITS BENCHMARK      *
042740*   MONTH FOR MONTH -- 5200 BELOW TREATS THAT AS UNDEFINED, NOT AN   *
042760*   INFINITE INFORMATION RATIO.                                     *
042800 5200-COMPUTE-INFO-RATIO.
042850*   EXCESS RETURN (FUND OVER BENCHMARK) PER UNIT OF TRACKING      *
042860*   ERROR -- UNDEFINED RATHER THAN ZERO WHEN THE FUND TRACKED     *
042870*   THE BENCHMARK EXACTLY.                                       *
042880*   WS-BENCH-ANN-RETURN COMES FROM 3200 ABOVE, COMPUTED ONCE FOR  *
042890*   THE WHOLE FUND CALENDAR RATHER THAN RECOMPUTED PER SCHEME.    *
042900     IF WS-TRACKING-ERROR = ZERO
043000         SET WS-INFO-RATIO-IS-UNDEFINED TO TRUE
043100         MOVE ZERO TO WS-INFO-RATIO
043200     ELSE
043300         SET WS-INFO-RATIO-IS-DEFINED TO TRUE
043400         COMPUTE WS-INFO-RATIO ROUNDED =
043500             (WS-ANN-RETURN - WS-BENCH-ANN-RETURN)
043600                 / WS-TRACKING-ERROR
043700     END-IF.
043720*   WS-INFO-RATIO-IS-UNDEFINED AND ITS COUNTERPART 88-LEVELS ABOVE   *
043740*   ARE CHECKED BY 7250-PRINT-ONE-RISK-LINE BELOW, SAME AS SHARPE    *
043760*   AND SORTINO.                                                    *
043800 5400-COMPUTE-BETA-STATS.
043850*   SAMPLE (N-1) COVARIANCE AND VARIANCE, NOT THE POPULATION (N)  *
043860*   FORM USED ABOVE FOR ANN-VOL/TRACKING-ERROR -- BETA IS THE     *
043870*   ONE RATIO HERE BUILT AS A CLASSICAL REGRESSION SLOPE RATHER   *
043880*   THAN A DISPERSION MEASURE, AND THE SAMPLE FORM IS THE HOUSE   *
043890*   CONVENTION FOR THAT CALCULATION.  NEEDS AT LEAST 2 MONTHS.    *
043900     IF WS-MONTH-COUNT > 1
043920*    WS-BEN-SUM STARTS THIS PARAGRAPH AS A RAW SUM FROM 8210 AND    *
043930*    IS OVERWRITTEN HERE WITH ITS OWN MEAN -- EVERY USE BELOW THIS  *
043940*    LINE, INCLUDING 5500'S BENCH-VARIANCE DIVISOR, IS THE MEAN.    *
044000         COMPUTE WS-BEN-SUM ROUNDED = WS-BEN-SUM / WS-MONTH-COUNT
044050*        WS-MEAN IS THE FUND'S OWN MONTHLY RETURN MEAN, CARRIED      *
044060*        OVER UNCHANGED FROM 4200-COMPUTE-ANN-VOL ABOVE.             *
044100         COMPUTE WS-COVARIANCE ROUNDED =
044200             (WS-RB-SUM - (WS-MONTH-COUNT * WS-MEAN * WS-BEN-SUM))
044300                 / (WS-MONTH-COUNT - 1)
044400         COMPUTE WS-BENCH-VARIANCE ROUNDED =
044500             (WS-BEN-SUM-SQ
044600                 - (WS-MONTH-COUNT * WS-BEN-SUM * WS-BEN-SUM))
044700                 / (WS-MONTH-COUNT - 1)
044750*        SAME SAMPLE-VARIANCE SHAPE AS WS-COVARIANCE ABOVE, JUST OVER   *
044760*        THE BENCHMARK'S OWN SQUARED TERMS RATHER THAN THE CROSS-        *
044770*        PRODUCT WITH THE FUND.                                         *
044800     ELSE
044900         MOVE ZERO TO WS-COVARIANCE WS-BENCH-VARIANCE
045000     END-IF.
045100 5500-COMPUTE-BETA.
045150*   BETA IS COVARIANCE OVER BENCHMARK VARIANCE -- UNDEFINED WHEN  *
045160*   THE BENCHMARK ITSELF NEVER MOVED OVER THE WINDOW.             *
045200     IF WS-BENCH-VARIANCE = ZERO
045300         SET WS-BETA-IS-UNDEFINED TO TRUE
045400         MOVE ZERO TO WS-BETA
045500     ELSE
045600         SET WS-BETA-IS-DEFINED TO TRUE
045700         COMPUTE WS-BETA ROUNDED = WS-COVARIANCE / WS-BENCH-VARIANCE
045750*        COVARIANCE AND BENCH-VARIANCE BOTH COME OUT OF 5400 ABOVE --   *
045760*        THIS IS THE LAST PARAGRAPH IN THE 5000-BENCH-METRICS RANGE.    *
045800     END-IF.
045900 5500-BETA-EXIT.
046000     EXIT.
046100******************************************************************
046200*   6000-FEE-REV-STATS -- MEAN, SAMPLE STANDARD DEVIATION AND    *
046300*   COEFFICIENT OF VARIATION OF ONE SCHEME'S ANNUAL TOTAL FEE    *
046330*   REVENUE.  DRIVEN OUT OF 6900-LOAD-ANNUAL-STATS BELOW, ONE     *
046400*   SCHEME BLOCK AT A TIME, WS-SUM/WS-SUM-SQ/WS-YEAR-COUNT        *
046500*   ALREADY ACCUMULATED BY THE CONTROL-BREAK READ.                *
046600******************************************************************
046700 6000-FEE-REV-STATS.
046750*   A SCHEME WITH NO ANNUAL RECORDS AT ALL (SHOULD NOT HAPPEN IN  *
046760*   PRACTICE -- EVERY SCHEME IN MON-FILE HAS A MATCHING BLOCK IN  *
046770*   ANN-FILE) SKIPS STRAIGHT TO THE UNDEFINED COEFF-VAR BRANCH.   *
046800     IF WS-YEAR-COUNT = ZERO
046900         MOVE ZERO TO WS-MEAN
047000         GO TO 6300-COEFF-VAR-EXIT
047100     END-IF.
047200 6100-COMPUTE-MEAN.
047250*   NO ZERO-YEAR-COUNT GUARD NEEDED HERE -- 6000 ABOVE ALREADY      *
047260*   BRANCHED AROUND THIS PARAGRAPH FOR THAT CASE.                   *
047300     COMPUTE WS-MEAN ROUNDED = WS-SUM / WS-YEAR-COUNT.
047400 6200-COMPUTE-STD-DEV.
047450*   SAMPLE (N-1) STANDARD DEVIATION ACROSS THE SCHEME'S ANNUAL    *
047460*   REVENUE FIGURES -- NOT ENOUGH YEARS TO FORM A SAMPLE VARIANCE *
047470*   WHEN THERE IS ONLY ONE YEAR ON FILE, SO THAT CASE IS ZERO.    *
047500     IF WS-YEAR-COUNT < 2
047600         MOVE ZERO TO WS-STD-DEV
047700     ELSE
047800         COMPUTE WS-VARIANCE ROUNDED =
047900             (WS-SUM-SQ - (WS-YEAR-COUNT * WS-MEAN * WS-MEAN))
048000                 / (WS-YEAR-COUNT - 1)
048050*        WS-VARIANCE IS ANOTHER REUSE OF THE SAME WORKING-STORAGE    *
048060*        ITEM 4200/5100 ABOVE COMPUTE INTO AND OUT OF -- THIS IS     *
048070*        ITS THIRD AND LAST USE IN THE PROGRAM, NOW OVER ANNUAL      *
048080*        FEE REVENUE RATHER THAN MONTHLY RETURNS.                    *
048100         IF WS-VARIANCE NOT > ZERO
048200             MOVE ZERO TO WS-STD-DEV
048300         ELSE
048400             COMPUTE WS-STD-DEV ROUNDED = WS-VARIANCE ** .5
048500         END-IF
048600     END-IF.
048700 6300-COMPUTE-COEFF-VAR.
048750*   COEFFICIENT OF VARIATION -- STD-DEV RELATIVE TO MEAN -- LETS  *
048760*   A REVIEWER COMPARE REVENUE VOLATILITY ACROSS SCHEMES WHOSE    *
048770*   ABSOLUTE DOLLAR SIZES ARE NOT COMPARABLE.  UNDEFINED, NOT     *
048780*   ZERO, WHEN MEAN REVENUE IS ITSELF ZERO.                       *
048800     IF WS-MEAN = ZERO
048900         SET WS-COEFFVAR-IS-UNDEFINED TO TRUE
049000         MOVE ZERO TO WS-COEFF-VAR
049100     ELSE
049200         SET WS-COEFFVAR-IS-DEFINED TO TRUE
049300         COMPUTE WS-COEFF-VAR ROUNDED = WS-STD-DEV / WS-MEAN
049400     END-IF.
049420*    LAST OF THE THREE FEE-REV-SECTION PARAGRAPHS PERFORMED AS A      *
049440*    FLAT RANGE FROM 6000 ABOVE -- 6990 NEXT COPIES THE RESULT OUT.   *
049500 6300-COEFF-VAR-EXIT.
049600     EXIT.
049700******************************************************************
049800*   6900-LOAD-ANNUAL-STATS -- SEQUENTIAL CONTROL-BREAK PASS OVER *
049900*   THE ANNUAL-FILE.  AS EACH SCHEME'S D RECORDS ARE READ,       *
050000*   ACCUMULATE SUM/SUM-SQ/YEAR-COUNT, AND ON THE SCHEME CHANGE   *
050100*   RUN 6000-FEE-REV-STATS AND FILE THE RESULT IN THE SAME        *
050200*   WS-SCHEME-RESULT-TABLE ROW 3996 FILLED IN ABOVE.              *
050250*   NOTE THIS PASS USES WS-SCHEME-NDX AS A PLAIN COUNTER OF       *
050260*   DISTINCT SCHEMES SEEN SO FAR RATHER THAN AS A LOOKUP AGAINST  *
050270*   WS-SRT-NAME -- SAFE ONLY BECAUSE ANN-FILE IS WRITTEN IN THE   *
050280*   SAME SCHEME ORDER AS MON-FILE, WHICH FEE-R9001 GUARANTEES.   *
050400******************************************************************
050500 6900-LOAD-ANNUAL-STATS.
050550*   WS-SCHEME-NDX IS REUSED HERE FROM ITS EARLIER JOB AS THE RISK-   *
050560*   SECTION ROW POINTER AT 3996 -- BY THE TIME THIS PARAGRAPH RUNS   *
050570*   THAT PASS IS LONG OVER, SO THE FIELD IS FREE TO SERVE A SECOND   *
050580*   PURPOSE AS THE ANNUAL-FILE SCHEME COUNTER.                      *
050600     OPEN INPUT ANN-FILE.
050650*    WS-BRK-PRIOR-SCHEME IS THE SAME BREAK-DETECTION FIELD 7300       *
050660*    BELOW USES ON ITS OWN, LATER PASS OVER THIS FILE -- CLEARED      *
050670*    HERE TO SPACES SO THE FIRST RECORD ALWAYS READS AS A NEW NAME.  *
050700     SET WS-ANN-AT-EOF TO FALSE.
050800     MOVE ZERO TO WS-SCHEME-NDX WS-SUM WS-SUM-SQ WS-YEAR-COUNT.
050900     MOVE SPACES TO WS-BRK-PRIOR-SCHEME.
051000     READ ANN-FILE
051100         AT END
051200             SET WS-ANN-AT-EOF TO TRUE.
051300     PERFORM 6950-LOAD-ONE-ANNUAL-RECORD
051400         THRU 6950-LOAD-ONE-ANNUAL-RECORD-EXIT
051500         UNTIL WS-ANN-AT-EOF.
051550*   THE LAST SCHEME BLOCK ON THE FILE NEVER TRIPS A NAME CHANGE TO  *
051560*   CLOSE ITSELF OUT, SO MAIN-CONTROL HAS TO CLOSE IT HERE AFTER    *
051570*   THE UNTIL LOOP ENDS -- SAME TRAILING-BLOCK PATTERN AS 3995      *
051580*   ABOVE AND 7300/7380 BELOW.                                     *
051600     IF WS-SCHEME-NDX > ZERO
051700         PERFORM 6000-FEE-REV-STATS
051800             THRU 6300-COEFF-VAR-EXIT
051900         PERFORM 6990-SAVE-FEE-REV-RESULT
052000             THRU 6990-SAVE-FEE-REV-RESULT-EXIT
052100     END-IF.
052200     CLOSE ANN-FILE.
052300 6900-LOAD-ANNUAL-STATS-EXIT.
052400     EXIT.
052450*   ONE ANNUAL RECORD PER CALL.  DETECTS THE SCHEME BREAK BEFORE  *
052460*   ACCUMULATING THE CURRENT RECORD, SAME ORDER AS THE BREAK      *
052470*   LOGIC IN 7350 BELOW -- THE STATS FOR THE SCHEME JUST ENDED    *
052480*   MUST BE CLOSED OUT BEFORE THE NEW SCHEME'S COUNTERS START.    *
052500 6950-LOAD-ONE-ANNUAL-RECORD.
052600     IF AN-SCHEME-NAME NOT = WS-BRK-PRIOR-SCHEME
052650*        THE NESTED IF GUARDS THE VERY FIRST RECORD ON THE FILE --   *
052660*        WS-SCHEME-NDX IS STILL ZERO THEN, SO THERE IS NO PRIOR       *
052670*        SCHEME'S STATS TO CLOSE OUT YET.                             *
052700         IF WS-SCHEME-NDX > ZERO
052800             PERFORM 6000-FEE-REV-STATS
052900                 THRU 6300-COEFF-VAR-EXIT
053000             PERFORM 6990-SAVE-FEE-REV-RESULT
053100                 THRU 6990-SAVE-FEE-REV-RESULT-EXIT
053200         END-IF
053300         ADD 1 TO WS-SCHEME-NDX
053400         MOVE AN-SCHEME-NAME TO WS-BRK-PRIOR-SCHEME
053500         MOVE ZERO TO WS-SUM WS-SUM-SQ WS-YEAR-COUNT
053600     END-IF.
053650*   YEAR-COUNT, SUM AND SUM-SQ ACCUMULATE AFTER THE BREAK CHECK SO  *
053660*   THE FIRST YEAR OF A NEW SCHEME STARTS A FRESH ACCUMULATION      *
053670*   RATHER THAN ADDING ONTO THE PRIOR SCHEME'S NOW-STALE TOTALS.   *
053700     ADD 1 TO WS-YEAR-COUNT.
053800     ADD AN-TOTAL-REV TO WS-SUM.
053900     COMPUTE WS-SUM-SQ ROUNDED =
054000         WS-SUM-SQ + (AN-TOTAL-REV * AN-TOTAL-REV).
054100     READ ANN-FILE
054200         AT END
054300             SET WS-ANN-AT-EOF TO TRUE.
054400 6950-LOAD-ONE-ANNUAL-RECORD-EXIT.
054500     EXIT.
054550*   COPIES THE FEE-REV-SECTION RESULTS JUST COMPUTED AT 6000      *
054560*   INTO THE SAME RESULT-TABLE ROW THE RISK SECTION WAS WRITTEN   *
054570*   TO EARLIER AT 3998 -- THE TWO HALVES OF ONE SCHEME'S ROW ARE  *
054580*   NOW BOTH FILLED IN.                                          *
054600 6990-SAVE-FEE-REV-RESULT.
054620*    WS-SCHEME-NDX HERE IS THE ANNUAL-FILE SCHEME COUNTER FROM 6900   *
054640*    ABOVE, NOT THE RISK-SECTION ROW POINTER FROM 3996 -- THE TWO     *
054660*    HAPPEN TO LINE UP ONLY BECAUSE BOTH FILES LIST SCHEMES IN THE    *
054680*    SAME ORDER.                                                     *
054700     MOVE WS-MEAN      TO WS-SRT-FR-MEAN (WS-SCHEME-NDX).
054800     MOVE WS-STD-DEV   TO WS-SRT-FR-STDDEV (WS-SCHEME-NDX).
054900     MOVE WS-COEFF-VAR TO WS-SRT-FR-COEFFVAR (WS-SCHEME-NDX).
055000     MOVE WS-COEFFVAR-UNDEF-SW
055100                       TO WS-SRT-FR-COEFFVAR-UNDEF (WS-SCHEME-NDX).
055200 6990-SAVE-FEE-REV-RESULT-EXIT.
055300     EXIT.
055400******************************************************************
055500*   7000-PRINT-REPORT -- THREE SECTIONS: ANNUAL FEE-REVENUE      *
055600*   STATISTICS, RISK-ADJUSTED PERFORMANCE STATISTICS, AND A      *
055700*   CONTROL-BREAK LISTING OF ANNUAL FEE REVENUE BY SCHEME.       *
055800******************************************************************
055900 7000-PRINT-REPORT.
055920*   THE THREE SECTIONS ALWAYS PRINT IN THIS ORDER -- FEE REVENUE,    *
055940*   THEN RISK, THEN THE ANNUAL DETAIL LISTING -- REGARDLESS OF      *
055960*   WHICH PASS (3995/6900) COMPUTED THE FIGURES EACH ONE PRINTS.    *
055980*   NONE OF THE THREE PERFORMS BELOW OPENS RPT-FILE -- MAIN-CONTROL *
055990*   ALREADY OPENED IT BEFORE CALLING THIS PARAGRAPH.                *
056000     PERFORM 7100-PRINT-FEE-REV-SECTION
056100         THRU 7100-PRINT-FEE-REV-SECTION-EXIT.
056200     PERFORM 7200-PRINT-RISK-SECTION
056300         THRU 7200-PRINT-RISK-SECTION-EXIT.
056400     PERFORM 7300-PRINT-ANNUAL-SECTION
056500         THRU 7300-PRINT-ANNUAL-SECTION-EXIT.
056600 7990-PRINT-REPORT-EXIT.
056700     EXIT.
056750*   SECTION ONE -- ONE LINE PER SCHEME, DRIVEN OFF THE RESULT     *
056760*   TABLE 3998/6990 ALREADY FILLED.  NO FILE I-O IN THIS SECTION.  *
056800 7100-PRINT-FEE-REV-SECTION.
056850*   TITLE LINE FOLLOWED BY A BLANK, THEN ONE DETAIL LINE PER       *
056860*   SCHEME OUT OF 7150 -- NO COLUMN HEADING LINE, SAME AS THE      *
056870*   858-REPORT SHELL'S OWN TOTAL-LINE SECTIONS.                    *
056900     MOVE SPACES TO RPT-PRINT-LINE.
057000     MOVE "ANNUAL FEE REVENUE STATISTICS BY SCHEME" TO RPT-PRINT-LINE.
057100     WRITE RPT-PRINT-LINE.
057150*   THIS SECTION OPENS STRAIGHT ON THE TITLE LINE, NO LEADING       *
057160*   BLANK -- 7200/7300 BELOW BOTH ADD ONE BECAUSE THEY FOLLOW        *
057170*   ANOTHER SECTION'S OUTPUT RATHER THAN STARTING THE REPORT.        *
057180*   SAME SINGLE TRAILING BLANK BEFORE THE FIRST DETAIL LINE.         *
057200     MOVE SPACES TO RPT-PRINT-LINE.
057300     WRITE RPT-PRINT-LINE.
057400     PERFORM 7150-PRINT-ONE-FEE-REV-LINE
057500         THRU 7150-PRINT-ONE-FEE-REV-LINE-EXIT
057600         VARYING WS-SCHEME-NDX FROM 1 BY 1
057700         UNTIL WS-SCHEME-NDX > WS-SCHEME-COUNT.
057800 7100-PRINT-FEE-REV-SECTION-EXIT.
057900     EXIT.
058000 7150-PRINT-ONE-FEE-REV-LINE.
058050*   WS-SCHEME-NDX DOES TRIPLE DUTY NOW -- RISK-SECTION ROW NUMBER   *
058060*   AT 3996, ANNUAL-FILE SCHEME COUNTER AT 6900, AND HERE THE       *
058070*   VARYING INDEX OVER THE SAME RESULT TABLE FOR PRINTING.         *
058100     MOVE SPACES TO RPT-FEE-REV-LINE.
058120*    MEAN AND STD-DEV MOVE STRAIGHT ACROSS UNSCALED -- ONLY THE     *
058140*    RATIO-STYLE FIGURES IN 7250 BELOW NEED THE TIMES-100 SCALING.  *
058200     MOVE WS-SRT-NAME (WS-SCHEME-NDX)    TO RPT-FR-SCHEME.
058300     MOVE WS-SRT-FR-MEAN (WS-SCHEME-NDX)  TO RPT-FR-MEAN.
058400     MOVE WS-SRT-FR-STDDEV (WS-SCHEME-NDX) TO RPT-FR-STD-DEV.
058450*   MHC1402 -- COEFF-VAR PRINTS N/A, RIGHT-JUSTIFIED INTO THE     *MHC1402
058460*   SAME EDITED FIELD, RATHER THAN A MISLEADING ZERO.             *MHC1402
058500     IF WS-SRT-FR-COEFFVAR-UNDEF (WS-SCHEME-NDX) = 'Y'
058600         MOVE 'N/A' TO RPT-FR-COEFF-VAR (6:3)
058700     ELSE
058800         MOVE WS-SRT-FR-COEFFVAR (WS-SCHEME-NDX) TO RPT-FR-COEFF-VAR
058900     END-IF.
059000     MOVE RPT-FEE-REV-LINE TO RPT-PRINT-LINE.
059100     WRITE RPT-PRINT-LINE.
059200 7150-PRINT-ONE-FEE-REV-LINE-EXIT.
059300     EXIT.
059350*   SECTION TWO -- ONE LINE PER SCHEME OF RISK-ADJUSTED FIGURES,  *
059360*   SAME RESULT-TABLE SOURCE AS SECTION ONE, JUST THE OTHER HALF  *
059370*   OF EACH ROW.                                                 *
059400 7200-PRINT-RISK-SECTION.
059410*   LEADING BLANK LINE PUTS A GAP BETWEEN THIS SECTION AND THE      *
059420*   FEE-REVENUE SECTION PRINTED JUST ABOVE IT -- THE TRAILING       *
059430*   BLANK BELOW DOES THE SAME BEFORE THE DETAIL LINES START.        *
059500     MOVE SPACES TO RPT-PRINT-LINE.
059600     WRITE RPT-PRINT-LINE.
059700     MOVE SPACES TO RPT-PRINT-LINE.
059800     MOVE "RISK-ADJUSTED PERFORMANCE STATISTICS BY SCHEME"
059900         TO RPT-PRINT-LINE.
060000     WRITE RPT-PRINT-LINE.
060050*   THE TITLE ABOVE AND THE BLANK LINE BELOW TOGETHER MATCH THE      *
060060*   FEE-REV SECTION'S OWN THREE-LINE HEADING BLOCK AT 7100 ABOVE.    *
060100     MOVE SPACES TO RPT-PRINT-LINE.
060200     WRITE RPT-PRINT-LINE.
060300     PERFORM 7250-PRINT-ONE-RISK-LINE
060400         THRU 7250-PRINT-ONE-RISK-LINE-EXIT
060500         VARYING WS-SCHEME-NDX FROM 1 BY 1
060600         UNTIL WS-SCHEME-NDX > WS-SCHEME-COUNT.
060700 7200-PRINT-RISK-SECTION-EXIT.
060800     EXIT.
060850*   SIX FIGURES PER SCHEME BELOW -- ANN-RETURN, ANN-VOL, SHARPE,     *
060860*   SORTINO, INFO-RATIO AND BETA -- IN THE SAME LEFT-TO-RIGHT ORDER  *
060870*   THE 5000-BENCH-METRICS/4000-PERF-METRICS SECTIONS COMPUTED THEM. *
060900 7250-PRINT-ONE-RISK-LINE.
060950*    RPT-RISK-LINE IS RECLEARED ON EVERY CALL SO A SHORTER NAME IN    *
060960*    RPT-RK-SCHEME NEVER SHOWS A TRAILING FRAGMENT OF THE PRIOR ROW.  *
061000     MOVE SPACES TO RPT-RISK-LINE.
061100     MOVE WS-SRT-NAME (WS-SCHEME-NDX) TO RPT-RK-SCHEME.
061120*    TRACKING-ERR BELOW IS NOT SCALED BY 100 LIKE ANN-RETURN/ANN-    *
061130*    VOL -- THE HOUSE CONVENTION IS TO PRINT IT AS A RAW DECIMAL     *
061140*    FIGURE, SAME AS THE RATIO COLUMNS.                              *
061150*    ANN-RETURN AND ANN-VOL PRINT AS PERCENTAGES -- SCALE BY 100   *KDW1556
061160*    BEFORE THE MOVE; THE RATIO COLUMNS BELOW STAY UNSCALED.      *KDW1556
061200     COMPUTE RPT-RK-ANN-RETURN ROUNDED =
061210         WS-SRT-RK-ANNRET (WS-SCHEME-NDX) * 100.
061300     COMPUTE RPT-RK-ANN-VOL ROUNDED =
061310         WS-SRT-RK-ANNVOL (WS-SCHEME-NDX) * 100.
061400     IF WS-SRT-RK-SHARPE-UNDEF (WS-SCHEME-NDX) = 'Y'
061500         MOVE 'N/A' TO RPT-RK-SHARPE (7:3)
061600     ELSE
061700         MOVE WS-SRT-RK-SHARPE (WS-SCHEME-NDX) TO RPT-RK-SHARPE
061800     END-IF.
061820*    RPT-RK-SHARPE (7:3) ABOVE AND EVERY OTHER (7:3) REFERENCE        *
061840*    BELOW OVERLAY JUST THE SIGN-AND-DIGITS PART OF THE EDITED        *
061860*    FIELD SO 'N/A' LANDS RIGHT-JUSTIFIED INSIDE THE SAME COLUMNS.    *
061900     IF WS-SRT-RK-SORTINO-UNDEF (WS-SCHEME-NDX) = 'Y'
062000         MOVE 'N/A' TO RPT-RK-SORTINO (7:3)
062100     ELSE
062200         MOVE WS-SRT-RK-SORTINO (WS-SCHEME-NDX) TO RPT-RK-SORTINO
062300     END-IF.
062350*   SAME 'N/A'-INTO-SUBSCRIPTED-BYTES TRICK AS SHARPE/SORTINO       *KDW1556
062360*   ABOVE, REPEATED FOR EACH RATIO WITH ITS OWN UNDEFINED FLAG.     *KDW1556
062400     IF WS-SRT-RK-INFORATIO-UNDEF (WS-SCHEME-NDX) = 'Y'
062500         MOVE 'N/A' TO RPT-RK-INFO-RATIO (7:3)
062600     ELSE
062700         MOVE WS-SRT-RK-INFORATIO (WS-SCHEME-NDX)
062800             TO RPT-RK-INFO-RATIO
062900     END-IF.
063000     MOVE WS-SRT-RK-TRACKINGERR (WS-SCHEME-NDX)
063100         TO RPT-RK-TRACKING-ERR.
063150*    TRACKING-ERR HAS NO UNDEFINED FLAG OF ITS OWN -- 5100-COMPUTE-    *
063160*    TRACKING-ERROR ABOVE ALWAYS HAS A MONTH COUNT TO WORK WITH BY    *
063170*    THE TIME IT RUNS, SO THE FIGURE IS ALWAYS DEFINED.                *
063200     IF WS-SRT-RK-BETA-UNDEF (WS-SCHEME-NDX) = 'Y'
063300         MOVE 'N/A' TO RPT-RK-BETA (7:3)
063400     ELSE
063500         MOVE WS-SRT-RK-BETA (WS-SCHEME-NDX) TO RPT-RK-BETA
063600     END-IF.
063700     MOVE RPT-RISK-LINE TO RPT-PRINT-LINE.
063800     WRITE RPT-PRINT-LINE.
063900 7250-PRINT-ONE-RISK-LINE-EXIT.
064000     EXIT.
064100******************************************************************
064200*   7300-PRINT-ANNUAL-SECTION -- SECOND PASS OVER THE ANNUAL-    *
064300*   FILE, CONTROL-BREAK ON SCHEME NAME, WITH A SCHEME SUBTOTAL   *
064400*   LINE AT EACH BREAK AND A GRAND TOTAL LINE AT END OF FILE.    *
064450*   A SECOND PASS RATHER THAN REUSING THE SUM/SUM-SQ FROM 6900   *
064460*   BECAUSE THIS SECTION NEEDS THE INDIVIDUAL YEAR-BY-YEAR        *
064470*   DETAIL LINES, NOT JUST THE AGGREGATE STATISTICS.              *MHC1188
064500******************************************************************
064600 7300-PRINT-ANNUAL-SECTION.
064650*   HEADING BLOCK MATCHES THE TWO ABOVE IT -- TWO BLANK LINES,      *
064660*   TITLE LINE, TWO MORE BLANKS -- BEFORE THE SECOND ANN-FILE       *
064670*   PASS OPENS.                                                    *
064700     MOVE SPACES TO RPT-PRINT-LINE.
064800     WRITE RPT-PRINT-LINE.
064900     MOVE SPACES TO RPT-PRINT-LINE.
065000     MOVE "ANNUAL FEE REVENUE BY SCHEME" TO RPT-PRINT-LINE.
065100     WRITE RPT-PRINT-LINE.
065200     MOVE SPACES TO RPT-PRINT-LINE.
065300     WRITE RPT-PRINT-LINE.
065350*   ALL EIGHT COUNTERS ZEROED TOGETHER HERE, ONCE, BEFORE THE       *MHC1188
065360*   FIRST RECORD IS READ -- THE SCHEME-LEVEL FOUR ARE ZEROED       *MHC1188
065370*   AGAIN AT EACH BREAK BELOW; THE GRAND-LEVEL FOUR ARE NOT.       *MHC1188
065400     OPEN INPUT ANN-FILE.
065500     SET WS-ANN-AT-EOF TO FALSE.
065600     MOVE SPACES TO WS-BRK-PRIOR-SCHEME.
065700     MOVE ZERO TO WS-BRK-SCHEME-YEARS WS-BRK-SCHEME-MGMT
065800                  WS-BRK-SCHEME-PERF WS-BRK-SCHEME-TOT
065900                  WS-BRK-GRAND-SCHEMES WS-BRK-GRAND-MGMT
066000                  WS-BRK-GRAND-PERF WS-BRK-GRAND-TOT.
066050*   THIS IS ANN-FILE'S SECOND OPEN OF THE RUN -- 6900 ABOVE ALREADY *
066060*   OPENED, READ AND CLOSED IT ONCE FOR THE FEE-REVENUE STATISTICS.*
066070*   REWINDING BY RE-OPENING IS SIMPLER THAN CODING A SECOND READ    *
066080*   POINTER OR HOLDING THE WHOLE FILE IN A TABLE FOR ONE MORE PASS. *
066100     READ ANN-FILE
066200         AT END
066300             SET WS-ANN-AT-EOF TO TRUE.
066400     PERFORM 7350-PRINT-ONE-ANNUAL-RECORD
066500         THRU 7350-PRINT-ONE-ANNUAL-RECORD-EXIT
066600         UNTIL WS-ANN-AT-EOF.
066650*   SAME TRAILING-BLOCK PATTERN AS 6900 ABOVE -- THE LAST SCHEME ON *
066660*   THE FILE NEVER TRIPS A BREAK, SO ITS SUBTOTAL HAS TO BE PRINTED *
066670*   HERE EXPLICITLY ONCE THE LOOP RUNS OUT OF RECORDS.              *
066700     IF WS-BRK-PRIOR-SCHEME NOT = SPACES
066800         PERFORM 7380-PRINT-SCHEME-TOTAL
066900             THRU 7380-PRINT-SCHEME-TOTAL-EXIT
067000     END-IF.
067100     PERFORM 7390-PRINT-GRAND-TOTAL
067200         THRU 7390-PRINT-GRAND-TOTAL-EXIT.
067300     CLOSE ANN-FILE.
067400 7300-PRINT-ANNUAL-SECTION-EXIT.
067500     EXIT.
067550*   ONE ANNUAL DETAIL LINE PER CALL.  DETECTS AND PRINTS THE      *
067560*   PRIOR SCHEME'S SUBTOTAL ON A BREAK, BEFORE ITS OWN COUNTERS   *
067570*   RESET -- SAME SHAPE AS THE BREAK DETECTION AT 6950 ABOVE.     *
067600 7350-PRINT-ONE-ANNUAL-RECORD.
067620*   BREAK CHECK FIRST, SPACES TEST GUARDS THE VERY FIRST RECORD OF  *
067630*   THE FILE SO NO SUBTOTAL PRINTS BEFORE ANY SCHEME HAS STARTED.  *
067700     IF AN-SCHEME-NAME NOT = WS-BRK-PRIOR-SCHEME
067800         IF WS-BRK-PRIOR-SCHEME NOT = SPACES
067900             PERFORM 7380-PRINT-SCHEME-TOTAL
068000                 THRU 7380-PRINT-SCHEME-TOTAL-EXIT
068100         END-IF
068150*        GRAND-SCHEMES COUNTS DISTINCT SCHEME BREAKS SEEN, A          *
068160*        SEPARATE TALLY FROM THE PER-SCHEME YEAR COUNT BELOW, WHICH   *
068170*        RESETS AT EVERY ONE OF THOSE SAME BREAKS.                    *
068200         MOVE AN-SCHEME-NAME TO WS-BRK-PRIOR-SCHEME
068300         MOVE ZERO TO WS-BRK-SCHEME-YEARS WS-BRK-SCHEME-MGMT
068400                      WS-BRK-SCHEME-PERF WS-BRK-SCHEME-TOT
068500         ADD 1 TO WS-BRK-GRAND-SCHEMES
068600     END-IF.
068650*   ONE DETAIL LINE PRINTS FOR EVERY ANN-FILE RECORD REGARDLESS OF  *
068660*   WHETHER THIS CALL ALSO JUST PRINTED A BREAK -- THE SUBTOTAL     *
068670*   LINE ABOVE BELONGS TO THE SCHEME THAT JUST ENDED, THIS ONE TO   *
068680*   THE FIRST YEAR OF THE SCHEME THAT IS STARTING.                 *
068700     MOVE SPACES TO RPT-ANNUAL-LINE.
068710*    FOUR STRAIGHT MOVES OFF THE ANN-FILE RECORD, NO EDITING --       *
068720*    RPT-ANNUAL-LINE'S PICTURE CLAUSES DO ALL THE WORK.              *
068800     MOVE AN-YEAR TO RPT-AN-YEAR.
068900     MOVE AN-MGMT-REV TO RPT-AN-MGMT-REV.
069000     MOVE AN-PERF-REV TO RPT-AN-PERF-REV.
069100     MOVE AN-TOTAL-REV TO RPT-AN-TOTAL-REV.
069200     MOVE RPT-ANNUAL-LINE TO RPT-PRINT-LINE.
069300     WRITE RPT-PRINT-LINE.
069350*   BOTH THE SCHEME AND GRAND ACCUMULATORS ARE UPDATED OFF THE      *
069360*   SAME RECORD IN THE SAME BREATH -- NO SEPARATE GRAND-TOTAL PASS *
069370*   IS NEEDED, UNLIKE 6900 ABOVE WHICH ONLY TRACKS PER-SCHEME.     *
069400     ADD 1 TO WS-BRK-SCHEME-YEARS.
069500     ADD AN-MGMT-REV TO WS-BRK-SCHEME-MGMT WS-BRK-GRAND-MGMT.
069600     ADD AN-PERF-REV TO WS-BRK-SCHEME-PERF WS-BRK-GRAND-PERF.
069700     ADD AN-TOTAL-REV TO WS-BRK-SCHEME-TOT WS-BRK-GRAND-TOT.
069800     READ ANN-FILE
069900         AT END
070000             SET WS-ANN-AT-EOF TO TRUE.
070100 7350-PRINT-ONE-ANNUAL-RECORD-EXIT.
070200     EXIT.
070250*   PRINTS THE SCHEME SUBTOTAL LINE -- YEAR COLUMN BLANKED TO     *
070260*   ZERO (EDITED OUT ON THE PRINT PICTURE) AND THE SCHEME NAME    *
070270*   OVERLAID INTO THE FIRST 11 BYTES SO THE LINE READS AS A       *
070280*   LABEL RATHER THAN A YEAR ROW.                                *
070300 7380-PRINT-SCHEME-TOTAL.
070350*    A SECOND BLANK LINE (AFTER THIS SUBTOTAL PRINTS BELOW) SETS     *
070360*    THE NEXT SCHEME'S DETAIL LINES OFF FROM THIS ONE'S.             *
070400     MOVE SPACES TO RPT-ANNUAL-LINE.
070500     MOVE ZERO TO RPT-AN-YEAR.
070600     MOVE WS-BRK-SCHEME-MGMT TO RPT-AN-MGMT-REV.
070700     MOVE WS-BRK-SCHEME-PERF TO RPT-AN-PERF-REV.
070800     MOVE WS-BRK-SCHEME-TOT TO RPT-AN-TOTAL-REV.
070900     MOVE RPT-ANNUAL-LINE TO RPT-PRINT-LINE.
070950*    THE NAME OVERLAY BELOW HAPPENS AFTER THE LINE-TO-LINE MOVE, NOT   *
070960*    BEFORE, SO IT LANDS ON RPT-PRINT-LINE AND IS NOT WIPED OUT BY IT. *
071000     MOVE WS-BRK-PRIOR-SCHEME (1:11) TO RPT-PRINT-LINE (1:11).
071100     WRITE RPT-PRINT-LINE.
071200     MOVE SPACES TO RPT-PRINT-LINE.
071300     WRITE RPT-PRINT-LINE.
071400 7380-PRINT-SCHEME-TOTAL-EXIT.
071500     EXIT.
071550*   PRINTS THE GRAND TOTAL LINE AT THE VERY END OF THE LISTING,   *
071560*   SAME OVERLAY TECHNIQUE AS 7380 ABOVE BUT WITH A LITERAL       *
071570*   LABEL RATHER THAN A SCHEME NAME.                              *
071600 7390-PRINT-GRAND-TOTAL.
071650*    NO TRAILING BLANK LINE HERE -- THE GRAND TOTAL IS THE LAST      *
071660*    LINE OF THE WHOLE REPORT.                                       *
071700     MOVE SPACES TO RPT-ANNUAL-LINE.
071800     MOVE ZERO TO RPT-AN-YEAR.
071900     MOVE WS-BRK-GRAND-MGMT TO RPT-AN-MGMT-REV.
072000     MOVE WS-BRK-GRAND-PERF TO RPT-AN-PERF-REV.
072100     MOVE WS-BRK-GRAND-TOT TO RPT-AN-TOTAL-REV.
072200     MOVE RPT-ANNUAL-LINE TO RPT-PRINT-LINE.
072250*    SAME LITERAL-OVERLAY IDEA AS 7380'S SCHEME-NAME OVERLAY ABOVE,     *
072270*    JUST A FIXED LABEL INSTEAD OF A DATA-DRIVEN ONE.                   *
072300     MOVE "GRAND TOTAL" TO RPT-PRINT-LINE (1:11).
072400     WRITE RPT-PRINT-LINE.
072500 7390-PRINT-GRAND-TOTAL-EXIT.
072600     EXIT.
072650******************************************************************
072660*   8000 SECTION -- HELPER ACCUMULATION LOOPS.  KEPT OUTSIDE THE *
072670*   4000-6300 PERFORM...THRU RANGES SO THOSE RANGES DO NOT       *
072680*   RE-DRIVE THESE LOOPS A SECOND TIME ON PHYSICAL FALL-THROUGH. *
072690******************************************************************
072750*   DRIVES 8110 ACROSS EVERY MONTH OF THE CURRENT SCHEME BLOCK -- *
072760*   CALLED FROM 4000-PERF-METRICS ONLY.                          *
073000 8100-ACCUM-MONTH-STATS.
073100     PERFORM 8110-ACCUM-ONE-MONTH
073200         THRU 8110-ACCUM-ONE-MONTH-EXIT
073300         VARYING WS-MONTH-NDX FROM 1 BY 1
073400         UNTIL WS-MONTH-NDX > WS-MONTH-COUNT.
073500 8100-ACCUM-MONTH-STATS-EXIT.
073600     EXIT.
073700*   ACCUMULATES ONE MONTH'S NET RETURN INTO THE SUM, SUM-OF-      *
073750*   SQUARES, COMPOUND-GROWTH PRODUCT, AND (WHEN NEGATIVE) THE     *
073760*   DOWNSIDE SUM-OF-SQUARES AND COUNT -- THE FOUR RUNNING TOTALS  *
073770*   THAT 4100 THROUGH 4600 ABOVE ALL DRAW FROM.                  *
073800 8110-ACCUM-ONE-MONTH.
073810     ADD WS-MONTH-NET-RETURN (WS-MONTH-NDX) TO WS-SUM.
073850*    WS-SUM FEEDS 4200'S E(X SQUARED) MINUS (E(X)) SQUARED VARIANCE  *
073860*    SHORTCUT -- WS-SUM-SQ BELOW IS THE OTHER HALF OF THE SAME PAIR. *
073900     COMPUTE WS-SUM-SQ ROUNDED = WS-SUM-SQ +
074000         (WS-MONTH-NET-RETURN (WS-MONTH-NDX)
074100             * WS-MONTH-NET-RETURN (WS-MONTH-NDX)).
074200     COMPUTE WS-PRODUCT ROUNDED =
074300         WS-PRODUCT * (1 + WS-MONTH-NET-RETURN (WS-MONTH-NDX)).
074350*   WS-PRODUCT FEEDS 4100-COMPUTE-ANN-RETURN'S GEOMETRIC ANNUAL-     *
074370*   IZATION ABOVE -- THE SAME CHAIN-LINKING TECHNIQUE AS 3210        *
074390*   USES ON THE BENCHMARK SERIES.                                   *
074400     IF WS-MONTH-NET-RETURN (WS-MONTH-NDX) < ZERO
074500         ADD 1 TO WS-DOWNSIDE-COUNT
074600         COMPUTE WS-DOWNSIDE-SUM-SQ ROUNDED = WS-DOWNSIDE-SUM-SQ +
074700             (WS-MONTH-NET-RETURN (WS-MONTH-NDX)
074800                 * WS-MONTH-NET-RETURN (WS-MONTH-NDX))
074900     END-IF.
075000 8110-ACCUM-ONE-MONTH-EXIT.
075100     EXIT.
075150*   DRIVES 8210 ACROSS EVERY MONTH OF THE CURRENT SCHEME BLOCK -- *
075160*   CALLED FROM 5000-BENCH-METRICS ONLY.                         *
075200 8200-ACCUM-BENCH-STATS.
075300     PERFORM 8210-ACCUM-ONE-BENCH-MONTH
075400         THRU 8210-ACCUM-ONE-BENCH-MONTH-EXIT
075500         VARYING WS-MONTH-NDX FROM 1 BY 1
075600         UNTIL WS-MONTH-NDX > WS-MONTH-COUNT.
075700 8200-ACCUM-BENCH-STATS-EXIT.
075800     EXIT.
075850*   ACCUMULATES ONE MONTH'S FUND/BENCHMARK PAIR INTO THE FIVE     *
075860*   RUNNING SUMS 5100 THROUGH 5500 ABOVE NEED -- BENCHMARK SUM,   *
075870*   RETURN-DIFFERENCE SUM AND SUM-OF-SQUARES, THE FUND-TIMES-     *
075880*   BENCHMARK CROSS-PRODUCT SUM, AND THE BENCHMARK SUM-OF-        *
075890*   SQUARES.                                                      *
075900 8210-ACCUM-ONE-BENCH-MONTH.
076000     ADD WS-BENCH-ALIGNED-RETURN (WS-MONTH-NDX) TO WS-BEN-SUM.
076050*    WS-BEN-SUM IS STILL A RAW SUM HERE -- 5400 ABOVE IS WHAT        *
076060*    TURNS IT INTO A MEAN, AFTER THIS LOOP HAS FINISHED.             *
076450*   DIFF-SUM/DIFF-SUM-SQ FEED 5100-COMPUTE-TRACKING-ERROR ABOVE.    *
076500     COMPUTE WS-DIFF-SUM ROUNDED = WS-DIFF-SUM +
076600         (WS-MONTH-NET-RETURN (WS-MONTH-NDX)
076700             - WS-BENCH-ALIGNED-RETURN (WS-MONTH-NDX)).
076800     COMPUTE WS-DIFF-SUM-SQ ROUNDED = WS-DIFF-SUM-SQ +
076900         ((WS-MONTH-NET-RETURN (WS-MONTH-NDX)
077000             - WS-BENCH-ALIGNED-RETURN (WS-MONTH-NDX))
077100             * (WS-MONTH-NET-RETURN (WS-MONTH-NDX)
077200                 - WS-BENCH-ALIGNED-RETURN (WS-MONTH-NDX))).
077250*   RB-SUM AND BEN-SUM-SQ FEED 5400-COMPUTE-BETA-STATS ABOVE --    *
077260*   THE CROSS-PRODUCT SUM AND THE BENCHMARK'S OWN SUM-OF-SQUARES.  *
077300     COMPUTE WS-RB-SUM ROUNDED = WS-RB-SUM +
077400         (WS-MONTH-NET-RETURN (WS-MONTH-NDX)
077500             * WS-BENCH-ALIGNED-RETURN (WS-MONTH-NDX)).
077600     COMPUTE WS-BEN-SUM-SQ ROUNDED = WS-BEN-SUM-SQ +
077700         (WS-BENCH-ALIGNED-RETURN (WS-MONTH-NDX)
077800             * WS-BENCH-ALIGNED-RETURN (WS-MONTH-NDX)).
077900 8210-ACCUM-ONE-BENCH-MONTH-EXIT.
078000     EXIT.
078100******************************************************************
078200*   9000-TERMINATE / 9800-ABEND                                 *
078300******************************************************************
078350*   NORMAL END OF RUN -- ONLY RPT-FILE REMAINS OPEN AT THIS       *
078360*   POINT, EVERY OTHER FILE HAVING BEEN CLOSED BY THE PARAGRAPH   *
078370*   THAT FINISHED READING IT.                                    *
078400 9000-TERMINATE.
078450*    NO RETURN-CODE SET HERE -- A CLEAN RUN LEAVES IT AT THE        *
078460*    COMPILER DEFAULT OF ZERO, WHICH THE SCHEDULER READS AS         *
078470*    SUCCESS WITHOUT THIS PROGRAM HAVING TO MOVE IT EXPLICITLY.     *
078500     CLOSE RPT-FILE.
078600 9000-TERMINATE-EXIT.
078700     EXIT.
078750*   ABEND PATH FOR THE MISSING-PARAMETER-CARD CHECK AT 1000 AND   *
078760*   THE TRAILER-MISMATCH CHECKS AT 3996 -- RETURN-CODE 16 SIGNALS *
078770*   A DATA-INTEGRITY FAILURE TO THE JOB SCHEDULER, SAME CONVEN-   *
078780*   TION AS FEE-R9001 AND THE OLD 858-REPORT SHELL BEFORE IT.     *
078800 9800-ABEND.
078820*    CLOSE LISTS EVERY FILE THIS PROGRAM MIGHT HAVE OPEN AT ANY     *
078830*    GIVEN POINT IN THE RUN -- WHICHEVER ONES ARE NOT ACTUALLY      *
078840*    OPEN WHEN THE ABEND FIRES SIMPLY RETURN A FILE-STATUS THIS     *
078850*    PROGRAM DOES NOT CHECK, SINCE THE RUN IS ENDING ANYWAY.        *
078870*    WS-ABEND-MSG WAS LOADED AT WHICHEVER CHECK FAILED ABOVE --      *
078880*    OPERATIONS SEES THE REASON RIGHT ON THE JOB LOG, NOT JUST        *
078890*    A BARE RETURN CODE.                                              *
078900     DISPLAY 'FEE-R9002 ABEND - ' WS-ABEND-MSG.
079000     MOVE 16 TO RETURN-CODE.
079100     CLOSE PARM-FILE RET-FILE BEN-FILE MON-FILE ANN-FILE RPT-FILE.
079200     STOP RUN.
079250******************************************************************
079260*   END OF FEE-R9002.  FINAL STEP OF THE JOB -- CONTROL RETURNS   *
079270*   TO THE SCHEDULER ON STOP RUN ABOVE.                           *
079280******************************************************************
