000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FEE-R9001.
000300 AUTHOR. R B WOLCOTT.
000400 INSTALLATION. FUND ACCOUNTING SYSTEMS - PERFORMANCE AND FEE GRP.
000500 DATE-WRITTEN. 08/02/1998.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*   FEE-R9001  --  HEDGE FUND FEE SIMULATOR - ENGINE STEP        *
001100*                                                                *
001200*   FIRST OF TWO JOB STEPS.  READS THE PARAMETER CARD, THE       *
001300*   SCHEME DEFINITIONS AND THE FUND'S MONTHLY GROSS RETURN       *
001400*   FEED, SIMULATES EACH FEE SCHEME MONTH BY MONTH AGAINST THE   *
001500*   SAME RETURN STREAM, AND WRITES THE MONTHLY DETAIL AND        *
001600*   ANNUAL FEE-REVENUE FILES PICKED UP BY FEE-R9002.  MODELED    *
001700*   ON THE 858-REPORT FEE-PAYOUT PROGRAM (MTF.R00858) -- SAME    *
001800*   PERIOD-HEADER / TEST-RUN-SWITCH / PAYOUT-TYPE SHAPE, NOW     *
001900*   DRIVING A REAL PROCEDURE DIVISION INSTEAD OF A STUB.         *
002000*                                                                *
002010*   THE JOB RUNS THIS STEP ONCE PER REQUEST -- ONE STARTING AUM, *
002020*   ONE RETURN STREAM, UP TO THREE FEE SCHEMES SIMULATED SIDE BY *
002030*   SIDE SO THE PRODUCT GROUP CAN SEE HOW DIFFERENT TERMS WOULD  *
002040*   HAVE PAID OUT AGAINST THE SAME HISTORY.  THE SECOND STEP,    *
002050*   FEE-R9002, NEVER TOUCHES THE RETURN STREAM OR THE SCHEME     *
002060*   CARDS AGAIN -- IT ONLY READS WHAT THIS STEP WROTE, SO ANY    *
002070*   LAYOUT CHANGE HERE HAS TO BE MADE IN BOTH STEPS TOGETHER.    *
002080*                                                                *
002100*   REVISION HISTORY                                             *
002200*   ----------------                                             *
002300*   08/02/1998  RBW  0781  ORIGINAL PROGRAM WRITTEN.             *RBW0781
002400*   01/20/1999  RBW  0781  TIER TABLE EXPANDED 3 TO 5 TIERS, SEE *RBW0781
002500*                          SCHM.TIP01 REVISION OF THE SAME DATE. *RBW0781
002600*   04/15/2000  TLK  0911  SCH-HWM-FLAG HONORED -- BASELINE CAN  *TLK0911
002700*                          NOW BE START-OF-MONTH AUM INSTEAD OF  *TLK0911
002800*                          THE HIGH-WATER MARK.                  *TLK0911
002900*   09/09/1999  TLK  0844  Y2K REMEDIATION -- ALL WORKING DATES  *TLK0844
003000*                          CARRY A FULL 4-DIGIT YEAR.  PARAMETER *TLK0844
003100*                          CARD AND FEED LAYOUTS WERE ALREADY    *TLK0844
003200*                          4-DIGIT, NO DATA CHANGE REQUIRED.     *TLK0844
003300*   11/18/2001  JQP  1017  RUN ABORTS WITH RETURN-CODE 16 ON A   *JQP1017
003400*                          BAD AUM CARD OR AN OUT-OF-SEQUENCE    *JQP1017
003500*                          RETURNS RECORD INSTEAD OF RUNNING ON  *JQP1017
003600*                          WITH GARBAGE.                         *JQP1017
003700*   06/30/2003  MHC  1188  SCHEME DEFAULT VALUES ADDED FOR A     *MHC1188
003800*                          BLANK CARD (2 PCT MGMT, 20 PCT PERF,  *MHC1188
003900*                          0 PCT HURDLE, 3-TIER 1/2 PCT/50-50).  *MHC1188
004000*   02/14/2007  MHC  1402  RET-FUND-CODE NOW IGNORED BY THE      *MHC1402
004100*                          ENGINE -- SINGLE-FUND RUNS ONLY.      *MHC1402
004150*   03/22/2011  KDW  1559  PRM-DEFAULT-AUM-FLAG WAS SITTING ON   *KDW1559
004160*                          THE CARD UNUSED -- 1200-PARSE-AUM     *KDW1559
004170*                          NOW SETS IT TO MATCH THE DIGIT-SCAN   *KDW1559
004180*                          OUTCOME AND DISPLAYS WHEN THE 30MM    *KDW1559
004190*                          DEFAULT WAS APPLIED.                  *KDW1559
004195*   04/11/2011  KDW  1561  COMMENT PASS -- NO LOGIC CHANGE.      *KDW1561
004196*                          NARRATIVE ADDED AHEAD OF EVERY        *KDW1561
004197*                          PARAGRAPH SO THE NEXT PERSON WHO      *KDW1561
004198*                          OPENS THIS MEMBER DOES NOT HAVE TO    *KDW1561
004199*                          RE-DERIVE THE FEE MATH FROM SCRATCH.  *KDW1561
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004450*   SAME MAINFRAME CLASS THE REST OF THE FUND ACCOUNTING BATCH   *
004460*   SUITE COMPILES FOR -- NOT A PERFORMANCE-SENSITIVE CHOICE,     *
004470*   JUST THE SHOP STANDARD SOURCE/OBJECT-COMPUTER PARAGRAPH.      *
004500 SOURCE-COMPUTER. IBM-3090.
004600 OBJECT-COMPUTER. IBM-3090.
004700 SPECIAL-NAMES.
004750*   C01/TOP-OF-FORM IS CARRIED FOR THE PRINTER SPACING THIS SHOP *
004760*   PUTS ON EVERY REPORT PROGRAM -- FEE-R9001 HAS NO PRINTED      *
004770*   REPORT OF ITS OWN (FEE-R9002 OWNS THE REPORT STEP), SO THE    *
004780*   CLAUSE SITS HERE UNUSED, CARRIED FORWARD FROM THE 858-REPORT  *
004790*   SHELL THIS PROGRAM WAS MODELED ON.  UPSI-0/FEE-TEST-RUN-SW    *
004795*   IS THE SAME STORY -- RESERVED FOR A TEST-RUN OVERRIDE THAT    *
004796*   WAS NEVER ASKED FOR IN THIS SIMULATOR, LEFT IN PLACE RATHER   *
004797*   THAN STRIPPED SO A FUTURE TEST-MODE REQUEST HAS SOMEWHERE TO  *
004798*   HANG.                                                         *
004800     C01 IS TOP-OF-FORM
004900     UPSI-0 ON STATUS IS FEE-TEST-RUN-SW.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005150*   FIVE FILES, FIVE JOBS -- ONE PARAMETER CARD, ONE SCHEME DECK, *
005160*   ONE RETURN FEED IN, TWO OUTPUT FEEDS (MONTHLY AND ANNUAL) OUT *
005170*   FOR FEE-R9002 TO PICK UP.  NONE OF THESE ARE VSAM -- THE JOB  *
005180*   RUNS THEM AS PLAIN SEQUENTIAL DATASETS UNDER THE LOGICAL      *
005190*   NAMES BELOW, ASSIGNED TO REAL DD NAMES AT RUN TIME BY JCL.    *
005195*   PARMFILE -- ONE PARAMETER CARD, INPUT.                        *
005200     SELECT PARM-FILE ASSIGN TO "PARMFILE"
005300         ORGANIZATION IS SEQUENTIAL.
005350*   SCHMFILE -- 1 TO 3 SCHEME-DEFINITION CARDS, INPUT.            *
005400     SELECT SCHM-FILE ASSIGN TO "SCHMFILE"
005500         ORGANIZATION IS SEQUENTIAL.
005550*   RETFILE -- THE FUND'S MONTHLY GROSS-RETURN FEED, INPUT.       *
005600     SELECT RET-FILE ASSIGN TO "RETFILE"
005700         ORGANIZATION IS SEQUENTIAL.
005750*   MONFILE -- PER-SCHEME MONTHLY DETAIL + TRAILER, OUTPUT.       *
005800     SELECT MON-FILE ASSIGN TO "MONFILE"
005900         ORGANIZATION IS SEQUENTIAL.
005950*   ANNFILE -- PER-SCHEME PER-YEAR ROLL-UP, OUTPUT.                *
006000     SELECT ANN-FILE ASSIGN TO "ANNFILE"
006100         ORGANIZATION IS SEQUENTIAL.
006200 DATA DIVISION.
006300 FILE SECTION.
006350*   PARM-FILE -- THE SINGLE PARAMETER CARD (STARTING AUM AND THE *
006360*   RISK-FREE RATE).  LAYOUT IN PARM.TIP06.                      *
006400 FD  PARM-FILE
006500     LABEL RECORDS ARE STANDARD.
006600     COPY PARM.TIP06.
006650*   SCHM-FILE -- ONE TO THREE SCHEME-DEFINITION RECORDS, ONE PER *
006660*   FEE STRUCTURE BEING SIMULATED THIS RUN.  LAYOUT IN SCHM.TIP01.*
006700 FD  SCHM-FILE
006800     LABEL RECORDS ARE STANDARD.
006900     COPY SCHM.TIP01.
006950*   RET-FILE -- THE FUND'S MONTHLY GROSS-RETURN FEED, ONE RECORD *
006960*   PER CALENDAR MONTH IN ASCENDING DATE ORDER.  LAYOUT IN        *
006970*   RETN.TIP03.  THIS IS THE ONLY INPUT THAT DRIVES THE SIMULATOR*
006980*   LOOP -- EVERY SCHEME RUNS AGAINST THE SAME ROWS OF THIS FEED.*
007000 FD  RET-FILE
007100     LABEL RECORDS ARE STANDARD.
007200     COPY RETN.TIP03.
007250*   MON-FILE -- OUTPUT.  ONE DETAIL RECORD PER SCHEME PER MONTH, *
007260*   PLUS ONE TRAILER RECORD PER SCHEME AT THE END OF ITS BLOCK.   *
007270*   PICKED UP BY FEE-R9002 FOR THE RISK AND BENCHMARK WORK.       *
007300 FD  MON-FILE
007400     LABEL RECORDS ARE STANDARD.
007500     COPY MOUT.TIP02.
007550*   ANN-FILE -- OUTPUT.  ONE RECORD PER SCHEME PER CALENDAR YEAR *
007560*   WRITTEN ON THE YEAR-BREAK (PARAGRAPH 2700), PLUS A FINAL      *
007570*   BREAK FORCED AT THE END OF EACH SCHEME'S MONTH LOOP.          *
007600 FD  ANN-FILE
007700     LABEL RECORDS ARE STANDARD.
007800     COPY AOUT.TIP05.
007900 WORKING-STORAGE SECTION.
008000     COPY WORK.TIP07.
008100******************************************************************
008200*   PROGRAM-LOCAL WORK AREAS -- NOT SHARED WITH FEE-R9002        *
008210*   EVERYTHING BELOW THIS BANNER LIVES ONLY IN THIS COMPILE --   *
008220*   FEE-R9002 HAS ITS OWN COPY OF WORK.TIP07 AND ITS OWN SET OF   *
008230*   PROGRAM-LOCAL FIELDS BUILT THE SAME WAY, NOT THESE.           *
008240******************************************************************
008410*   WS-INITIAL-AUM -- THE STARTING ASSETS UNDER MANAGEMENT ONCE   *
008420*   1200-PARSE-AUM HAS FINISHED WITH THE CARD, EITHER THE         *
008430*   PARSED DOLLAR FIGURE OR THE 30MM BLANK-CARD DEFAULT.          *
008440 01  WS-INITIAL-AUM                         PIC S9(13)V9(2).
008450*   THE NEXT FIVE FIELDS ARE ALL SCRATCH FOR 1200'S AUM-STRING    *
008455*   PARSE -- DIGITS-ONLY WORKING COPY, THEN THE INTEGER/CENTS     *
008458*   HALVES SPLIT ON THE DECIMAL POINT, TEXT AND NUMERIC EACH.     *
008500 01  WS-AUM-DIGITS                          PIC X(18).
008600 01  WS-AUM-INT-TXT                         PIC X(13).
008700 01  WS-AUM-DEC-TXT                         PIC X(2).
008800 01  WS-AUM-INT-NUM                         PIC 9(13).
008900 01  WS-AUM-DEC-NUM                         PIC 9(2).
008950*   THREE COMP COUNTERS -- HOW MANY DIGITS SURVIVED THE SCAN,     *
008960*   THE CHARACTER SUBSCRIPT DRIVING THE SCAN, AND THE REMAINDER   *
008970*   OUT OF THE YEAR/MONTH-DAY DIVIDE IN 2100 (UNUSED AFTERWARD,   *
008980*   CARRIED ONLY BECAUSE DIVIDE ... GIVING ... REMAINDER NEEDS    *
008990*   SOMEWHERE TO PUT IT).                                         *
009000 77  WS-DIGIT-LEN                           PIC 9(2) COMP.
009100 77  WS-SUB                                 PIC 9(2) COMP.
009150 77  WS-DATE-REM                            PIC 9(4) COMP.
009170*   ONE MONTH'S GROSS RETURN AND ITS CCYYMMDD DATE, PULLED OUT OF *
009180*   THE RETURNS TABLE BY 2100-PROCESS-MONTH FOR WHICHEVER ROW     *
009190*   WS-MONTH-NDX IS CURRENTLY ON.                                 *
009200 01  WS-GROSS-RETURN                        PIC S9(3)V9(8).
009300 01  WS-CURRENT-MONTH-DATE                  PIC 9(8).
009400 01  WS-PRIOR-DATE                          PIC 9(8) VALUE ZERO.
009450*   RUNNING PER-SCHEME TOTALS -- ACCUMULATED MONTH BY MONTH IN   *
009460*   2500-FINISH-MONTH AND CARRIED OUT TO THE TRAILER RECORD IN   *
009465*   2800 SO FEE-R9002 CAN CROSS-CHECK ITS OWN ACCUMULATORS.       *
009470 01  WS-SCHEME-MGMT-TOTAL                   PIC S9(13)V9(2).
009480 01  WS-SCHEME-PERF-TOTAL                   PIC S9(13)V9(2).
009500 77  WS-ABEND-MSG                           PIC X(60).
009600 01  WS-RETURNS-TABLE.
009650*   THE ENTIRE RETURN FEED IS LOADED INTO MEMORY ONCE BY 1400    *
009660*   AND RE-WALKED ONCE PER SCHEME -- UP TO THREE TIMES -- RATHER *
009670*   THAN RE-READING RET-FILE FOR EACH SCHEME.  480 MONTHS IS 40  *
009680*   YEARS OF HISTORY, WELL PAST ANY RUN THIS SHOP HAS ASKED FOR. *
009690*   EACH ENTRY IS JUST A DATE AND THE MONTH'S GROSS RETURN --    *
009692*   THE NET RETURN, FEES, AND ENDING AUM ARE ALL DERIVED PER      *
009694*   SCHEME AND NEVER STORED BACK INTO THIS TABLE.                 *
009700     05  WS-RET-ENTRY OCCURS 480 TIMES.
009800         10  WS-RET-DATE-T                  PIC 9(8).
009900         10  WS-RET-GROSS-T                 PIC S9(3)V9(8).
009950*   CHARACTER-STRING REDEFINITION OF THE SAME TABLE -- NOT USED  *
009960*   TODAY BUT CARRIED THE WAY THE SHOP'S OLDER TABLE-HANDLING    *
009970*   COPYBOOKS DO, IN CASE A FUTURE STEP NEEDS TO MOVE A WHOLE     *
009980*   ENTRY AROUND AS ONE UNFORMATTED FIELD.                        *
010000 01  WS-RET-TABLE-REDEF REDEFINES WS-RETURNS-TABLE.
010100     05  WS-RET-ENTRY-R OCCURS 480 TIMES     PIC X(15).
010200 01  WS-SCHEME-TABLE.
010250*   UP TO THREE SCHEMES, EACH WITH ITS OWN RATES, FLAGS, AND A   *
010260*   5-TIER WATERFALL TABLE.  LOADED ONCE BY 1300/1310 AND NEVER  *
010270*   RE-READ FROM SCHM-FILE AFTER MAIN-CONTROL MOVES ON.           *
010280*   NAME IS PRINT/REPORT TEXT ONLY -- NOTHING KEYS OFF IT.        *
010300     05  WS-SCHEME-ENTRY OCCURS 3 TIMES.
010400         10  WS-SCH-NAME                    PIC X(20).
010410*        Y/N -- DOES THIS SCHEME TRACK A HIGH-WATER MARK, OR     *
010420*        JUST PAY OFF START-OF-MONTH AUM EVERY MONTH.             *
010500         10  WS-SCH-HWM-FLAG                PIC X(1).
010510*        Y/N -- TIERED WATERFALL VS. FLAT HURDLE-GATED RATE.      *
010520*        DRIVES WHICH OF 2410/2450 GETS PERFORMED.                *
010600         10  WS-SCH-TIERED-FLAG             PIC X(1).
010610*        FLAT SCHEMES ONLY -- ANNUAL RATE, PRORATED MONTHLY.      *
010700         10  WS-SCH-MGMT-RATE               PIC S9(1)V9(8).
010710*        FLAT SCHEMES ONLY -- SHARE OF GAIN-EXCESS ABOVE HURDLE.  *
010800         10  WS-SCH-PERF-RATE               PIC S9(1)V9(8).
010810*        FLAT SCHEMES ONLY -- ANNUAL HURDLE, PRORATED MONTHLY.    *
010900         10  WS-SCH-HURDLE-RATE             PIC S9(1)V9(8).
010910*        TIERED SCHEMES ONLY -- HOW MANY OF THE 5 TIER ROWS ARE   *
010920*        ACTUALLY IN USE (1-5).                                   *
011000         10  WS-SCH-TIER-COUNT              PIC 9(1).
011100         10  WS-SCH-TIER-ENTRY OCCURS 5 TIMES.
011110*            UPPER BOUND OF THIS TIER AS A PROPORTION OF          *
011120*            START-OF-MONTH AUM; IGNORED ON THE LAST ACTIVE TIER. *
011200             15  WS-SCH-TIER-THRESHOLD       PIC S9(1)V9(8).
011210*            MANAGER'S SHARE OF GAIN-EXCESS FALLING IN THIS TIER. *
011300             15  WS-SCH-TIER-MGR-SHARE        PIC S9(1)V9(8).
011350*   CHARACTER-STRING REDEFINITION OF ONE SCHEME ROW, SAME REASON  *
011360*   AS THE RETURNS-TABLE REDEFINITION ABOVE -- NOT CURRENTLY      *
011370*   REFERENCED ANYWHERE IN THE PROCEDURE DIVISION.                 *
011400 01  WS-SCHEME-TABLE-REDEF REDEFINES WS-SCHEME-TABLE.
011500     05  WS-SCHEME-ENTRY-R OCCURS 3 TIMES    PIC X(102).
011600 01  WS-EOF-SWITCHES.
011650*   ONE SWITCH PER INPUT FILE -- SET BY THE READ'S AT END CLAUSE *
011660*   AND TESTED BY THE LOAD LOOP THAT OWNS THAT FILE.  ALL THREE   *
011670*   START 'N' AND NEVER RESET ONCE TRIPPED -- EACH FILE IS READ   *
011680*   EXACTLY ONCE PER RUN.                                         *
011700     05  WS-PARM-EOF-SW                     PIC X(1) VALUE 'N'.
011800         88  WS-PARM-AT-EOF                     VALUE 'Y'.
011900     05  WS-SCHM-EOF-SW                      PIC X(1) VALUE 'N'.
012000         88  WS-SCHM-AT-EOF                      VALUE 'Y'.
012100     05  WS-RET-EOF-SW                        PIC X(1) VALUE 'N'.
012200         88  WS-RET-AT-EOF                       VALUE 'Y'.
012300 PROCEDURE DIVISION.
012400******************************************************************
012410*   MAIN-CONTROL  --  TOP-LEVEL JOB FLOW                          *
012420*                                                                 *
012430*   LOAD EVERYTHING (PARAMETER CARD, SCHEME CARDS, RETURN FEED),  *
012440*   THEN RUN EACH SCHEME ONCE AGAINST THE SAME RETURN TABLE, THEN *
012450*   CLOSE UP.  THE VARYING LOOP BELOW IS THE WHOLE SIMULATION --  *
012460*   ONE PASS OF 2000-RUN-SCHEME PER SCHEME CARD THAT WAS LOADED,  *
012470*   NEVER MORE THAN THREE PASSES.                                 *
012471*                                                                 *
012472*   LOAD ORDER MATTERS -- THE PARAMETER CARD IS PARSED BEFORE THE  *
012473*   SCHEMES ARE VALIDATED, AND THE SCHEMES ARE LOADED BEFORE THE   *
012474*   RETURN FEED, BUT NONE OF THE THREE LOADS DEPEND ON ANOTHER'S   *
012475*   VALUES -- THE ORDER IS PURELY SO THAT WHICHEVER INPUT IS BAD   *
012476*   IS REPORTED IN THE SAME ORDER THE RUN-REQUEST SCREEN LISTS     *
012477*   ITS SECTIONS, WHICH IS WHAT THE PRODUCT GROUP ASKED FOR BACK   *
012478*   IN 1998 WHEN THIS STEP FIRST WENT INTO PRODUCTION.             *
012480******************************************************************
012500 MAIN-CONTROL.
012600     PERFORM 1000-INITIALIZE
012700         THRU 1000-INITIALIZE-EXIT.
012800     PERFORM 1200-PARSE-AUM
012900         THRU 1200-PARSE-AUM-EXIT.
013000     PERFORM 1300-VALIDATE-SCHEMES
013100         THRU 1300-VALIDATE-SCHEMES-EXIT.
013200     PERFORM 1400-LOAD-RETURNS
013300         THRU 1400-LOAD-RETURNS-EXIT.
013400     PERFORM 2000-RUN-SCHEME
013500         THRU 2990-RUN-SCHEME-EXIT
013600         VARYING WS-SCHEME-NDX FROM 1 BY 1
013700         UNTIL WS-SCHEME-NDX > WS-SCHEME-COUNT.
013800     PERFORM 9000-TERMINATE
013900         THRU 9000-TERMINATE-EXIT.
014000     STOP RUN.
014100******************************************************************
014200*   1000  --  OPEN FILES, READ THE PARAMETER CARD                *
014210*                                                                *
014220*   OPENS ALL FIVE FILES UP FRONT SO A MISSING DATASET FAILS     *
014230*   FAST ON THE OPEN RATHER THAN PARTWAY THROUGH THE RUN.  THE    *
014240*   PARAMETER CARD IS READ HERE, NOT IN 1200, BECAUSE 1200 ONLY   *
014250*   PARSES THE TEXT THAT IS ALREADY IN THE RECORD AREA -- A      *
014260*   MISSING CARD HAS TO ABEND BEFORE THERE IS ANYTHING TO PARSE. *
014300******************************************************************
014400 1000-INITIALIZE.
014410*    THREE INPUTS, TWO OUTPUTS -- ALL FIVE OPENED TOGETHER BEFORE *
014420*    ANYTHING IS READ, SO A JCL DD-NAME MISMATCH FAILS THE SAME   *
014430*    WAY NO MATTER WHICH FILE IT IS.                              *
014500     OPEN INPUT  PARM-FILE.
014600     OPEN INPUT  SCHM-FILE.
014700     OPEN INPUT  RET-FILE.
014800     OPEN OUTPUT MON-FILE.
014900     OPEN OUTPUT ANN-FILE.
015000     READ PARM-FILE
015100         AT END
015200             MOVE 'PARAMETER CARD MISSING' TO WS-ABEND-MSG
015300             GO TO 9800-ABEND.
015400 1000-INITIALIZE-EXIT.
015500     EXIT.
015600******************************************************************
015700*   1200  --  PARSE THE COMMA-FORMATTED AUM STRING               *
015800*   VALIDATE.parse -- STRIP COMMAS, DEFAULT WHEN BLANK, ABORT    *
015900*   WHEN WHAT REMAINS IS NOT NUMERIC.                            *
015910*                                                                *
015920*   PRM-AUM-TEXT IS WHATEVER THE PRODUCT GROUP TYPED INTO THE    *
015930*   RUN-REQUEST SCREEN -- COMMAS, A DECIMAL POINT, OR NOTHING AT  *
015940*   ALL.  1210 WALKS THE 18 CHARACTERS ONE AT A TIME AND KEEPS    *
015950*   ONLY DIGITS AND THE DECIMAL POINT; ANYTHING ELSE (COMMAS,     *
015960*   SPACES, A STRAY DOLLAR SIGN) IS SILENTLY DROPPED.  A CARD     *
015970*   WITH NO DIGITS AT ALL -- WS-DIGIT-LEN STAYS ZERO -- MEANS THE *
015980*   PRODUCT GROUP LEFT THE AUM FIELD BLANK, AND THE RUN DEFAULTS  *
015990*   TO A 30MM STARTING AUM RATHER THAN ABORTING.                  *
016000******************************************************************
016100 1200-PARSE-AUM.
016200     MOVE SPACES TO WS-AUM-DIGITS.
016300     MOVE ZERO   TO WS-DIGIT-LEN.
016400     PERFORM 1210-SCAN-AUM-CHAR
016500         THRU 1210-SCAN-AUM-CHAR-EXIT
016600         VARYING WS-SUB FROM 1 BY 1
016700         UNTIL WS-SUB > 18.
016800     IF WS-DIGIT-LEN = ZERO
016810         SET PRM-AUM-DEFAULTED TO TRUE
016900         MOVE 30000000.00 TO WS-INITIAL-AUM
017000     ELSE
017010         SET PRM-AUM-SUPPLIED TO TRUE
017100         PERFORM 1220-CONVERT-AUM
017200             THRU 1220-CONVERT-AUM-EXIT
017300     END-IF.
017310*    PRM-DEFAULT-AUM-FLAG IS WRITTEN BACK FOR THE BENEFIT OF      *KDW1559
017312*    ANYONE WHO DUMPS THE PARAMETER RECORD AFTER THE RUN -- IT    *KDW1559
017314*    IS NOT READ BY FEE-R9002 AND NOT RE-READ HERE, ONLY SET.     *KDW1559
017316     IF PRM-AUM-DEFAULTED
017320         DISPLAY 'FEE-R9001 - STARTING AUM DEFAULTED TO 30MM'
017330     END-IF.
017400 1200-PARSE-AUM-EXIT.
017500     EXIT.
017550*    ONE CHARACTER AT A TIME -- KEEP DIGITS AND THE DECIMAL POINT,*
017560*    DROP EVERYTHING ELSE (COMMAS, BLANKS, ANY STRAY PUNCTUATION).*
017600 1210-SCAN-AUM-CHAR.
017610*    WS-DIGIT-LEN ALSO DOUBLES AS THE OUTPUT SUBSCRIPT -- KEPT    *
017620*    CHARACTERS PACK LEFT-JUSTIFIED INTO WS-AUM-DIGITS REGARDLESS *
017630*    OF WHERE IN THE ORIGINAL 18-CHARACTER FIELD THEY CAME FROM.  *
017700     IF PRM-AUM-TEXT (WS-SUB:1) IS NUMERIC
017800         OR PRM-AUM-TEXT (WS-SUB:1) = '.'
017900         ADD 1 TO WS-DIGIT-LEN
018000         MOVE PRM-AUM-TEXT (WS-SUB:1)
018100             TO WS-AUM-DIGITS (WS-DIGIT-LEN:1)
018200     END-IF.
018300 1210-SCAN-AUM-CHAR-EXIT.
018400     EXIT.
018450*    SPLIT THE CLEANED DIGIT STRING ON THE DECIMAL POINT (IF ANY) *
018460*    INTO A WHOLE-DOLLAR PART AND A CENTS PART, VALIDATE EACH IS  *
018470*    NUMERIC, AND REASSEMBLE AS A SIGNED PACKED AMOUNT.           *
018500 1220-CONVERT-AUM.
018510*    UNSTRING ON THE DECIMAL POINT -- A CARD WITH NO DECIMAL      *
018520*    POINT AT ALL LEAVES WS-AUM-DEC-TXT BLANK, HANDLED BELOW AS   *
018530*    ZERO CENTS RATHER THAN AN INVALID-FORMAT ABEND.              *
018600     MOVE SPACES TO WS-AUM-INT-TXT WS-AUM-DEC-TXT.
018700     UNSTRING WS-AUM-DIGITS DELIMITED BY '.'
018800         INTO WS-AUM-INT-TXT WS-AUM-DEC-TXT.
019000     IF WS-AUM-INT-TXT IS NOT NUMERIC
019100         MOVE 'INVALID AUM FORMAT - RUN ABORTED' TO WS-ABEND-MSG
019200         GO TO 9800-ABEND
019300     END-IF.
019400     MOVE WS-AUM-INT-TXT TO WS-AUM-INT-NUM.
019500     IF WS-AUM-DEC-TXT = SPACES
019600         MOVE ZERO TO WS-AUM-DEC-NUM
019700     ELSE
019800         IF WS-AUM-DEC-TXT IS NOT NUMERIC
019900             MOVE 'INVALID AUM FORMAT - RUN ABORTED' TO WS-ABEND-MSG
020000             GO TO 9800-ABEND
020100         END-IF
020200         MOVE WS-AUM-DEC-TXT TO WS-AUM-DEC-NUM
020300     END-IF.
020400     COMPUTE WS-INITIAL-AUM ROUNDED =
020500         WS-AUM-INT-NUM + (WS-AUM-DEC-NUM / 100).
020600 1220-CONVERT-AUM-EXIT.
020700     EXIT.
020800******************************************************************
020900*   1300  --  LOAD AND DEFAULT THE 1 TO 3 SCHEME DEFINITIONS     *
020910*                                                                *
020920*   SCHM-FILE CAN CARRY ONE, TWO, OR THREE SCHEME CARDS -- THE    *
020930*   LOOP STOPS AT THREE EVEN IF MORE FOLLOW, SINCE THE WORKING-   *
020940*   STORAGE TABLE ONLY HAS ROOM FOR THREE.  AN EMPTY DECK IS AN   *
020950*   ABEND, NOT A DEFAULT -- THE SHOP DECIDED A RUN WITH NO FEE    *
020960*   STRUCTURE TO PRICE IS A REQUEST ERROR, NOT A BLANK-CARD CASE. *
020970******************************************************************
021100 1300-VALIDATE-SCHEMES.
021110*    PRIME-THE-PUMP READ BEFORE THE LOOP, SAME PATTERN 1400 USES  *
021120*    FOR THE RETURNS FEED -- THE LOOP BODY READS THE NEXT CARD AT *
021130*    ITS OWN END, SO THE FIRST RECORD HAS TO ALREADY BE IN HAND.  *
021200     MOVE ZERO TO WS-SCHEME-COUNT.
021300     READ SCHM-FILE
021400         AT END
021500             SET WS-SCHM-AT-EOF TO TRUE.
021600     PERFORM 1310-LOAD-ONE-SCHEME
021700         THRU 1310-LOAD-ONE-SCHEME-EXIT
021800         UNTIL WS-SCHM-AT-EOF
021900         OR WS-SCHEME-COUNT = 3.
022000     IF WS-SCHEME-COUNT = ZERO
022100         MOVE 'NO SCHEME DEFINITIONS ON SCHM-FILE' TO WS-ABEND-MSG
022200         GO TO 9800-ABEND
022300     END-IF.
022400 1300-VALIDATE-SCHEMES-EXIT.
022500     EXIT.
022550*    COPY ONE SCHEME CARD'S FIELDS INTO THE WORKING TABLE, LOAD    *
022560*    ITS TIER ROWS, APPLY THE BLANK-CARD DEFAULTS, AND READ THE    *
022570*    NEXT CARD (OR SET EOF).                                       *
022580*    NOTE THE ORDER -- DEFAULTS ARE APPLIED AFTER THE TIER TABLE   *
022585*    IS LOADED, NOT BEFORE, SO 1330 CAN SEE WHETHER THE CARD CAME  *
022590*    IN WITH A REAL TIER COUNT BEFORE DECIDING WHETHER TO BUILD    *
022595*    THE DEFAULT 3-TIER TABLE ITSELF.                              *
022600 1310-LOAD-ONE-SCHEME.
022610*    THE COUNT IS BUMPED FIRST AND USED AS THE SUBSCRIPT FOR      *
022620*    EVERY MOVE BELOW -- THIS CARD BECOMES TABLE ROW              *
022630*    WS-SCHEME-COUNT, NOT ROW WS-SCHEME-COUNT - 1.                *
022700     ADD 1 TO WS-SCHEME-COUNT.
022800     MOVE SCH-NAME         TO WS-SCH-NAME (WS-SCHEME-COUNT).
022900     MOVE SCH-HWM-FLAG     TO WS-SCH-HWM-FLAG (WS-SCHEME-COUNT).
023000     MOVE SCH-TIERED-FLAG  TO WS-SCH-TIERED-FLAG (WS-SCHEME-COUNT).
023100     MOVE SCH-MGMT-RATE    TO WS-SCH-MGMT-RATE (WS-SCHEME-COUNT).
023200     MOVE SCH-PERF-RATE    TO WS-SCH-PERF-RATE (WS-SCHEME-COUNT).
023300     MOVE SCH-HURDLE-RATE  TO WS-SCH-HURDLE-RATE (WS-SCHEME-COUNT).
023400     MOVE SCH-TIER-COUNT   TO WS-SCH-TIER-COUNT (WS-SCHEME-COUNT).
023500     PERFORM 1320-LOAD-TIER-TABLE
023600         THRU 1320-LOAD-TIER-TABLE-EXIT
023700         VARYING WS-TIER-NDX FROM 1 BY 1
023800         UNTIL WS-TIER-NDX > 5.
023900     PERFORM 1330-DEFAULT-ONE-SCHEME
024000         THRU 1330-DEFAULT-ONE-SCHEME-EXIT.
024100     READ SCHM-FILE
024200         AT END
024300             SET WS-SCHM-AT-EOF TO TRUE.
024400 1310-LOAD-ONE-SCHEME-EXIT.
024500     EXIT.
024550*    ALWAYS COPIES FIVE TIER ROWS REGARDLESS OF SCH-TIER-COUNT --  *
024560*    A FLAT-FEE SCHEME SIMPLY NEVER LOOKS AT ITS TIER TABLE, SO    *
024570*    THE EXTRA ROWS ARE HARMLESS, NOT WRONG.                       *
024600 1320-LOAD-TIER-TABLE.
024610*    COPIES ONE TIER ROW STRAIGHT ACROSS FROM THE CARD LAYOUT --  *
024620*    NO VALIDATION HERE; A BLANK OR ZERO TIER ROW IS HARMLESS ON  *
024630*    A SCHEME THAT NEVER USES IT (SEE WS-SCH-TIER-COUNT ABOVE).   *
024700     MOVE SCH-TIER-THRESHOLD (WS-TIER-NDX)
024800         TO WS-SCH-TIER-THRESHOLD (WS-SCHEME-COUNT WS-TIER-NDX).
024900     MOVE SCH-TIER-MGR-SHARE (WS-TIER-NDX)
025000         TO WS-SCH-TIER-MGR-SHARE (WS-SCHEME-COUNT WS-TIER-NDX).
025100 1320-LOAD-TIER-TABLE-EXIT.
025200     EXIT.
025300******************************************************************
025400*   1330  --  SCHEME DEFAULTS (NO COUNTERPART ON A BLANK CARD)   *
025500*   HWM ON; NOT TIERED; MGMT 2 PCT; PERF 20 PCT; HURDLE 0 PCT;   *
025600*   TIERED DEFAULT IS 3 TIERS AT .01/.02/INFINITE, 50-50 SHARE.  *
025650*                                                                *
025660*   THE HWM AND TIERED FLAGS DEFAULT INDEPENDENTLY OF EACH OTHER -*
025670*   A CARD CAN LEAVE ONE BLANK AND FILL IN THE OTHER.  ONCE THE   *
025680*   TIERED FLAG RESOLVES TO 'Y', THE FLAT MGMT AND HURDLE RATES   *
025690*   ARE FORCED TO ZERO REGARDLESS OF WHAT WAS PUNCHED ON THE CARD*
025700*   -- A TIERED SCHEME PAYS OUT OF THE WATERFALL TABLE ONLY.      *
025705******************************************************************
025800 1330-DEFAULT-ONE-SCHEME.
025810*    ANY VALUE OTHER THAN A PUNCHED Y OR N ON EITHER FLAG MEANS   *
025820*    THE CARD LEFT IT BLANK -- DEFAULT HWM TO ON, TIERED TO OFF.  *
025900     IF WS-SCH-HWM-FLAG (WS-SCHEME-COUNT) NOT = 'Y'
026000         AND WS-SCH-HWM-FLAG (WS-SCHEME-COUNT) NOT = 'N'
026100         MOVE 'Y' TO WS-SCH-HWM-FLAG (WS-SCHEME-COUNT)
026200     END-IF.
026300     IF WS-SCH-TIERED-FLAG (WS-SCHEME-COUNT) NOT = 'Y'
026400         AND WS-SCH-TIERED-FLAG (WS-SCHEME-COUNT) NOT = 'N'
026500         MOVE 'N' TO WS-SCH-TIERED-FLAG (WS-SCHEME-COUNT)
026600     END-IF.
026650*    TIERED WINS OUTRIGHT -- THE FLAT MGMT/HURDLE RATES ARE       *
026660*    ZEROED REGARDLESS OF WHAT THE CARD PUNCHED FOR THEM, AND THE *
026670*    TIER TABLE IS DEFAULTED ONLY WHEN THE CARD'S OWN TIER COUNT  *
026680*    IS ZERO -- A CARD THAT PUNCHED ITS OWN TIERS KEEPS THEM.     *
026700     IF WS-SCH-TIERED-FLAG (WS-SCHEME-COUNT) = 'Y'
026800         MOVE ZERO TO WS-SCH-MGMT-RATE (WS-SCHEME-COUNT)
026900         MOVE ZERO TO WS-SCH-HURDLE-RATE (WS-SCHEME-COUNT)
027000         IF WS-SCH-TIER-COUNT (WS-SCHEME-COUNT) = ZERO
027100             PERFORM 1340-DEFAULT-TIER-TABLE
027200                 THRU 1340-DEFAULT-TIER-TABLE-EXIT
027300         END-IF
027400     ELSE
027450*        FLAT SCHEME -- A ZERO MGMT OR PERF RATE ON THE CARD IS   *
027460*        TREATED AS BLANK, NOT AS A DELIBERATE FEE-FREE SCHEME,   *
027470*        AND DEFAULTS TO THE STANDARD 2/20.  HURDLE HAS NO SUCH   *
027480*        DEFAULT -- A ZERO HURDLE IS A VALID, COMMON CHOICE.      *
027500         IF WS-SCH-MGMT-RATE (WS-SCHEME-COUNT) = ZERO
027600             MOVE .02 TO WS-SCH-MGMT-RATE (WS-SCHEME-COUNT)
027700         END-IF
027800         IF WS-SCH-PERF-RATE (WS-SCHEME-COUNT) = ZERO
027900             MOVE .20 TO WS-SCH-PERF-RATE (WS-SCHEME-COUNT)
028000         END-IF
028100     END-IF.
028200 1330-DEFAULT-ONE-SCHEME-EXIT.
028300     EXIT.
028350*    ONLY REACHED WHEN THE CARD IS TIERED AND CAME IN WITH A      *
028360*    ZERO TIER COUNT -- BUILDS THE STANDARD 3-TIER 1/2 PCT,       *
028370*    50-50 WATERFALL THE PRODUCT GROUP USES AS ITS DEFAULT.       *
028400 1340-DEFAULT-TIER-TABLE.
028410*    HARD-CODED DEFAULT WATERFALL -- SEE THE BANNER ABOVE 1330    *
028420*    FOR THE RATES.  NOT DRIVEN OFF ANY TABLE OR PARAMETER, SAME  *
028430*    AS THE 2/20 FLAT DEFAULT IN 1330 ITSELF.                     *
028500     MOVE 3 TO WS-SCH-TIER-COUNT (WS-SCHEME-COUNT).
028600     MOVE .01 TO WS-SCH-TIER-THRESHOLD (WS-SCHEME-COUNT 1).
028700     MOVE .50 TO WS-SCH-TIER-MGR-SHARE (WS-SCHEME-COUNT 1).
028800     MOVE .02 TO WS-SCH-TIER-THRESHOLD (WS-SCHEME-COUNT 2).
028900     MOVE .50 TO WS-SCH-TIER-MGR-SHARE (WS-SCHEME-COUNT 2).
029000     MOVE ZERO TO WS-SCH-TIER-THRESHOLD (WS-SCHEME-COUNT 3).
029100     MOVE .50 TO WS-SCH-TIER-MGR-SHARE (WS-SCHEME-COUNT 3).
029200 1340-DEFAULT-TIER-TABLE-EXIT.
029300     EXIT.
029400******************************************************************
029500*   1400  --  LOAD THE RETURNS FEED, CHECKING REQUIRED FIELDS    *
029600*   AND ASCENDING DATE SEQUENCE (VALIDATE).                      *
029650*                                                                *
029660*   THE WHOLE FEED IS LOADED INTO THE WS-RETURNS-TABLE ONCE HERE *
029670*   -- EVERY SCHEME IN THE 2000-RUN-SCHEME LOOP READS THIS TABLE, *
029680*   NOT RET-FILE ITSELF, SO THE FILE ITSELF NEEDS ONLY ONE PASS   *
029690*   NO MATTER HOW MANY SCHEMES ARE ON THE CARD DECK.              *
029700******************************************************************
029800 1400-LOAD-RETURNS.
029810*    SAME PRIME-THE-PUMP PATTERN AS 1300 -- READ ONE RECORD       *
029820*    BEFORE THE LOOP SO THE LOOP BODY CAN VALIDATE AND TABLE IT    *
029830*    BEFORE READING THE NEXT.                                     *
029900     MOVE ZERO TO WS-MONTH-COUNT.
030000     MOVE ZERO TO WS-PRIOR-DATE.
030100     READ RET-FILE
030200         AT END
030300             SET WS-RET-AT-EOF TO TRUE.
030400     PERFORM 1410-LOAD-ONE-RETURN
030500         THRU 1410-LOAD-ONE-RETURN-EXIT
030600         UNTIL WS-RET-AT-EOF.
030700     IF WS-MONTH-COUNT = ZERO
030800         MOVE 'RETURNS FILE IS EMPTY' TO WS-ABEND-MSG
030900         GO TO 9800-ABEND
031000     END-IF.
031100 1400-LOAD-RETURNS-EXIT.
031200     EXIT.
031250*    VALIDATE ONE RETURN RECORD, TABLE IT, AND READ THE NEXT --   *
031260*    THE 480-MONTH LIMIT IS A HARD ABEND, NOT A TRUNCATION, SINCE *
031270*    A SILENTLY SHORT TABLE WOULD MISPRICE EVERY SCHEME THAT RAN  *
031280*    AGAINST IT.                                                  *
031300 1410-LOAD-ONE-RETURN.
031400     PERFORM 1450-CHECK-REQUIRED-FIELDS
031500         THRU 1450-CHECK-REQUIRED-FIELDS-EXIT.
031600     PERFORM 1480-CHECK-DATE-SEQUENCE
031700         THRU 1480-CHECK-DATE-SEQUENCE-EXIT.
031800     ADD 1 TO WS-MONTH-COUNT.
031900     IF WS-MONTH-COUNT > 480
032000         MOVE 'RETURNS FILE EXCEEDS 480 MONTH TABLE LIMIT'
032100             TO WS-ABEND-MSG
032200         GO TO 9800-ABEND
032300     END-IF.
032400     MOVE RET-DATE  TO WS-RET-DATE-T (WS-MONTH-COUNT).
032500     MOVE RET-GROSS TO WS-RET-GROSS-T (WS-MONTH-COUNT).
032600     MOVE RET-DATE  TO WS-PRIOR-DATE.
032700     READ RET-FILE
032800         AT END
032900             SET WS-RET-AT-EOF TO TRUE.
033000 1410-LOAD-ONE-RETURN-EXIT.
033100     EXIT.
033150*    A RETURN RECORD WITH NO DATE OR A NON-NUMERIC GROSS RETURN   *
033160*    IS A FEED PROBLEM, NOT A ZERO-RETURN MONTH -- ABEND RATHER   *
033170*    THAN SILENTLY TREAT A BLANK COLUMN AS ZERO.                  *
033200 1450-CHECK-REQUIRED-FIELDS.
033210*    BOTH CHECKS ABEND RATHER THAN SKIP OR DEFAULT -- A MISSING   *
033220*    DATE OR RETURN ON ONE MONTH WOULD SHIFT EVERY MONTH BEHIND   *
033230*    IT IF THE RECORD WERE SIMPLY DROPPED.                        *
033300     IF RET-DATE = ZEROS OR RET-DATE IS NOT NUMERIC
033400         MOVE 'CSV MISSING REQUIRED COLUMNS: RET-DATE'
033500             TO WS-ABEND-MSG
033600         GO TO 9800-ABEND
033700     END-IF.
033800     IF RET-GROSS IS NOT NUMERIC
033900         MOVE 'CSV MISSING REQUIRED COLUMNS: RET-GROSS'
034000             TO WS-ABEND-MSG
034100         GO TO 9800-ABEND
034200     END-IF.
034300 1450-CHECK-REQUIRED-FIELDS-EXIT.
034400     EXIT.
034450*    THE FEED MUST ARRIVE IN STRICTLY ASCENDING DATE ORDER --     *
034460*    EVERY PARAGRAPH DOWNSTREAM (YEAR BREAKS, BENCHMARK ALIGNMENT *
034470*    IN FEE-R9002) ASSUMES IT, SO A TIE OR A BACKWARD DATE ABENDS *
034480*    HERE RATHER THAN PRODUCING A REPORT NOBODY CAN TRUST.        *
034500 1480-CHECK-DATE-SEQUENCE.
034610*    FIRST RECORD'S WS-PRIOR-DATE IS STILL ZERO FROM 1400, SO     *
034620*    THE FIRST MONTH NEVER TRIPS THIS CHECK -- ONLY THE SECOND     *
034630*    RECORD ONWARD IS ACTUALLY COMPARED AGAINST A REAL DATE.       *
034640     IF WS-PRIOR-DATE NOT = ZERO
034700         AND RET-DATE NOT > WS-PRIOR-DATE
034800         MOVE 'RETURNS FILE NOT IN ASCENDING DATE SEQUENCE'
034900             TO WS-ABEND-MSG
035000         GO TO 9800-ABEND
035100     END-IF.
035200 1480-CHECK-DATE-SEQUENCE-EXIT.
035300     EXIT.
035400******************************************************************
035410*   CALLED ONCE PER SCHEME CARD BY THE MAIN-CONTROL VARYING LOOP. *
035500*   2000  --  RUN THE FEE ENGINE FOR ONE SCHEME                  *
035550*                                                                *
035560*   RESETS AUM, THE HIGH-WATER MARK, AND ALL THE RUNNING ACCUM-   *
035570*   ULATORS BACK TO THE SCHEME'S STARTING POINT, THEN WALKS THE   *
035580*   ENTIRE MONTH TABLE ONCE.  WS-SCHEME-NDX IS SET BY THE CALLER  *
035590*   (MAIN-CONTROL'S VARYING CLAUSE) AND IS WHAT TELLS EVERY       *
035600*   PARAGRAPH FROM HERE DOWN WHICH ROW OF WS-SCHEME-TABLE IT IS   *
035610*   PRICING.  THE YEAR-BREAK AND TRAILER ARE FORCED AT THE END SO *
035620*   THE LAST PARTIAL YEAR AND THE TOTALS ALWAYS GET WRITTEN EVEN  *
035630*   IF THE MONTH TABLE ENDS MID-YEAR.                             *
035640******************************************************************
035700 2000-RUN-SCHEME.
035710*    RESET EVERYTHING THAT CARRIES STATE ACROSS MONTHS BACK TO    *
035720*    THE SCHEME'S OWN STARTING POINT -- A SECOND OR THIRD SCHEME  *
035730*    RUN MUST NOT INHERIT ANYTHING LEFT OVER FROM THE PRIOR ONE.  *
035800     MOVE WS-INITIAL-AUM TO WS-AUM.
035900     MOVE WS-INITIAL-AUM TO WS-HWM.
036000     MOVE ZERO TO WS-PRIOR-YEAR.
036100     MOVE ZERO TO WS-YEAR-MGMT-ACCUM.
036200     MOVE ZERO TO WS-YEAR-PERF-ACCUM.
036250     MOVE ZERO TO WS-SCHEME-MGMT-TOTAL.
036260     MOVE ZERO TO WS-SCHEME-PERF-TOTAL.
036300     PERFORM 2100-PROCESS-MONTH
036400         THRU 2100-PROCESS-MONTH-EXIT
036500         VARYING WS-MONTH-NDX FROM 1 BY 1
036600         UNTIL WS-MONTH-NDX > WS-MONTH-COUNT.
036700     PERFORM 2700-YEAR-BREAK
036800         THRU 2750-WRITE-ANNUAL-EXIT.
036850     PERFORM 2800-WRITE-TRAILER
036860         THRU 2800-WRITE-TRAILER-EXIT.
036900 2990-RUN-SCHEME-EXIT.
037000     EXIT.
037100******************************************************************
037200*   2100  --  ONE MONTH OF THE ENGINE LOOP                       *
037250*                                                                *
037260*   PULLS ONE ROW OUT OF THE MONTH TABLE, CHECKS FOR A CALENDAR-  *
037270*   YEAR ROLLOVER (FORCING THE PRIOR YEAR'S ANNUAL RECORD OUT     *
037280*   BEFORE STARTING THE NEW YEAR), THEN RUNS THE FOUR FEE STEPS   *
037290*   IN ORDER -- MANAGEMENT FEE, GAIN-EXCESS, PERFORMANCE FEE,     *
037300*   FINISH-MONTH -- AND WRITES THE DETAIL RECORD.  THE ORDER      *
037310*   MATTERS: GAIN-EXCESS (2300) NEEDS WS-AUM-START UNCHANGED BY   *
037320*   THE MANAGEMENT FEE, SO MGMT IS COMPUTED BUT NOT YET DEDUCTED  *
037330*   UNTIL 2500-FINISH-MONTH.                                      *
037340******************************************************************
037400 2100-PROCESS-MONTH.
037500     MOVE WS-AUM TO WS-AUM-START.
037600     MOVE WS-RET-DATE-T (WS-MONTH-NDX)  TO WS-CURRENT-MONTH-DATE.
037700     MOVE WS-RET-GROSS-T (WS-MONTH-NDX) TO WS-GROSS-RETURN.
037750*    CCYYMMDD / 10000 LEAVES THE 4-DIGIT YEAR IN THE QUOTIENT --  *
037760*    THE REMAINDER (MMDD) IS NOT NEEDED HERE AND ONLY EXISTS      *
037770*    BECAUSE DIVIDE ... GIVING REQUIRES A REMAINDER TARGET.       *
037800     DIVIDE WS-CURRENT-MONTH-DATE BY 10000
037900         GIVING WS-CURRENT-YEAR REMAINDER WS-DATE-REM.
037950*    FIRST MONTH OF THE SCHEME JUST PRIMES THE PRIOR-YEAR FIELD;  *
037960*    EVERY MONTH AFTER THAT CHECKS FOR A YEAR CHANGE AND FORCES   *
037970*    THE BREAK BEFORE MOVING ON TO THE NEW YEAR.                  *
038000     IF WS-MONTH-NDX = 1
038100         MOVE WS-CURRENT-YEAR TO WS-PRIOR-YEAR
038200     ELSE
038300         IF WS-CURRENT-YEAR NOT = WS-PRIOR-YEAR
038400             PERFORM 2700-YEAR-BREAK
038500                 THRU 2750-WRITE-ANNUAL-EXIT
038600             MOVE WS-CURRENT-YEAR TO WS-PRIOR-YEAR
038700         END-IF
038800     END-IF.
038900     PERFORM 2200-CALC-MGMT-FEE
039000         THRU 2200-CALC-MGMT-FEE-EXIT.
039100     PERFORM 2300-CALC-GAIN-EXCESS
039200         THRU 2300-CALC-GAIN-EXCESS-EXIT.
039300     PERFORM 2400-CALC-PERF-FEE
039400         THRU 2400-CALC-PERF-FEE-EXIT.
039500     PERFORM 2500-FINISH-MONTH
039600         THRU 2500-FINISH-MONTH-EXIT.
039700     PERFORM 2600-WRITE-MONTHLY
039800         THRU 2600-WRITE-MONTHLY-EXIT.
039900 2100-PROCESS-MONTH-EXIT.
040000     EXIT.
040100******************************************************************
040200*   2200  --  MANAGEMENT FEE -- PRORATED ANNUAL RATE, TIERED     *
040300*   SCHEMES CHARGE NONE.                                         *
040350*                                                                *
040360*   THE ANNUAL MGMT RATE IS PRORATED STRAIGHT-LINE OVER 12        *
040370*   MONTHS AND APPLIED TO THE AUM AT THE START OF THE MONTH, NOT  *
040380*   AFTER THE MONTH'S GAIN OR LOSS -- A DOWN MONTH STILL PAYS     *
040390*   MGMT FEE ON WHAT WAS UNDER MANAGEMENT GOING IN.  A TIERED     *
040395*   SCHEME HAS NO FLAT MANAGEMENT COMPONENT AT ALL, BY DESIGN.    *
040400******************************************************************
040500 2200-CALC-MGMT-FEE.
040510*    COMPUTED HERE BUT NOT YET SUBTRACTED FROM AUM -- 2500        *
040520*    DEDUCTS IT ALONG WITH THE PERFORMANCE FEE ONCE BOTH ARE      *
040530*    KNOWN FOR THE MONTH.                                         *
040600     IF WS-SCH-TIERED-FLAG (WS-SCHEME-NDX) = 'Y'
040700         MOVE ZERO TO WS-MGMT-REV
040800     ELSE
040900         COMPUTE WS-MGMT-REV ROUNDED =
041000             (WS-SCH-MGMT-RATE (WS-SCHEME-NDX) / 12) * WS-AUM-START
041100     END-IF.
041200 2200-CALC-MGMT-FEE-EXIT.
041300     EXIT.
041400******************************************************************
041500*   2300  --  POST-GROSS-RETURN AUM AND THE GAIN SUBJECT TO FEE  *
041550*                                                                *
041560*   WS-AUM-AFTER IS THE AUM AFTER THE MONTH'S GROSS RETURN BUT    *
041570*   BEFORE EITHER FEE IS DEDUCTED.  THE GAIN-EXCESS BASELINE IS   *
041580*   THE HIGH-WATER MARK WHEN THE SCHEME HONORS ONE, OTHERWISE     *
041590*   JUST THE START-OF-MONTH AUM -- SO A SCHEME WITHOUT A HWM PAYS *
041600*   PERFORMANCE FEE ON ANY POSITIVE MONTH, HWM OR NOT.  NEGATIVE  *
041610*   EXCESS (BELOW THE BASELINE) IS FLOORED AT ZERO -- THERE IS NO *
041620*   SUCH THING AS A NEGATIVE PERFORMANCE FEE.                     *
041650******************************************************************
041700 2300-CALC-GAIN-EXCESS.
041710*    APPLY THE GROSS RETURN TO START-OF-MONTH AUM -- THIS IS      *
041720*    BEFORE EITHER FEE COMES OUT, WHICH IS WHY 2200 COMPUTED BUT   *
041730*    DID NOT YET DEDUCT THE MANAGEMENT FEE.                       *
041800     COMPUTE WS-AUM-AFTER ROUNDED =
041900         WS-AUM-START * (1 + WS-GROSS-RETURN).
042000     IF WS-SCH-HWM-FLAG (WS-SCHEME-NDX) = 'Y'
042100         MOVE WS-HWM TO WS-GAIN-BASELINE
042200     ELSE
042300         MOVE WS-AUM-START TO WS-GAIN-BASELINE
042400     END-IF.
042450*    GAIN-EXCESS IS WHAT THE MONTH EARNED ABOVE THE BASELINE --   *
042460*    NEGATIVE MEANS THE FUND DID NOT EVEN RECOVER TO THE BASELINE *
042470*    THIS MONTH, SO THERE IS NO EXCESS GAIN TO CHARGE A           *
042480*    PERFORMANCE FEE AGAINST.                                     *
042500     COMPUTE WS-GAIN-EXCESS = WS-AUM-AFTER - WS-GAIN-BASELINE.
042600     IF WS-GAIN-EXCESS < ZERO
042700         MOVE ZERO TO WS-GAIN-EXCESS
042800     END-IF.
042900 2300-CALC-GAIN-EXCESS-EXIT.
043000     EXIT.
043100******************************************************************
043200*   2400  --  PERFORMANCE FEE -- FLAT-WITH-HURDLE OR TIERED      *
043300*   WATERFALL, GATED ON GAIN-EXCESS > 0.                         *
043350*                                                                *
043360*   NO GAIN ABOVE THE BASELINE MEANS NO PERFORMANCE FEE, FULL     *
043370*   STOP -- NEITHER THE FLAT NOR THE TIERED PATH IS EVEN ENTERED. *
043380*   OTHERWISE THE SCHEME'S OWN TIERED FLAG PICKS ONE OF THE TWO   *
043390*   MUTUALLY EXCLUSIVE FEE CALCULATIONS BELOW.                    *
043400******************************************************************
043500 2400-CALC-PERF-FEE.
043600     IF WS-GAIN-EXCESS NOT > ZERO
043700         MOVE ZERO TO WS-PERF-REV
043800     ELSE
043900         IF WS-SCH-TIERED-FLAG (WS-SCHEME-NDX) = 'Y'
044000             PERFORM 2450-CALC-TIERED-PERF-FEE
044100                 THRU 2470-TIER-LOOP-EXIT
044200         ELSE
044300             PERFORM 2410-CALC-FLAT-PERF-FEE
044400                 THRU 2410-CALC-FLAT-PERF-FEE-EXIT
044500         END-IF
044600     END-IF.
044700 2400-CALC-PERF-FEE-EXIT.
044800     EXIT.
044850*    HURDLE RATE IS ANNUAL, PRORATED OVER 12 MONTHS LIKE THE      *
044860*    MGMT RATE.  ONLY THE PORTION OF THE MONTH'S GROSS RETURN     *
044870*    ABOVE THE PRORATED HURDLE IS SUBJECT TO THE PERFORMANCE FEE  *
044880*    RATE -- A MONTH THAT DID NOT CLEAR THE HURDLE PAYS NOTHING,  *
044890*    EVEN THOUGH GAIN-EXCESS OVER THE HWM WAS POSITIVE.           *
044900 2410-CALC-FLAT-PERF-FEE.
044910*    GATE IS THE GROSS RETURN LESS THE PRORATED HURDLE -- NOTE    *
044920*    THIS USES THE GROSS MONTHLY RETURN, NOT THE GAIN-EXCESS      *
044930*    PROPORTION 2450 USES, SO A FLAT SCHEME'S HURDLE TEST IS A    *
044940*    DIFFERENT CALCULATION FROM A TIERED SCHEME'S TIER TEST.      *
045000     COMPUTE WS-HURDLE-GATE =
045100         WS-GROSS-RETURN - (WS-SCH-HURDLE-RATE (WS-SCHEME-NDX) / 12).
045200     IF WS-HURDLE-GATE < ZERO
045300         MOVE ZERO TO WS-HURDLE-GATE
045400     END-IF.
045450*    FEE IS THE PERF RATE TIMES THE HURDLE-CLEARED PORTION OF     *
045460*    THE RETURN, APPLIED TO START-OF-MONTH AUM -- NOT TO          *
045470*    GAIN-EXCESS, WHICH IS ONLY USED TO GATE WHETHER ANY FEE IS    *
045480*    CHARGED AT ALL IN THE CALLING PARAGRAPH 2400.                *
045500     COMPUTE WS-PERF-REV ROUNDED =
045600         WS-SCH-PERF-RATE (WS-SCHEME-NDX) * WS-HURDLE-GATE
045700             * WS-AUM-START.
045800 2410-CALC-FLAT-PERF-FEE-EXIT.
045850*    REACHED ONLY FOR A NON-TIERED SCHEME WITH POSITIVE           *
045860*    GAIN-EXCESS -- 2400 HAS ALREADY RULED OUT BOTH THE TIERED    *
045870*    PATH AND THE NO-GAIN PATH BEFORE PERFORMING THIS PARAGRAPH.  *
045900     EXIT.
046000******************************************************************
046100*   2450  --  TIERED WATERFALL -- WALK THE TIERS IN ASCENDING    *
046200*   ORDER, LAST TIER UNBOUNDED.                                  *
046250*                                                                *
046260*   WS-PROP IS THE GAIN-EXCESS EXPRESSED AS A PROPORTION OF THE   *
046270*   START-OF-MONTH AUM -- THE TIER THRESHOLDS ARE DEFINED THE     *
046280*   SAME WAY, NOT IN DOLLARS.  2460-TIER-LOOP WALKS EACH TIER IN  *
046290*   TURN, CARVING OFF HOWEVER MUCH OF THE REMAINING PROPORTION    *
046300*   FALLS INSIDE THAT TIER'S BAND AND APPLYING THAT TIER'S        *
046310*   MANAGER SHARE TO JUST THAT SLICE, UNTIL THE REMAINING         *
046320*   PROPORTION IS EXHAUSTED OR THE TIER TABLE RUNS OUT.           *
046330******************************************************************
046400 2450-CALC-TIERED-PERF-FEE.
046410*    WS-FEE-PROP ACCUMULATES THE BLENDED MANAGER SHARE OF THE     *
046420*    GAIN-EXCESS PROPORTION ACROSS WHATEVER TIERS IT REACHES --   *
046430*    IT IS CONVERTED BACK TO A DOLLAR FEE ONLY AFTER THE LOOP.    *
046500     MOVE ZERO TO WS-TIER-LOWER.
046600     MOVE ZERO TO WS-FEE-PROP.
046700     COMPUTE WS-PROP ROUNDED = WS-GAIN-EXCESS / WS-AUM-START.
046800     MOVE WS-PROP TO WS-REMAINING.
046900     PERFORM 2460-TIER-LOOP
047000         THRU 2470-TIER-LOOP-EXIT
047100         VARYING WS-TIER-NDX FROM 1 BY 1
047200         UNTIL WS-TIER-NDX > WS-SCH-TIER-COUNT (WS-SCHEME-NDX)
047300         OR WS-REMAINING NOT > ZERO.
047400     COMPUTE WS-PERF-REV ROUNDED = WS-FEE-PROP * WS-AUM-START.
047500 2450-CALC-TIERED-PERF-FEE-EXIT.
047550*    WS-FEE-PROP COMES OUT OF THE LOOP AS A BLENDED SHARE OF THE  *
047560*    PROPORTION, CONVERTED HERE TO A DOLLAR FEE AGAINST THE SAME  *
047570*    START-OF-MONTH AUM BASE THE PROPORTION WAS COMPUTED FROM.    *
047600     EXIT.
047650*    THE LAST DEFINED TIER HAS NO UPPER THRESHOLD -- IT SOAKS UP  *
047660*    WHATEVER PROPORTION IS STILL REMAINING, NO MATTER HOW LARGE. *
047670*    EVERY OTHER TIER'S SLICE WIDTH IS CAPPED AT WHAT IS LEFT SO  *
047680*    A SMALL GAIN NEVER SPILLS INTO A TIER IT DID NOT REACH.      *
047700 2460-TIER-LOOP.
047710*    LAST ACTIVE TIER TAKES WHATEVER PROPORTION REMAINS, NO       *
047720*    THRESHOLD LOOKUP NEEDED.  OTHERWISE THE SLICE IS THE BAND    *
047730*    BETWEEN THIS TIER'S THRESHOLD AND THE LAST ONE, CAPPED AT    *
047740*    WHATEVER PROPORTION OF GAIN IS STILL UNACCOUNTED FOR.        *
047800     IF WS-TIER-NDX = WS-SCH-TIER-COUNT (WS-SCHEME-NDX)
047900         MOVE WS-REMAINING TO WS-SLICE-WIDTH
048000     ELSE
048100         MOVE WS-SCH-TIER-THRESHOLD (WS-SCHEME-NDX WS-TIER-NDX)
048200             TO WS-TIER-UPPER
048300         COMPUTE WS-SLICE-WIDTH = WS-TIER-UPPER - WS-TIER-LOWER
048400         IF WS-SLICE-WIDTH > WS-REMAINING
048500             MOVE WS-REMAINING TO WS-SLICE-WIDTH
048600         END-IF
048700     END-IF.
048750*    A ZERO-OR-NEGATIVE SLICE MEANS THIS TIER'S BAND IS ABOVE     *
048760*    WHERE THE GAIN ACTUALLY REACHED -- STOP THE LOOP BY ZEROING  *
048770*    WS-REMAINING RATHER THAN ADDING A FEE FOR A SLICE THAT WAS   *
048780*    NEVER EARNED.  OTHERWISE ROLL THIS TIER'S SHARE OF ITS OWN   *
048790*    SLICE INTO THE RUNNING FEE PROPORTION AND ADVANCE THE FLOOR. *
048800     IF WS-SLICE-WIDTH NOT > ZERO
048900         MOVE ZERO TO WS-REMAINING
049000     ELSE
049100         COMPUTE WS-FEE-PROP = WS-FEE-PROP + (WS-SLICE-WIDTH *
049200             WS-SCH-TIER-MGR-SHARE (WS-SCHEME-NDX WS-TIER-NDX))
049300         COMPUTE WS-REMAINING = WS-REMAINING - WS-SLICE-WIDTH
049400         MOVE WS-TIER-UPPER TO WS-TIER-LOWER
049500     END-IF.
049600 2470-TIER-LOOP-EXIT.
049700     EXIT.
050000******************************************************************
050100*   2500  --  DEDUCT FEES, RATCHET THE HIGH-WATER MARK, AND      *
050200*   COMPUTE THE NET-OF-FEE RETURN.                               *
050250*                                                                *
050260*   BOTH FEES COME OUT OF THE POST-RETURN AUM TO GET THE ENDING   *
050270*   AUM FOR THE MONTH.  THE HWM ONLY RATCHETS UP, AND ONLY FOR    *
050280*   SCHEMES THAT HONOR ONE -- IT NEVER RATCHETS DOWN ON A LOSING  *
050290*   MONTH.  THE NET RETURN REPORTED DOWNSTREAM IS THE FEE-PAYING  *
050295*   INVESTOR'S ACTUAL MONTH-OVER-MONTH RETURN, NOT THE GROSS FEED *
050296*   RETURN -- THIS IS WHAT FEE-R9002'S RISK METRICS ARE BUILT ON. *
050300******************************************************************
050400 2500-FINISH-MONTH.
050410*    BOTH FEES SUBTRACTED IN THE SAME COMPUTE -- NEITHER IS       *
050420*    DEDUCTED SEPARATELY ANYWHERE ELSE, SO THIS IS THE ONE AND    *
050430*    ONLY PLACE THE MONTH'S AUM ACTUALLY COMES DOWN FOR FEES.     *
050500     COMPUTE WS-AUM-END =
050600         WS-AUM-AFTER - WS-MGMT-REV - WS-PERF-REV.
050650*    RATCHET UP ONLY -- A SCHEME WITHOUT THE HWM FLAG NEVER       *
050660*    TOUCHES WS-HWM AGAIN ONCE 2000-RUN-SCHEME SET IT TO THE      *
050670*    STARTING AUM, SINCE 2300 ONLY READS IT WHEN THE FLAG IS ON.  *
050700     IF WS-SCH-HWM-FLAG (WS-SCHEME-NDX) = 'Y'
050800         IF WS-AUM-END > WS-HWM
050900             MOVE WS-AUM-END TO WS-HWM
051000         END-IF
051100     END-IF.
051200     COMPUTE WS-NET-RETURN ROUNDED =
051300         (WS-AUM-END / WS-AUM-START) - 1.
051350*    FOUR ACCUMULATORS UPDATED OFF THE SAME TWO FEE AMOUNTS --    *
051360*    THE YEAR-ACCUM PAIR FEEDS THE NEXT ANNUAL BREAK, THE         *
051370*    SCHEME-TOTAL PAIR FEEDS THE END-OF-SCHEME TRAILER.           *
051400     ADD WS-MGMT-REV TO WS-YEAR-MGMT-ACCUM.
051420     ADD WS-PERF-REV TO WS-YEAR-PERF-ACCUM.
051440     ADD WS-MGMT-REV TO WS-SCHEME-MGMT-TOTAL.
051460     ADD WS-PERF-REV TO WS-SCHEME-PERF-TOTAL.
051600     MOVE WS-AUM-END TO WS-AUM.
051700 2500-FINISH-MONTH-EXIT.
051800     EXIT.
051900******************************************************************
052000*   2600  --  WRITE ONE MONTHLY-OUT-REC                          *
052050*                                                                *
052060*   ONE DETAIL RECORD PER SCHEME PER MONTH -- GROSS AND NET       *
052070*   RETURN, BOTH FEE AMOUNTS, AND THE ENDING AUM.  THIS IS THE    *
052080*   ONLY PLACE MO-RECORD-TYPE IS SET TO 'D'; THE TRAILER SETS IT  *
052090*   TO 'T' IN 2800 BELOW SO FEE-R9002 CAN TELL THE TWO APART.      *
052100******************************************************************
052200 2600-WRITE-MONTHLY.
052210*    MO-GROSS-RETURN IS THE RAW FEED FIGURE, UNTOUCHED BY FEES --*
052220*    MO-NET-RETURN IS WHAT THE INVESTOR ACTUALLY REALIZED AFTER   *
052230*    BOTH FEES CAME OUT.  FEE-R9002'S RISK METRICS ARE ALL BUILT  *
052240*    OFF THE NET FIGURE, NEVER THE GROSS ONE.                    *
052300     MOVE 'D' TO MO-RECORD-TYPE.
052400     MOVE WS-SCH-NAME (WS-SCHEME-NDX) TO MO-SCHEME-NAME.
052500     MOVE WS-CURRENT-MONTH-DATE TO MO-DATE.
052600     MOVE WS-GROSS-RETURN TO MO-GROSS-RETURN.
052700     MOVE WS-NET-RETURN TO MO-NET-RETURN.
052800     MOVE WS-MGMT-REV TO MO-MGMT-REV.
052900     MOVE WS-PERF-REV TO MO-PERF-REV.
053000     MOVE WS-AUM-END TO MO-AUM-END.
053200     WRITE MONTHLY-OUT-REC.
053300 2600-WRITE-MONTHLY-EXIT.
053400     EXIT.
053500******************************************************************
053600*   2700  --  CALENDAR-YEAR CONTROL BREAK -- WRITE ANNUAL-OUT-REC*
053650*                                                                *
053660*   FIRED EITHER WHEN 2100 DETECTS A YEAR ROLLOVER MID-LOOP OR     *
053670*   ONCE MORE FROM 2000-RUN-SCHEME AFTER THE LAST MONTH, SO THE    *
053680*   FINAL PARTIAL YEAR ALWAYS GETS WRITTEN.  THE GUARD ON         *
053690*   WS-PRIOR-YEAR = ZERO SKIPS THE BREAK WHEN IT FIRES BEFORE ANY  *
053700*   MONTH HAS EVER BEEN PROCESSED (AN EMPTY SCHEME RUN).          *
053750******************************************************************
053800 2700-YEAR-BREAK.
053900     IF WS-PRIOR-YEAR = ZERO
054000         GO TO 2750-WRITE-ANNUAL-EXIT
054100     END-IF.
054150*    AN-RECORD-TYPE IS ALWAYS 'D' HERE -- THE ANNUAL FILE HAS NO  *
054160*    TRAILER RECORD OF ITS OWN THE WAY THE MONTHLY FILE DOES;     *
054170*    FEE-R9002 COUNTS ANNUAL RECORDS BY SIMPLY READING TO EOF.    *
054200     MOVE 'D' TO AN-RECORD-TYPE.
054300     MOVE WS-SCH-NAME (WS-SCHEME-NDX) TO AN-SCHEME-NAME.
054400     MOVE WS-PRIOR-YEAR TO AN-YEAR.
054500     MOVE WS-YEAR-MGMT-ACCUM TO AN-MGMT-REV.
054600     COMPUTE AN-PERF-REV = WS-YEAR-PERF-ACCUM.
054700     COMPUTE AN-TOTAL-REV = AN-MGMT-REV + AN-PERF-REV.
054900     WRITE ANNUAL-OUT-REC.
054950*    RESET BOTH YEAR ACCUMULATORS ONCE THE YEAR IS WRITTEN -- THE *
054960*    SCHEME-TOTAL ACCUMULATORS (USED BY THE TRAILER) ARE NEVER    *
054970*    RESET HERE, ONLY AT THE TOP OF 2000-RUN-SCHEME PER SCHEME.   *
055000     MOVE ZERO TO WS-YEAR-MGMT-ACCUM.
055100     MOVE ZERO TO WS-YEAR-PERF-ACCUM.
055200 2750-WRITE-ANNUAL-EXIT.
055300     EXIT.
055350******************************************************************
055360*   2800  --  WRITE THE PER-SCHEME TRAILER SO FEE.R09002 CAN      *
055370*   SIZE ITS WORK TABLES WITHOUT COUNTING THE DETAIL RECORDS.     *
055375*                                                                *
055376*   THE TRAILER CARRIES THE SAME THREE NUMBERS FEE-R9002 ALREADY  *KDW1560
055377*   KNOWS HOW TO RECOMPUTE FROM THE DETAIL RECORDS IT JUST READ    *KDW1560
055378*   -- MONTH COUNT, TOTAL MGMT REVENUE, TOTAL PERF REVENUE --      *KDW1560
055379*   SO THAT A DISAGREEMENT BETWEEN WHAT THIS STEP WROTE AND WHAT   *KDW1560
055380*   THE NEXT STEP TALLIED CAN BE CAUGHT AS AN AUDIT FAILURE        *KDW1560
055381*   RATHER THAN A SILENT NUMBER MISMATCH IN THE FINAL REPORT.      *KDW1560
055390 2800-WRITE-TRAILER.
055392     MOVE 'T' TO MO-RECORD-TYPE.
055394     MOVE WS-SCH-NAME (WS-SCHEME-NDX) TO MO-SCHEME-NAME.
055396     MOVE WS-MONTH-COUNT TO MO-TRAILER-MONTH-COUNT.
055398     MOVE WS-SCHEME-MGMT-TOTAL TO MO-TRAILER-TOTAL-MGMT-REV.
055400     MOVE WS-SCHEME-PERF-TOTAL TO MO-TRAILER-TOTAL-PERF-REV.
055402     WRITE MONTHLY-OUT-REC.
055404 2800-WRITE-TRAILER-EXIT.
055406     EXIT.
055500******************************************************************
055600*   9000  --  CLOSE FILES AND RETURN                             *
055650*                                                                *
055660*   NORMAL END OF JOB -- EVERY SCHEME CARD HAS BEEN RUN AND       *
055670*   WRITTEN.  NO RETURN-CODE IS SET HERE; A ZERO RC IS THE        *
055680*   DEFAULT, AND FEE-R9002 RUNS AS THE NEXT STEP IN THE SAME JOB. *
055690******************************************************************
055700 9000-TERMINATE.
055710*    ALL FIVE FILES CLOSE TOGETHER -- THE TWO OUTPUT FILES ARE    *
055720*    NOT REOPENED FOR READ BY THIS STEP; FEE-R9002 OPENS THEM     *
055730*    FRESH AS INPUT IN THE NEXT STEP OF THE SAME JOB.             *
055800     CLOSE PARM-FILE SCHM-FILE RET-FILE MON-FILE ANN-FILE.
055900 9000-TERMINATE-EXIT.
056000     EXIT.
056100******************************************************************
056200*   9800  --  COMMON ABORT -- DISPLAY AND RETURN WITH RC=16       *
056250*                                                                *
056260*   EVERY GO TO 9800-ABEND IN THIS PROGRAM FIRST MOVES A REASON   *
056270*   INTO WS-ABEND-MSG -- THIS PARAGRAPH JUST DISPLAYS WHATEVER IS *
056280*   SITTING THERE, SETS THE RETURN CODE THE JOB SCHEDULER WATCHES*
056290*   FOR, CLOSES WHAT IS OPEN, AND STOPS.  FEE-R9002 IS CODED TO   *
056295*   NEVER RUN IF THIS STEP ABENDS, SO A BAD FEED NEVER REACHES    *
056296*   THE REPORT STEP.                                              *
056300******************************************************************
056400 9800-ABEND.
056410*    RC=16 IS THIS SHOP'S STANDARD "STEP FAILED, DO NOT RUN THE   *
056420*    NEXT STEP" CODE FOR FUND ACCOUNTING BATCH -- THE JOB'S COND  *
056430*    CODE CHECKING ON THE FEE-R9002 STEP CARD STOPS THE JOB HERE. *
056500     DISPLAY 'FEE-R9001 ABEND - ' WS-ABEND-MSG.
056600     MOVE 16 TO RETURN-CODE.
056700     CLOSE PARM-FILE SCHM-FILE RET-FILE MON-FILE ANN-FILE.
056800     STOP RUN.
056900******************************************************************
056910*   END OF FEE-R9001.  CONTROL PASSES TO FEE-R9002 AS THE NEXT    *
056920*   STEP OF THE SAME JOB.                                        *
056930******************************************************************
