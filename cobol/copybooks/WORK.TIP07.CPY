000100******************************************************************
000200*                                                                *
000300*   WORK.TIP07  --  FEE-SIM SHARED WORK AREA                    *
000400*                                                                *
000500*   COMMON WORKING-STORAGE SHAPE SHARED BY FEE.R09001 (ENGINE)   *
000600*   AND FEE.R09002 (STATS/REPORT) -- THE AUM/HWM ROLL-FORWARD    *
000700*   FIELDS, THE TIERED-WATERFALL WORK FIELDS, THE PER-SCHEME     *
000800*   MONTH AND YEAR TABLES, AND THE THREE STATS-REPORT PRINT      *
000900*   LINES.  NO DONOR LAYOUT IN THE SHOP'S LIBRARY WAS A WORK     *
001000*   AREA (THEY WERE ALL FEED RECORDS) -- CUT FRESH FOR FEE-SIM   *
001100*   BUT FOLLOWING THE SAME FIELD-NAMING AND FILLER HABITS.       *
001200*                                                                *
001300*   REVISION HISTORY                                              *
001400*   ----------------                                              *
001500*   08/02/1998  RBW  0781  ORIGINAL WORK AREA CUT FOR FEE-SIM.   *RBW0781
001600*   01/20/1999  RBW  0781  WS-MONTH-TABLE EXPANDED FROM 360 TO   *RBW0781
001700*                          480 ENTRIES (40 YEARS) AFTER THE      *RBW0781
001800*                          LONGEST-RUNNING SCHEME BLEW THE TABLE.*RBW0781
001900*   09/09/1999  TLK  0844  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS  *TLK0844
002000*                          IN THIS COPYBOOK, NO CHANGE NEEDED.   *TLK0844
002100*   11/18/2001  JQP  1017  ADDED WS-BENCH-ALIGNED-TABLE FOR      *JQP1017
002200*                          BENCH-METRICS IN FEE.R09002.          *JQP1017
002300*   06/30/2003  MHC  1188  ADDED THE THREE STATS-REPORT PRINT    *MHC1188
002400*                          LINES SO BOTH PROGRAMS BUILD THEM     *MHC1188
002500*                          THE SAME WAY.                         *MHC1188
002550*   04/14/2009  MHC  1402  SPLIT THE ONE GENERIC UNDEFINED-VALUE  *MHC1402
002560*                          SWITCH INTO FIVE NAMED SWITCHES AND    *MHC1402
002570*                          ADDED THE RAW ACCUMULATOR FIELDS THE   *MHC1402
002580*                          NEW FEE.R09002 STATS PARAGRAPHS NEED.  *MHC1402
002590*   10/02/2009  MHC  1402  ADDED WS-BENCH-ALIGNED-SOURCE AND THE  *MHC1402
002592*                          CARRIED-FORWARD COUNTER SO BENCH-ALIGN *MHC1402
002594*                          CAN FLAG A CARRIED MONTH THE SAME WAY *MHC1402
002596*                          BEN-SOURCE-CD DOES ON THE INPUT FEED.  *MHC1402
002597*   03/22/2011  KDW  1558  ADDED WS-LAST-BENCH-DATE -- BENCH-ALIGN *KDW1558
002598*                          WAS TESTING THE LOOKAHEAD POINTER, NOT *KDW1558
002599*                          THE RECORD ACTUALLY CARRIED FORWARD.   *KDW1558
002600******************************************************************
002700 01  FEE-WORK-AREA.
002800     05  WS-AUM                             PIC S9(13)V9(2).
002900     05  WS-HWM                              PIC S9(13)V9(2).
003000     05  WS-AUM-START                        PIC S9(13)V9(2).
003100     05  WS-AUM-AFTER                        PIC S9(13)V9(2).
003200     05  WS-GAIN-BASELINE                     PIC S9(13)V9(2).
003300     05  WS-GAIN-EXCESS                       PIC S9(13)V9(2).
003400     05  WS-MGMT-REV                          PIC S9(13)V9(2).
003500     05  WS-PERF-REV                          PIC S9(13)V9(2).
003600     05  WS-AUM-END                           PIC S9(13)V9(2).
003700     05  WS-NET-RETURN                        PIC S9(3)V9(8).
003800     05  WS-PROP                              PIC S9(3)V9(8).
003900     05  WS-REMAINING                         PIC S9(3)V9(8).
004000     05  WS-TIER-LOWER                        PIC S9(3)V9(8).
004100     05  WS-TIER-UPPER                        PIC S9(3)V9(8).
004200     05  WS-SLICE-WIDTH                        PIC S9(3)V9(8).
004300     05  WS-FEE-PROP                           PIC S9(3)V9(8).
004400     05  WS-HURDLE-GATE                        PIC S9(3)V9(8).
004500     05  WS-CURRENT-YEAR                       PIC 9(4).
004600     05  WS-PRIOR-YEAR                         PIC 9(4).
004700     05  WS-YEAR-MGMT-ACCUM                    PIC S9(13)V9(2).
004800     05  WS-YEAR-PERF-ACCUM                     PIC S9(13)V9(2).
004900 01  FEE-CTR-AREA.
005000     05  WS-MONTH-COUNT                      PIC 9(5) COMP.
005100     05  WS-YEAR-COUNT                       PIC 9(3) COMP.
005200     05  WS-SCHEME-COUNT                     PIC 9(1) COMP.
005300     05  WS-SCHEME-NDX                       PIC 9(1) COMP.
005400     05  WS-MONTH-NDX                        PIC 9(5) COMP.
005500     05  WS-YEAR-NDX                         PIC 9(3) COMP.
005600     05  WS-TIER-NDX                         PIC 9(1) COMP.
005700     05  WS-BENCH-NDX                        PIC 9(5) COMP.
005750     05  WS-CARRIED-FORWARD-COUNT            PIC 9(5) COMP.
005800 01  FEE-MONTH-TABLE.
005900     05  WS-MONTH-ENTRY OCCURS 480 TIMES
006000             INDEXED BY WS-MONTH-TABLE-NDX.
006100         10  WS-MONTH-DATE                   PIC 9(8).
006200         10  WS-MONTH-NET-RETURN              PIC S9(3)V9(8).
006300 01  FEE-BENCH-TABLE.
006400     05  WS-BENCH-ENTRY OCCURS 480 TIMES
006500             INDEXED BY WS-BENCH-TABLE-NDX.
006600         10  WS-BENCH-ALIGNED-DATE           PIC 9(8).
006700         10  WS-BENCH-ALIGNED-RETURN          PIC S9(3)V9(8).
006750         10  WS-BENCH-ALIGNED-SOURCE          PIC X(1).
006760             88  WS-BENCH-SRC-ACTUAL              VALUE 'A'.
006770             88  WS-BENCH-SRC-CARRIED-FWD         VALUE 'C'.
006800 01  FEE-ANNUAL-TABLE.
006900     05  WS-ANNUAL-ENTRY OCCURS 45 TIMES
007000             INDEXED BY WS-ANNUAL-TABLE-NDX.
007100         10  WS-ANNUAL-YEAR                  PIC 9(4).
007200         10  WS-ANNUAL-TOTAL-REV              PIC S9(13)V9(2).
007300 01  FEE-STATS-AREA.
007400     05  WS-SUM                              PIC S9(15)V9(4).
007500     05  WS-SUM-SQ                            PIC S9(15)V9(4).
007600     05  WS-MEAN                              PIC S9(13)V9(4).
007700     05  WS-VARIANCE                          PIC S9(13)V9(8).
007800     05  WS-STD-DEV                           PIC S9(13)V9(4).
007900     05  WS-COEFF-VAR                         PIC S9(3)V9(4).
008000     05  WS-ANN-RETURN                        PIC S9(3)V9(8).
008100     05  WS-ANN-VOL                           PIC S9(3)V9(8).
008200     05  WS-SHARPE                            PIC S9(3)V9(4).
008300     05  WS-SORTINO                           PIC S9(3)V9(4).
008400     05  WS-DOWNSIDE-DEV                       PIC S9(3)V9(8).
008500     05  WS-TRACKING-ERROR                     PIC S9(3)V9(8).
008600     05  WS-INFO-RATIO                         PIC S9(3)V9(4).
008700     05  WS-BETA                               PIC S9(3)V9(4).
008800     05  WS-BENCH-ANN-RETURN                    PIC S9(3)V9(8).
008900     05  WS-COVARIANCE                          PIC S9(13)V9(8).
009000     05  WS-BENCH-VARIANCE                      PIC S9(13)V9(8).
009010     05  WS-PRODUCT                             PIC S9(5)V9(8).
009020     05  WS-DOWNSIDE-SUM-SQ                      PIC S9(15)V9(4).
009030     05  WS-DOWNSIDE-COUNT                      PIC 9(5) COMP.
009040     05  WS-DIFF-SUM                            PIC S9(15)V9(4).
009050     05  WS-DIFF-SUM-SQ                           PIC S9(15)V9(4).
009060     05  WS-RB-SUM                              PIC S9(15)V9(4).
009070     05  WS-BEN-SUM                             PIC S9(15)V9(4).
009080     05  WS-BEN-SUM-SQ                           PIC S9(15)V9(4).
009090     05  WS-LAST-BENCH-VALUE                     PIC S9(3)V9(8).
009095     05  WS-LAST-BENCH-DATE                      PIC 9(8).
009100     05  WS-COEFFVAR-UNDEF-SW                    PIC X(1).
009110         88  WS-COEFFVAR-IS-UNDEFINED             VALUE 'Y'.
009120         88  WS-COEFFVAR-IS-DEFINED               VALUE 'N'.
009130     05  WS-SHARPE-UNDEF-SW                      PIC X(1).
009140         88  WS-SHARPE-IS-UNDEFINED               VALUE 'Y'.
009150         88  WS-SHARPE-IS-DEFINED                 VALUE 'N'.
009160     05  WS-SORTINO-UNDEF-SW                     PIC X(1).
009170         88  WS-SORTINO-IS-UNDEFINED              VALUE 'Y'.
009180         88  WS-SORTINO-IS-DEFINED                VALUE 'N'.
009190     05  WS-INFO-UNDEF-SW                        PIC X(1).
009200         88  WS-INFO-RATIO-IS-UNDEFINED           VALUE 'Y'.
009210         88  WS-INFO-RATIO-IS-DEFINED             VALUE 'N'.
009220     05  WS-BETA-UNDEF-SW                        PIC X(1).
009230         88  WS-BETA-IS-UNDEFINED                 VALUE 'Y'.
009240         88  WS-BETA-IS-DEFINED                   VALUE 'N'.
009400******************************************************************
009500*   STATS-REPORT PRINT LINES                                     *
009600******************************************************************
009700 01  RPT-FEE-REV-LINE.
009800     05  FILLER                              PIC X(2)  VALUE SPACES.
009900     05  RPT-FR-SCHEME                        PIC X(20).
010000     05  FILLER                              PIC X(2)  VALUE SPACES.
010100     05  RPT-FR-MEAN                          PIC Z,ZZZ,ZZZ,ZZ9.99-.
010200     05  FILLER                              PIC X(2)  VALUE SPACES.
010300     05  RPT-FR-STD-DEV                       PIC Z,ZZZ,ZZZ,ZZ9.99-.
010400     05  FILLER                              PIC X(2)  VALUE SPACES.
010500     05  RPT-FR-COEFF-VAR                     PIC Z9.9999-.
010600     05  FILLER                               PIC X(28) VALUE SPACES.
010700 01  RPT-RISK-LINE.
010800     05  FILLER                              PIC X(2)  VALUE SPACES.
010900     05  RPT-RK-SCHEME                        PIC X(20).
011000     05  FILLER                              PIC X(1)  VALUE SPACES.
011100     05  RPT-RK-ANN-RETURN                     PIC Z99.9999-.
011200     05  FILLER                              PIC X(1)  VALUE SPACES.
011300     05  RPT-RK-ANN-VOL                        PIC Z99.9999-.
011400     05  FILLER                              PIC X(1)  VALUE SPACES.
011500     05  RPT-RK-SHARPE                        PIC Z99.9999-.
011600     05  FILLER                              PIC X(1)  VALUE SPACES.
011700     05  RPT-RK-SORTINO                       PIC Z99.9999-.
011800     05  FILLER                              PIC X(1)  VALUE SPACES.
011900     05  RPT-RK-INFO-RATIO                    PIC Z99.9999-.
012000     05  FILLER                              PIC X(1)  VALUE SPACES.
012100     05  RPT-RK-TRACKING-ERR                  PIC Z99.9999-.
012200     05  FILLER                              PIC X(1)  VALUE SPACES.
012300     05  RPT-RK-BETA                          PIC Z99.9999-.
012400     05  FILLER                               PIC X(4)  VALUE SPACES.
012500 01  RPT-ANNUAL-LINE.
012600     05  FILLER                              PIC X(4)  VALUE SPACES.
012700     05  RPT-AN-YEAR                          PIC 9(4).
012800     05  FILLER                              PIC X(3)  VALUE SPACES.
012900     05  RPT-AN-MGMT-REV                      PIC Z,ZZZ,ZZZ,ZZ9.99-.
013000     05  FILLER                              PIC X(2)  VALUE SPACES.
013100     05  RPT-AN-PERF-REV                      PIC Z,ZZZ,ZZZ,ZZ9.99-.
013200     05  FILLER                              PIC X(2)  VALUE SPACES.
013300     05  RPT-AN-TOTAL-REV                     PIC Z,ZZZ,ZZZ,ZZ9.99-.
013400     05  FILLER                               PIC X(26) VALUE SPACES.
