000100******************************************************************
000200*                                                                *
000300*   AOUT.TIP05  --  FEE-SIM ANNUAL FEE REVENUE OUTPUT RECORD     *
000400*                                                                *
000500*   ONE RECORD PER SCHEME PER CALENDAR YEAR, WRITTEN BY THE      *
000600*   FEE-SIM ENGINE (FEE.R09001) ON THE YEAR CONTROL BREAK AND    *
000700*   AT END OF THE RETURNS FEED.  REPURPOSED FROM THE DIRECT-     *
000800*   FINANCIAL-ACTIVITY COMMISSION LAYOUT (DFA.TIP02) -- OF ITS   *
000900*   TEN DETAIL REDEFINES NONE CARRIED FORWARD; FEE-REV-STATS     *
001000*   IN FEE.R09002 ACCUMULATES ITS OWN SCHEME-TOTAL AND           *
001100*   GRAND-TOTAL FIGURES IN WORKING STORAGE RATHER THAN READING   *
001200*   THEM BACK OFF THIS LAYOUT.                                   *
001300*                                                                *
001400*   REVISION HISTORY                                             *
001500*   ----------------                                             *
001600*   08/02/1998  RBW  0781  ORIGINAL COPYBOOK CUT FOR FEE-SIM.    *RBW0781
001700*   03/02/1999  RBW  0781  ADDED AN-TOTAL-REV SO THE PRINT STEP  *RBW0781
001800*                          DOES NOT HAVE TO RE-ADD EVERY LINE.   *RBW0781
001900*   11/18/2001  JQP  1017  ADDED AN-SCHEME-TOTAL-AREA AND        *JQP1017
002000*                          AN-GRAND-TOTAL-AREA REDEFINES FOR     *JQP1017
002100*                          THE CONTROL-BREAK LISTING.            *JQP1017
002150*   07/15/2003  MHC  1188  PULLED THE AN-SCHEME-TOTAL-AREA AND   *MHC1188
002160*                          AN-GRAND-TOTAL-AREA REDEFINES BACK    *MHC1188
002170*                          OUT -- THE CONTROL-BREAK LISTING      *MHC1188
002180*                          BUILT THIS TRIP KEEPS ITS OWN BREAK   *MHC1188
002190*                          ACCUMULATORS AND NEVER READ THESE     *MHC1188
002195*                          FIELDS BACK OFF ANNUAL-OUT-REC.       *MHC1188
002200******************************************************************
002300 01  ANNUAL-OUT-REC.
002400     05  AN-RECORD-TYPE                    PIC X(1).
002500         88  AN-RECORD-TYPE-DETAIL              VALUE 'D'.
002800     05  AN-SCHEME-NAME                     PIC X(20).
002900     05  AN-DETAIL-AREA.
003000         10  AN-YEAR                        PIC 9(4).
003100         10  AN-MGMT-REV                    PIC S9(13)V9(2).
003200         10  AN-PERF-REV                    PIC S9(13)V9(2).
003300         10  AN-TOTAL-REV                   PIC S9(13)V9(2).
003400         10  FILLER                         PIC X(9).
