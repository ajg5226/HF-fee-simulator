000100******************************************************************
000200*                                                                *
000300*   PARM.TIP06  --  FEE-SIM PARAMETER CARD                       *
000400*                                                                *
000500*   SINGLE RECORD READ ONCE AT THE TOP OF FEE.R09001.  CARRIES   *
000600*   THE STARTING AUM AS THE COMMA-PUNCTUATED DISPLAY STRING THE  *
000700*   PRODUCT GROUP TYPES INTO THE RUN-REQUEST SCREEN (NOT A       *
000800*   PACKED NUMERIC -- VALIDATE MUST STRIP THE COMMAS BEFORE IT   *
000900*   IS USABLE) AND THE ANNUAL RISK-FREE RATE USED BY THE         *
001000*   SHARPE/SORTINO CALCULATION IN FEE.R09002.  NO DONOR LAYOUT   *
001100*   IN THE SHOP'S COPYBOOK LIBRARY CARRIED A PARAMETER CARD OF   *
001200*   THIS SHAPE -- CUT FRESH FOR FEE-SIM, SAME HOUSE CONVENTIONS  *
001300*   AS THE REST OF THE LIBRARY.                                  *
001400*                                                                *
001500*   REVISION HISTORY                                             *
001600*   ----------------                                             *
001700*   08/02/1998  RBW  0781  ORIGINAL COPYBOOK CUT FOR FEE-SIM.    *RBW0781
001800*   04/15/2000  TLK  0911  DEFAULT-AUM-FLAG ADDED SO FEE.R09001  *TLK0911
001900*                          CAN TELL A BLANK CARD FROM A TYPED    *TLK0911
002000*                          ZERO AND APPLY THE 30MM DEFAULT.      *TLK0911
002050*   03/22/2011  KDW  1559  FLAG SAT ON THE CARD UNUSED SINCE     *KDW1559
002060*                          04/15/2000 -- FEE-R9001 1200-PARSE-   *KDW1559
002070*                          AUM NOW SETS IT.                      *KDW1559
002100******************************************************************
002200 01  PARAMETER-REC.
002300     05  PRM-RECORD-TYPE                   PIC X(3).
002400         88  PRM-RECORD-TYPE-DETAIL             VALUE 'PRM'.
002500     05  PRM-AUM-TEXT                       PIC X(18).
002600     05  PRM-DEFAULT-AUM-FLAG                PIC X(1).
002700         88  PRM-AUM-SUPPLIED                   VALUE 'Y'.
002800         88  PRM-AUM-DEFAULTED                  VALUE 'N'.
002900     05  PRM-RISK-FREE-RATE                  PIC S9(1)V9(8).
003000     05  PRM-DEFAULT-RF-FLAG                 PIC X(1).
003100         88  PRM-RF-SUPPLIED                    VALUE 'Y'.
003200         88  PRM-RF-DEFAULTED                   VALUE 'N'.
003300     05  FILLER                              PIC X(17).
