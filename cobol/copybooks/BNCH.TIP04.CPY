000100******************************************************************
000200*                                                                *
000300*   BNCH.TIP04  --  BENCHMARK MONTHLY RETURN RECORD               *
000400*                                                                *
000500*   ONE RECORD PER BENCHMARK INDEX PER CALENDAR MONTH, ASCENDING *
000600*   BEN-DATE SEQUENCE.  FEED REPLACES THE OLD MARKET-DATA-WIRE   *
000700*   PRICE PULL -- PERFORMANCE GROUP NOW PRE-COMPUTES THE         *
000800*   PERCENT-CHANGE RETURN BEFORE IT REACHES US.  REPURPOSED      *
000900*   FROM THE ACCOUNT-POSITION LAYOUT (APR.TIP03) -- SAME NAV-    *
001000*   STYLE DECIMAL SHAPE, NEW FIELD CONTENT.                      *
001100*                                                                *
001200*   REVISION HISTORY                                              *
001300*   ----------------                                              *
001400*   07/14/1998  RBW  0781  ORIGINAL COPYBOOK CUT FOR FEE-SIM.    *RBW0781
001500*   09/09/1999  TLK  0844  Y2K -- BEN-CC-DATE/BEN-YY-DATE WERE   *TLK0844
001600*                          A SINGLE 2-DIGIT YEAR.  EXPANDED TO   *TLK0844
001700*                          FULL CENTURY-AND-YEAR SUBFIELDS.      *TLK0844
001800*   02/11/2002  JQP  1041  ADDED BEN-SOURCE-CD SO BENCH-ALIGN    *JQP1041
001900*                          CAN TELL A CARRIED-FORWARD MONTH      *JQP1041
002000*                          FROM A TRUE MATCH ON THE AUDIT RUN.   *JQP1041
002100******************************************************************
002200 01  BENCH-REC.
002300     05  BEN-RECORD-TYPE                   PIC X(3).
002400         88  BEN-RECORD-TYPE-DETAIL             VALUE 'BEN'.
002500     05  BEN-SEQUENCE-NBR                   PIC 9(5).
002600     05  BEN-INDEX-CODE                     PIC X(7).
002700     05  BEN-DATE.
002800         10  BEN-YYYY-DATE.
002900             15  BEN-CC-DATE                PIC 9(2).
003000             15  BEN-YY-DATE                PIC 9(2).
003100         10  BEN-MM-DATE                    PIC 9(2).
003200         10  BEN-DD-DATE                    PIC 9(2).
003300     05  BEN-RETURN                          PIC S9(3)V9(8).
003400     05  BEN-SOURCE-CD                       PIC X(1).
003500         88  BEN-SOURCE-ACTUAL                  VALUE 'A'.
003600         88  BEN-SOURCE-CARRIED-FORWARD         VALUE 'C'.
003700     05  FILLER                             PIC X(9).
