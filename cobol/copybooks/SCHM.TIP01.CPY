000100******************************************************************
000200*                                                                *
000300*   SCHM.TIP01  --  FEE-SCHEME DEFINITION RECORD                 *
000400*                                                                *
000500*   ONE TO THREE RECORDS PER RUN -- ONE PER FEE SCHEME TO BE     *
000600*   SIMULATED AGAINST THE SAME RETURNS FEED.  REPURPOSED FROM    *
000700*   THE DIVIDEND-REFRESHER DISTRIBUTION LAYOUT (DVRA.TIP01) --   *
000800*   SAME HEADER/DETAIL SHAPE, NEW FIELD CONTENT.  WHERE THE OLD  *
000900*   LAYOUT CARRIED A CAP-GAIN/DIVIDEND/FTC RECORD-TYPE SWITCH WE *
001000*   NOW CARRY A TIERED-VS-FLAT SWITCH AND A WATERFALL TABLE.     *
001100*                                                                *
001200*   REVISION HISTORY                                             *
001300*   ----------------                                             *
001400*   08/02/1998  RBW  0781  ORIGINAL COPYBOOK CUT FOR FEE-SIM.    *RBW0781
001500*   01/20/1999  RBW  0781  SCH-TIER TABLE EXPANDED FROM 3 TO 5   *RBW0781
001600*                          TIERS AT THE REQUEST OF THE PRODUCT   *RBW0781
001700*                          GROUP (SEE THE BLENDED-ASSET SCHEMES  *RBW0781
001800*                          ON THE 858-REPORT PAYOUT FEED).       *RBW0781
001900*   04/15/2000  TLK  0911  ADDED SCH-HWM-FLAG -- NOT EVERY       *TLK0911
002000*                          SCHEME RATCHETS OFF A HIGH-WATER      *TLK0911
002100*                          MARK, SOME GATE OFF START-OF-MONTH.   *TLK0911
002200*   06/30/2003  MHC  1188  ADDED SCH-TIER-FLAT REDEFINES FOR     *MHC1188
002300*                          THE SCHEME-SETUP EDIT PROGRAM.        *MHC1188
002400******************************************************************
002500 01  SCHEME-REC.
002600     05  SCH-RECORD-TYPE                   PIC X(3).
002700         88  SCH-RECORD-TYPE-DETAIL             VALUE 'SCH'.
002800     05  SCH-SEQUENCE-NBR                   PIC 9(3).
002900     05  SCH-NAME                           PIC X(20).
003000     05  SCH-HWM-FLAG                       PIC X(1).
003100         88  SCH-HWM-APPLIES                    VALUE 'Y'.
003200         88  SCH-HWM-NOT-APPLIED                VALUE 'N'.
003300     05  SCH-TIERED-FLAG                    PIC X(1).
003400         88  SCH-TIERED-WATERFALL                VALUE 'Y'.
003500         88  SCH-FLAT-SCHEME                    VALUE 'N'.
003600     05  SCH-MGMT-RATE                       PIC S9(1)V9(8).
003700     05  SCH-PERF-RATE                        PIC S9(1)V9(8).
003800     05  SCH-HURDLE-RATE                      PIC S9(1)V9(8).
003900     05  SCH-TIER-COUNT                       PIC 9(1).
004000     05  SCH-TIER-TABLE OCCURS 5 TIMES
004100             INDEXED BY SCH-TIER-NDX.
004200         10  SCH-TIER-THRESHOLD              PIC S9(1)V9(8).
004300         10  SCH-TIER-MGR-SHARE               PIC S9(1)V9(8).
004400     05  FILLER                              PIC X(6).
004500 01  SCH-TIER-FLAT REDEFINES SCHEME-REC.
004600     05  FILLER                              PIC X(28).
004700     05  SCH-FLAT-TIER-DATA OCCURS 10 TIMES  PIC S9(1)V9(8).
004800     05  FILLER                              PIC X(6).
