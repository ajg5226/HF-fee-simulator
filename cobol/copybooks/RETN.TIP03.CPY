000100******************************************************************
000200*                                                                *
000300*   RETN.TIP03  --  FUND MONTHLY GROSS RETURN RECORD             *
000400*                                                                *
000500*   ONE RECORD PER FUND PER CALENDAR MONTH.  FEED IS PRODUCED    *
000600*   BY THE PERFORMANCE GROUP FROM THE NAV SYSTEM AND MUST        *
000700*   ARRIVE IN ASCENDING RET-DATE SEQUENCE -- THE FEE-SIM         *
000800*   ENGINE DOES NOT RE-SORT IT.  REPURPOSED FROM THE ACCOUNT-    *
000900*   MASTER-POSITION LAYOUT (AMP.TIP09) -- SAME ESTABLISHED/      *
001000*   MAINTENANCE DATE-GROUP SHAPE, NEW FIELD CONTENT.             *
001100*                                                                *
001200*   REVISION HISTORY                                             *
001300*   ----------------                                             *
001400*   07/14/1998  RBW  0781  ORIGINAL COPYBOOK CUT FOR FEE-SIM.    *RBW0781
001500*   03/02/1999  RBW  0781  ADDED RET-SEQUENCE-NBR FOR THE        *RBW0781
001600*                          FEE-SIM RERUN AUDIT TRAIL.            *RBW0781
001700*   09/09/1999  TLK  0844  Y2K -- RET-CC-DATE/RET-YY-DATE WERE   *TLK0844
001800*                          A SINGLE 2-DIGIT YEAR.  EXPANDED TO   *TLK0844
001900*                          FULL CENTURY-AND-YEAR SUBFIELDS.      *TLK0844
002000*   11/18/2001  JQP  1017  ADDED RET-GROSS-EDIT REDEFINES FOR    *JQP1017
002100*                          THE FEE-SIM EXCEPTION LISTING.        *JQP1017
002200*   05/06/2004  MHC  1203  FUND-CODE CARRIED THROUGH FROM NAV    *MHC1203
002300*                          FEED FOR MULTI-FUND RERUN SUPPORT.    *MHC1203
002400******************************************************************
002500 01  RETURNS-REC.
002600     05  RET-RECORD-TYPE                   PIC X(3).
002700         88  RET-RECORD-TYPE-DETAIL             VALUE 'RET'.
002800     05  RET-SEQUENCE-NBR                   PIC 9(5).
002900     05  RET-FUND-CODE                      PIC 9(7).
003000     05  RET-DATE.
003100         10  RET-YYYY-DATE.
003200             15  RET-CC-DATE                PIC 9(2).
003300             15  RET-YY-DATE                PIC 9(2).
003400         10  RET-MM-DATE                    PIC 9(2).
003500         10  RET-DD-DATE                     PIC 9(2).
003600     05  RET-GROSS                          PIC S9(3)V9(8).
003700     05  RET-GROSS-EDIT REDEFINES RET-GROSS.
003800         10  RET-GROSS-SIGN-CD              PIC X(1).
003900         10  RET-GROSS-UNSIGNED             PIC 9(3)V9(8).
004000     05  FILLER                             PIC X(10).
