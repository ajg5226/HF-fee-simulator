000100******************************************************************
000200*                                                                *
000300*   MOUT.TIP02  --  FEE-SIM MONTHLY DETAIL OUTPUT RECORD         *
000400*                                                                *
000500*   ONE RECORD PER SCHEME PER CALENDAR MONTH, WRITTEN BY THE     *
000600*   FEE-SIM ENGINE (FEE.R09001) IN RETURNS-FILE DATE ORDER,      *
000700*   SCHEME BLOCKS ONE AFTER ANOTHER.  REPURPOSED FROM THE SDCM   *
000800*   BALANCING-DATA LAYOUT (SDCM.BALANCE) -- SAME HEADER/DETAIL/  *
000900*   TRAILER SHAPE, NEW FIELD CONTENT; THE OLD TRAILER'S RECORD   *
001000*   COUNT IS NOW A PER-SCHEME MONTH COUNT USED BY THE STATS      *
001100*   STEP (FEE.R09002) TO SIZE ITS WORK TABLES.                   *
001200*                                                                *
001300*   REVISION HISTORY                                             *
001400*   ----------------                                             *
001500*   08/02/1998  RBW  0781  ORIGINAL COPYBOOK CUT FOR FEE-SIM.    *RBW0781
001600*   09/09/1999  TLK  0844  Y2K -- MO-CC-DATE/MO-YY-DATE WERE A   *TLK0844
001700*                          SINGLE 2-DIGIT YEAR.  EXPANDED TO     *TLK0844
001800*                          FULL CENTURY-AND-YEAR SUBFIELDS.      *TLK0844
001900*   02/11/2002  JQP  1041  ADDED MO-TRAILER-AREA SO FEE.R09002   *JQP1041
002000*                          DOES NOT HAVE TO COUNT RECORDS TWICE. *JQP1041
002010*   03/22/2011  KDW  1560  MO-TRAILER-TOTAL-MGMT-REV AND -PERF-  *KDW1560
002020*                          REV WERE BEING WRITTEN HERE BUT       *KDW1560
002030*                          FEE.R09002 NEVER READ THEM BACK --    *KDW1560
002040*                          3996-PROCESS-ONE-SCHEME-BLOCK NOW     *KDW1560
002050*                          CROSS-CHECKS BOTH AGAINST ITS OWN     *KDW1560
002060*                          RUNNING ACCUMULATORS, SAME AS THE     *KDW1560
002070*                          MONTH COUNT ABOVE.                    *KDW1560
002100******************************************************************
002200 01  MONTHLY-OUT-REC.
002300     05  MO-RECORD-TYPE                    PIC X(1).
002400         88  MO-RECORD-TYPE-DETAIL              VALUE 'D'.
002500         88  MO-RECORD-TYPE-TRAILER             VALUE 'T'.
002600     05  MO-SCHEME-NAME                     PIC X(20).
002700     05  MO-DETAIL-AREA.
002800         10  MO-DATE.
002900             15  MO-YYYY-DATE.
003000                 20  MO-CC-DATE             PIC 9(2).
003100                 20  MO-YY-DATE             PIC 9(2).
003200             15  MO-MM-DATE                 PIC 9(2).
003300             15  MO-DD-DATE                 PIC 9(2).
003400         10  MO-GROSS-RETURN                PIC S9(3)V9(8).
003500         10  MO-NET-RETURN                  PIC S9(3)V9(8).
003600         10  MO-MGMT-REV                    PIC S9(13)V9(2).
003700         10  MO-PERF-REV                    PIC S9(13)V9(2).
003800         10  MO-AUM-END                     PIC S9(13)V9(2).
003900         10  FILLER                         PIC X(8).
004000     05  MO-TRAILER-AREA REDEFINES MO-DETAIL-AREA.
004100         10  MO-TRAILER-MONTH-COUNT          PIC 9(5).
004200         10  MO-TRAILER-TOTAL-MGMT-REV        PIC S9(13)V9(2).
004300         10  MO-TRAILER-TOTAL-PERF-REV        PIC S9(13)V9(2).
004400         10  FILLER                          PIC X(48).
